000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DCTCMD.
000300 AUTHOR. R P KOH.
000400 INSTALLATION. MEPS DATA PROCESSING CENTRE.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================*
000900*                                                                 *
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO EXECUTE ONE COMMAND -  *
001100*              BATCH FLOW C.  A COMMAND NAMES A DECISION TABLE -  *
001200*              DCTDECN IS CALLED FIRST, EXACTLY AS FOR A PLAIN    *
001300*              DECISION LOOKUP, TO FIND THE WINNING RULE (OR THE  *
001400*              ELSE-RULE).  THAT RULE'S ASSIGNMENT LIST IS THEN   *
001500*              APPLIED IN FILE ORDER - EACH VALUE SIDE RESOLVED   *
001600*              THROUGH DCTRSLV AND WRITTEN INTO THE NAMED STATE   *
001700*              LOCATOR FIELD, NEVER THE REQUEST LOCATOR.          *
001800*              DCTTESTS CALLS THROUGH HERE FOR THE 'ACT' STEP OF  *
001900*              A SELF-TEST SCENARIO.                              *
002000*                                                                 *
002100*=================================================================*
002200*                                                                 *
002300*HISTORY OF AMENDMENT :                                          *
002400*                                                                 *
002500*=================================================================*
002600*                                                                 *
002700*DCT014 RPK    14/03/1991 ORIGINAL VERSION - RELEASE 1            *
002800*DCT023 HLM    02/11/1994 TARGET LOCATOR IS CREATED ON FIRST      *
002900*                          ASSIGNMENT IF IT DOES NOT YET EXIST -  *
003000*                          PREVIOUSLY ABENDED ON AN UNSEEDED      *
003100*                          LOCATOR, DCT PR 0023                  *
003200*Y2K012 BTW    19/08/1998 YEAR 2000 REVIEW - TEXT FIELDS ONLY,    *
003300*                          NO CHANGE REQUIRED                    *
003400*DCT049 SGN    03/09/2003 ELSE-RULE ASSIGNMENTS NOW APPLIED ON    *
003500*                          NO-WINNER THE SAME AS A NAMED RULE'S,  *
003600*                          PREVIOUSLY SKIPPED IN ERROR, DCT PR    *
003700*                          0049                                   *
003800*=================================================================*
003900 EJECT
004000********************
004100 ENVIRONMENT DIVISION.
004200********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200************************
005300 01  FILLER               PIC X(24) VALUE
005400        "** PROGRAM DCTCMD **".
005500
005600*---------------- PROGRAM WORKING STORAGE ------------------*
005700 01  WK-C-COMMON.
005800        COPY DCCOMN.
005900
006000 01  WK-C-DECN-RECORD.
006100        COPY DCDECNLK.
006200
006300 01  WK-C-RSLV-RECORD.
006400        COPY DCRSLVLK.
006500
006600 01  WS-C-SUBSCRIPTS.
006700     05  WS-C-TBL-SUB            PIC 9(04) COMP.
006800     05  WS-C-RUL-SUB            PIC 9(04) COMP.
006900     05  WS-C-ASG-SUB            PIC 9(04) COMP.
007000     05  FILLER                  PIC X(04).
007100
007200 01  WS-C-TABLE-FOUND-SW      PIC X(01).
007300     88  WS-C-TABLE-WAS-FOUND        VALUE "Y".
007400 01  WS-C-TABLE-FOUND-VIEW REDEFINES WS-C-TABLE-FOUND-SW.
007500     05  WS-C-TABLE-FOUND-BYTE   PIC X(01).
007600
007700*TARGET OF THE ASSIGNMENT CURRENTLY BEING APPLIED - CARRIED AS
007800*ITS OWN WORK AREA SO ONE STORE CAN SERVE BOTH THE RULE AND THE
007900*ELSE-RULE ASSIGNMENT LOOPS BELOW.
008000 01  WS-C-TARGET-LOCATOR      PIC X(32).
008100 01  WS-C-TARGET-LOCATOR-VIEW REDEFINES WS-C-TARGET-LOCATOR.
008200     05  WS-C-TARGET-LOCATOR-HALF1  PIC X(16).
008300     05  WS-C-TARGET-LOCATOR-HALF2  PIC X(16).
008400
008500 01  WS-C-TARGET-FRAGMENT     PIC X(64).
008600 01  WS-C-TARGET-FRAGMENT-VIEW REDEFINES WS-C-TARGET-FRAGMENT.
008700     05  WS-C-TARGET-FRAGMENT-HALF1 PIC X(32).
008800     05  WS-C-TARGET-FRAGMENT-HALF2 PIC X(32).
008900
009000 01  WS-C-TARGET-VALUE        PIC X(64).
009100
009200*********************
009300 LINKAGE SECTION.
009400*********************
009500        COPY DCCMDLK.
009600        COPY DCTABLE.
009700        COPY DCLOCR.
009800
009900 EJECT
010000*****************************************************************
010100 PROCEDURE DIVISION USING WK-C-CMD-RECORD,
010200        DC-TABLE-REGISTRY,
010300        DC-LOCATOR-STORAGE.
010400*****************************************************************
010500 MAIN-MODULE.
010600     PERFORM A000-EXECUTE-COMMAND
010700        THRU A099-EXECUTE-COMMAND-EX.
010800 GOBACK.
010900
011000*-----------------------------------------------------------------
011100*
011200 A000-EXECUTE-COMMAND.
011300*-----------------------------------------------------------------
011400*
011500     MOVE "N" TO WK-C-CMD-FATAL.
011600     MOVE SPACES TO WK-C-CMD-ERROR-CD.
011700
011800     MOVE WK-C-CMD-TABLE-NAME TO WK-C-DECN-TABLE-NAME.
011900     MOVE SPACES TO WK-C-DECN-REQUEST-ID.
012000     CALL "DCTDECN" USING WK-C-DECN-RECORD
012100        DC-TABLE-REGISTRY
012200        DC-LOCATOR-STORAGE.
012300     IF WK-C-DECN-IS-FATAL
012400        MOVE "Y" TO WK-C-CMD-FATAL
012500        MOVE WK-C-DECN-ERROR-CD TO WK-C-CMD-ERROR-CD
012600        GO TO A099-EXECUTE-COMMAND-EX
012700     END-IF.
012800
012900     PERFORM B100-FIND-TABLE
013000        THRU B199-FIND-TABLE-EX.
013100     IF WK-C-CMD-IS-FATAL
013200        GO TO A099-EXECUTE-COMMAND-EX
013300     END-IF.
013400
013500     IF WK-C-DECN-WINNING-RULE = "ELSE"
013600        PERFORM D200-APPLY-ELSE-ASSIGNMENTS
013700           THRU D299-APPLY-ELSE-ASSIGNMENTS-EX
013800     ELSE
013900        PERFORM C100-FIND-WINNING-RULE
014000           THRU C199-FIND-WINNING-RULE-EX
014100        IF WK-C-CMD-IS-FATAL
014200           GO TO A099-EXECUTE-COMMAND-EX
014300        END-IF
014400        PERFORM D100-APPLY-RULE-ASSIGNMENTS
014500           THRU D199-APPLY-RULE-ASSIGNMENTS-EX
014600     END-IF.
014700
014800 A099-EXECUTE-COMMAND-EX.
014900 EXIT.
015000
015100*-----------------------------------------------------------------
015200*
015300 B100-FIND-TABLE.
015400*-----------------------------------------------------------------
015500*
015600     MOVE "N" TO WS-C-TABLE-FOUND-SW.
015700     SET DC-TBL-IDX TO 1.
015800     SEARCH DC-TABLE-ENTRY
015900        AT END
016000           MOVE "Y" TO WK-C-CMD-FATAL
016100           MOVE "CN9030" TO WK-C-CMD-ERROR-CD
016200        WHEN DC-TABLE-NAME(DC-TBL-IDX) = WK-C-CMD-TABLE-NAME
016300           SET WS-C-TBL-SUB TO DC-TBL-IDX
016400           MOVE "Y" TO WS-C-TABLE-FOUND-SW
016500     END-SEARCH.
016600 B199-FIND-TABLE-EX.
016700 EXIT.
016800
016900*-----------------------------------------------------------------
017000*
017100 C100-FIND-WINNING-RULE.
017200*-----------------------------------------------------------------
017300* THE WINNING RULE NAME WAS ESTABLISHED BY DCTDECN - RE-FOUND HERE
017400* BY NAME SO THE ASSIGNMENT LIST CAN BE REACHED.  IT CANNOT BE
017500* ABSENT, SINCE DCTDECN JUST RETURNED IT OUT OF THE SAME TABLE.
017600     SET DC-TBL-IDX TO WS-C-TBL-SUB.
017700     SET DC-RUL-IDX TO 1.
017800     SEARCH DC-RULE-ENTRY
017900        AT END
018000           MOVE "Y" TO WK-C-CMD-FATAL
018100           MOVE "CN9033" TO WK-C-CMD-ERROR-CD
018200        WHEN DC-RULE-NAME(DC-TBL-IDX, DC-RUL-IDX)
018300              = WK-C-DECN-WINNING-RULE
018400           SET WS-C-RUL-SUB TO DC-RUL-IDX
018500     END-SEARCH.
018600 C199-FIND-WINNING-RULE-EX.
018700 EXIT.
018800
018900*-----------------------------------------------------------------
019000*
019100 D100-APPLY-RULE-ASSIGNMENTS.
019200*-----------------------------------------------------------------
019300*
019400     PERFORM D110-APPLY-ONE-ASSIGNMENT
019500        THRU D119-APPLY-ONE-ASSIGNMENT-EX
019600        VARYING WS-C-ASG-SUB FROM 1 BY 1
019700           UNTIL WS-C-ASG-SUB >
019800              DC-ASG-COUNT(WS-C-TBL-SUB, WS-C-RUL-SUB)
019900              OR WK-C-CMD-IS-FATAL.
020000 D199-APPLY-RULE-ASSIGNMENTS-EX.
020100 EXIT.
020200
020300*-----------------------------------------------------------------
020400*
020500 D110-APPLY-ONE-ASSIGNMENT.
020600*-----------------------------------------------------------------
020700*
020800     MOVE SPACES TO WK-C-RSLV-LOCATOR-NAME.
020900     MOVE DC-ASG-VALUE(WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-ASG-SUB)
021000        TO WK-C-RSLV-FRAGMENT-NAME.
021100     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
021200        DC-TABLE-REGISTRY
021300        DC-LOCATOR-STORAGE.
021400
021500     IF WK-C-RSLV-IS-FATAL
021600        MOVE "Y" TO WK-C-CMD-FATAL
021700        MOVE WK-C-RSLV-ERROR-CD TO WK-C-CMD-ERROR-CD
021800     ELSE
021900        MOVE DC-ASG-TARGET-LOCATOR
022000              (WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-ASG-SUB)
022100           TO WS-C-TARGET-LOCATOR
022200        MOVE DC-ASG-TARGET-FRAGMENT
022300              (WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-ASG-SUB)
022400           TO WS-C-TARGET-FRAGMENT
022500        MOVE WK-C-RSLV-RESOLVED-VALUE TO WS-C-TARGET-VALUE
022600        PERFORM E100-STORE-LOCATOR-FIELD
022700           THRU E199-STORE-LOCATOR-FIELD-EX
022800     END-IF.
022900 D119-APPLY-ONE-ASSIGNMENT-EX.
023000 EXIT.
023100
023200*-----------------------------------------------------------------
023300*
023400 D200-APPLY-ELSE-ASSIGNMENTS.
023500*-----------------------------------------------------------------
023600* DCT PR 0049 - THE ELSE-RULE'S OWN ASSIGNMENTS, IF THE SOURCE
023700* DECK CARRIED ANY, ARE APPLIED ON A NO-WINNER RESULT JUST LIKE A
023800* NAMED RULE'S - A COMMAND NEED NOT ASSIGN ANYTHING ON ITS ELSE
023900* PATH, SO DC-ELSE-ASG-COUNT OF ZERO IS A NORMAL, NOT A FATAL, CASE.
024000     PERFORM D210-APPLY-ONE-ELSE-ASSIGNMENT
024100        THRU D219-APPLY-ONE-ELSE-ASSIGNMENT-EX
024200        VARYING WS-C-ASG-SUB FROM 1 BY 1
024300           UNTIL WS-C-ASG-SUB > DC-ELSE-ASG-COUNT(WS-C-TBL-SUB)
024400              OR WK-C-CMD-IS-FATAL.
024500 D299-APPLY-ELSE-ASSIGNMENTS-EX.
024600 EXIT.
024700
024800*-----------------------------------------------------------------
024900*
025000 D210-APPLY-ONE-ELSE-ASSIGNMENT.
025100*-----------------------------------------------------------------
025200*
025300     MOVE SPACES TO WK-C-RSLV-LOCATOR-NAME.
025400     MOVE DC-ELSE-ASG-VALUE(WS-C-TBL-SUB, WS-C-ASG-SUB)
025500        TO WK-C-RSLV-FRAGMENT-NAME.
025600     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
025700        DC-TABLE-REGISTRY
025800        DC-LOCATOR-STORAGE.
025900
026000     IF WK-C-RSLV-IS-FATAL
026100        MOVE "Y" TO WK-C-CMD-FATAL
026200        MOVE WK-C-RSLV-ERROR-CD TO WK-C-CMD-ERROR-CD
026300     ELSE
026400        MOVE DC-ELSE-ASG-TARGET-LOCATOR(WS-C-TBL-SUB, WS-C-ASG-SUB)
026500           TO WS-C-TARGET-LOCATOR
026600        MOVE DC-ELSE-ASG-TARGET-FRAGMENT(WS-C-TBL-SUB, WS-C-ASG-SUB)
026700           TO WS-C-TARGET-FRAGMENT
026800        MOVE WK-C-RSLV-RESOLVED-VALUE TO WS-C-TARGET-VALUE
026900        PERFORM E100-STORE-LOCATOR-FIELD
027000           THRU E199-STORE-LOCATOR-FIELD-EX
027100     END-IF.
027200 D219-APPLY-ONE-ELSE-ASSIGNMENT-EX.
027300 EXIT.
027400
027500*-----------------------------------------------------------------
027600*
027700 E100-STORE-LOCATOR-FIELD.
027800*-----------------------------------------------------------------
027900* RULE - AN ASSIGNMENT WRITES INTO THE NAMED STATE LOCATOR,
028000* CREATING IT ON FIRST USE.  A TABLE-NAME LOCATOR IS NEVER CREATED
028100* THIS WAY - DCTLOAD IS THE ONLY WRITER OF DC-LOCATOR-IS-TABLE.
028200     SET DC-LOC-IDX TO 1.
028300     SEARCH DC-LOCATOR-ENTRY
028400        AT END
028500           ADD 1 TO DC-LOCATOR-COUNT
028600           SET DC-LOC-IDX TO DC-LOCATOR-COUNT
028700           MOVE WS-C-TARGET-LOCATOR TO DC-LOCATOR-NAME(DC-LOC-IDX)
028800           MOVE "N" TO DC-LOCATOR-IS-TABLE(DC-LOC-IDX)
028900           MOVE ZERO TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
029000           PERFORM E300-STORE-FIELD-IN-LOCATOR
029100              THRU E399-STORE-FIELD-IN-LOCATOR-EX
029200        WHEN DC-LOCATOR-NAME(DC-LOC-IDX) = WS-C-TARGET-LOCATOR
029300           PERFORM E300-STORE-FIELD-IN-LOCATOR
029400              THRU E399-STORE-FIELD-IN-LOCATOR-EX
029500     END-SEARCH.
029600 E199-STORE-LOCATOR-FIELD-EX.
029700 EXIT.
029800
029900*-----------------------------------------------------------------
030000*
030100 E300-STORE-FIELD-IN-LOCATOR.
030200*-----------------------------------------------------------------
030300*
030400     SET DC-FLD-IDX TO 1.
030500     SEARCH DC-LOCATOR-FIELD
030600        AT END
030700           ADD 1 TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
030800           SET DC-FLD-IDX TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
030900           MOVE WS-C-TARGET-FRAGMENT
031000              TO DC-FIELD-NAME(DC-LOC-IDX, DC-FLD-IDX)
031100           MOVE WS-C-TARGET-VALUE
031200              TO DC-FIELD-VALUE(DC-LOC-IDX, DC-FLD-IDX)
031300        WHEN DC-FIELD-NAME(DC-LOC-IDX, DC-FLD-IDX)
031400              = WS-C-TARGET-FRAGMENT
031500           MOVE WS-C-TARGET-VALUE
031600              TO DC-FIELD-VALUE(DC-LOC-IDX, DC-FLD-IDX)
031700     END-SEARCH.
031800 E399-STORE-FIELD-IN-LOCATOR-EX.
031900 EXIT.
032000
032100*=================================================================
032200**************** END OF PROGRAM SOURCE  DCTCMD *****************
032300*=================================================================
