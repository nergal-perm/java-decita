000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DCTRSLV.
000300 AUTHOR. R P KOH.
000400 INSTALLATION. MEPS DATA PROCESSING CENTRE.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================*
000900*                                                                 *
001000*DESCRIPTION : THIS IS A CALLED ROUTINE THAT RESOLVES ONE          *
001100*              COORDINATE (LOCATOR::FRAGMENT) OR ONE RAW VALUE    *
001200*              TEXT TOKEN TO ITS FINAL LITERAL VALUE.  EVERY      *
001300*              DCTCOND/DCTDECN/DCTCMD/DCTTESTS CALL COMES THROUGH *
001400*              HERE - IT IS THE ONLY PLACE IN THE DECTAB LIBRARY  *
001500*              THAT KNOWS HOW TO UNWRAP A ${...} PLACEHOLDER OR   *
001600*              DECIDE WHETHER A NAME IS A TABLE OR A STATE        *
001700*              LOCATOR.  NO INDEXED FILE IS READ HERE - EVERY     *
001800*              LOOKUP IS A SEARCH OF DCTABLE/DCLOCR IN STORAGE.   *
001900*                                                                 *
002000*=================================================================*
002100*                                                                 *
002200*HISTORY OF AMENDMENT :                                           *
002300*                                                                 *
002400*=================================================================*
002500*                                                                 *
002600*DCT019 RPK    14/03/1991 ORIGINAL ISSUE - REL 1                 *
002700*DCT028 HLM    02/11/1994 ADD RECURSIVE ${...} SUBSTITUTION -      *
002800*                          ORIGINAL RELEASE ONLY HANDLED ONE      *
002900*                          PLACEHOLDER PER VALUE, DCT PR 0028     *
003000*Y2K009 BTW    19/08/1998 YEAR 2000 REVIEW - TEXT FIELDS ONLY,    *
003100*                          NO CHANGE REQUIRED                    *
003200*DCT038 SGN    14/07/2002 PREFER A TABLE LOCATOR OVER A STATE     *
003300*                          LOCATOR OF THE SAME NAME, CALLING      *
003400*                          DCTDECN TO COMPUTE IT ON DEMAND,       *
003500*                          DCT PR 0038                           *
003600*DCT046 SGN    03/09/2003 LOG ONE DN PER SUBSTITUTION AND ONE ST  *
003700*                          PER FINAL LOOKUP, AUDITORS WANTED THE *
003800*                          FULL CHAIN NOT JUST THE ANSWER,        *
003900*                          DCT PR 0046                           *
004000*=================================================================*
004100 EJECT
004200********************
004300 ENVIRONMENT DIVISION.
004400********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400************************
005500 01  FILLER               PIC X(24) VALUE
005600        "** PROGRAM DCTRSLV **".
005700 
005800*---------------- PROGRAM WORKING STORAGE ------------------*
005900 01  WK-C-COMMON.
006000        COPY DCCOMN.
006100 
006200 01  WK-C-LOGG-RECORD.
006300        COPY DCLOGGLK.
006400 
006500 01  WK-C-DECN-RECORD.
006600        COPY DCDECNLK.
006700 
006800 01  WS-C-RESOLVE-TEXT        PIC X(64).
006850 01  WS-C-RESOLVE-TEXT-VIEW REDEFINES WS-C-RESOLVE-TEXT.
006860     05  WS-C-RESOLVE-TEXT-HALF1
006870                               PIC X(32).
006880     05  WS-C-RESOLVE-TEXT-HALF2
006890                               PIC X(32).
006900
007500 01  WS-C-SPLIT-AREA.
007600     05  WS-C-SPLIT-INPUT       PIC X(64).
007700     05  WS-C-SPLIT-LOC         PIC X(32).
007800     05  WS-C-SPLIT-FRAG        PIC X(64).
007900     05  WS-C-SPLIT-COLON       PIC 9(04) COMP.
007950     05  FILLER                 PIC X(04).
008000
008100 01  WS-C-BRACE-SCAN.
008200     05  WS-C-BRACE-COUNT       PIC 9(04) COMP.
008300     05  WS-C-CLOSE-POS         PIC 9(04) COMP.
008400     05  WS-C-OPEN-POS          PIC 9(04) COMP.
008500     05  WS-C-SCAN-IDX          PIC 9(04) COMP.
008600     05  WS-C-INNER-LEN         PIC 9(04) COMP.
008700     05  FILLER                 PIC X(04).
008800 
008900 01  WS-C-INNER-TEXT          PIC X(64).
009000 01  WS-C-SUBST-VALUE         PIC X(64).
009010 01  WS-C-SUBST-VALUE-VIEW REDEFINES WS-C-SUBST-VALUE.
009020     05  WS-C-SUBST-SIGN-CHAR  PIC X(01).
009030     05  WS-C-SUBST-REST       PIC X(63).
009100
009200 01  WS-C-REBUILD-AREA.
009300     05  WS-C-BEFORE-TEXT       PIC X(64).
009400     05  WS-C-AFTER-TEXT        PIC X(64).
009500     05  WS-C-BEFORE-LEN        PIC 9(04) COMP.
009550     05  FILLER                 PIC X(04).
009600
009700 01  WS-C-SCAN-SUBSCRIPTS.
009800     05  WS-C-DOUT-SUB          PIC 9(04) COMP.
009900     05  FILLER                 PIC X(06).
010000 
010100 01  WS-C-REDEF-BASE          PIC X(64).
010200 01  WS-C-REDEF-VIEW REDEFINES WS-C-REDEF-BASE.
010300     05  WS-C-REDEF-1ST-HALF    PIC X(32).
010400     05  WS-C-REDEF-2ND-HALF    PIC X(32).
010500 
010600*********************
010700 LINKAGE SECTION.
010800*********************
010900        COPY DCRSLVLK.
011000        COPY DCTABLE.
011100        COPY DCLOCR.
011200 
011300 EJECT
011400*****************************************************************
011500 PROCEDURE DIVISION USING WK-C-RSLV-RECORD,
011600        DC-TABLE-REGISTRY,
011700        DC-LOCATOR-STORAGE.
011800*****************************************************************
011900 MAIN-MODULE.
012000     PERFORM A000-RESOLVE-COORDINATE
012100        THRU A099-RESOLVE-COORDINATE-EX.
012200 GOBACK.
012300 
012400*-----------------------------------------------------------------
012500*
012600 A000-RESOLVE-COORDINATE.
012700*-----------------------------------------------------------------
012800*
012900     MOVE SPACES TO WK-C-RSLV-RESOLVED-VALUE.
013000     MOVE "N" TO WK-C-RSLV-FOUND.
013100     MOVE "N" TO WK-C-RSLV-FATAL.
013200     MOVE SPACES TO WK-C-RSLV-ERROR-CD.
013300 
013400     IF WK-C-RSLV-LOCATOR-NAME NOT = SPACES
013500        PERFORM B200-LOOKUP-COORDINATE
013600           THRU B299-LOOKUP-COORDINATE-EX
013700        GO TO A099-RESOLVE-COORDINATE-EX
013800     END-IF.
013900 
014000* NO LOCATOR NAME WAS SUPPLIED - THE CALLER IS LAZILY RESOLVING *DCT028
014100* A RAW VALUE-TEXT TOKEN OUT OF AN ASG/OUT/CND RULE-VALUE, WHICH DCT028
014200* MAY BE A PLAIN LITERAL, A LOCATOR::FRAGMENT COORDINATE, OR A  *DCT028
014300* STRING CARRYING ONE OR MORE ${...} PLACEHOLDERS - RULE E.1/E.3*DCT028
014400     MOVE WK-C-RSLV-FRAGMENT-NAME TO WS-C-RESOLVE-TEXT.
014500     PERFORM B100-RESOLVE-NESTED
014600        THRU B199-RESOLVE-NESTED-EX.
014700     IF WK-C-RSLV-IS-FATAL
014800        GO TO A099-RESOLVE-COORDINATE-EX
014900     END-IF.
015000 
015100     MOVE WS-C-RESOLVE-TEXT TO WS-C-SPLIT-INPUT.
015200     PERFORM B900-SPLIT-TEXT
015300        THRU B999-SPLIT-TEXT-EX.
015400 
015500     IF WS-C-SPLIT-LOC = SPACES
015600* A LITERAL COORDINATE (NO ::) IS ALWAYS A CONSTANT EQUAL TO    *
015700* ITSELF, PER RULE E.3 - NO FURTHER LOOKUP IS DONE.              *
015800        MOVE WS-C-RESOLVE-TEXT TO WK-C-RSLV-RESOLVED-VALUE
015900        MOVE "Y" TO WK-C-RSLV-FOUND
016000     ELSE
016100        MOVE WS-C-SPLIT-LOC  TO WK-C-RSLV-LOCATOR-NAME
016200        MOVE WS-C-SPLIT-FRAG TO WK-C-RSLV-FRAGMENT-NAME
016300        PERFORM B200-LOOKUP-COORDINATE
016400           THRU B299-LOOKUP-COORDINATE-EX
016500     END-IF.
016600 
016700 A099-RESOLVE-COORDINATE-EX.
016800 EXIT.
016900 
017000*-----------------------------------------------------------------
017100*
017200 B100-RESOLVE-NESTED.
017300*-----------------------------------------------------------------
017400*
017500     MOVE 1 TO WS-C-BRACE-COUNT.
017600     PERFORM B110-SUBSTITUTE-PLACEHOLDER
017700        THRU B119-SUBSTITUTE-PLACEHOLDER-EX
017800        UNTIL WS-C-BRACE-COUNT = ZERO
017900           OR WK-C-RSLV-IS-FATAL.
018000 B199-RESOLVE-NESTED-EX.
018100 EXIT.
018200 
018300*-----------------------------------------------------------------
018400*
018500 B110-SUBSTITUTE-PLACEHOLDER.
018600*-----------------------------------------------------------------
018700*
018800     MOVE ZERO TO WS-C-BRACE-COUNT.
018900     INSPECT WS-C-RESOLVE-TEXT TALLYING WS-C-BRACE-COUNT
019000        FOR ALL "}".
019100     IF WS-C-BRACE-COUNT = ZERO
019200        GO TO B119-SUBSTITUTE-PLACEHOLDER-EX
019300     END-IF.
019400 
019500     MOVE ZERO TO WS-C-CLOSE-POS.
019600     INSPECT WS-C-RESOLVE-TEXT TALLYING WS-C-CLOSE-POS
019700        FOR CHARACTERS BEFORE INITIAL "}".
019800     ADD 1 TO WS-C-CLOSE-POS.
019900 
020000     MOVE WS-C-CLOSE-POS TO WS-C-SCAN-IDX.
020100     SUBTRACT 1 FROM WS-C-SCAN-IDX.
020200     MOVE ZERO TO WS-C-OPEN-POS.
020300     PERFORM B120-SCAN-FOR-OPEN-BRACE
020400        THRU B129-SCAN-FOR-OPEN-BRACE-EX
020500        UNTIL WS-C-OPEN-POS > ZERO
020600           OR WS-C-SCAN-IDX = ZERO.
020700 
020800* A STRAY CLOSE BRACE WITH NO MATCHING ${ IS NOT A PLACEHOLDER -*
020900* TREAT THE TEXT AS FULLY RESOLVED AND STOP THE OUTER LOOP.     *
021000     IF WS-C-OPEN-POS = ZERO
021100        MOVE ZERO TO WS-C-BRACE-COUNT
021200        GO TO B119-SUBSTITUTE-PLACEHOLDER-EX
021300     END-IF.
021400 
021500     COMPUTE WS-C-INNER-LEN =
021600        WS-C-CLOSE-POS - WS-C-OPEN-POS - 2.
021700     IF WS-C-INNER-LEN > ZERO
021800        MOVE WS-C-RESOLVE-TEXT(WS-C-OPEN-POS + 2 : WS-C-INNER-LEN)
021900           TO WS-C-INNER-TEXT
022000     ELSE
022100        MOVE SPACES TO WS-C-INNER-TEXT
022200     END-IF.
022300 
022400* THE INNERMOST PLACEHOLDER CAN HOLD ONLY A LITERAL OR A       *
022500* LOCATOR::FRAGMENT COORDINATE - ANY FURTHER ${...} INSIDE IT   *
022600* WOULD HAVE MADE IT NOT THE INNERMOST ONE.                     *
022700     MOVE WS-C-INNER-TEXT TO WS-C-SPLIT-INPUT.
022800     PERFORM B900-SPLIT-TEXT
022900        THRU B999-SPLIT-TEXT-EX.
023000 
023100     IF WS-C-SPLIT-LOC = SPACES
023200        MOVE WS-C-INNER-TEXT TO WS-C-SUBST-VALUE
023300     ELSE
023400        MOVE WS-C-SPLIT-LOC  TO WK-C-RSLV-LOCATOR-NAME
023500        MOVE WS-C-SPLIT-FRAG TO WK-C-RSLV-FRAGMENT-NAME
023600        PERFORM B200-LOOKUP-COORDINATE
023700           THRU B299-LOOKUP-COORDINATE-EX
023800        MOVE WK-C-RSLV-RESOLVED-VALUE TO WS-C-SUBST-VALUE
023900     END-IF.
024000 
024100     IF WK-C-RSLV-IS-FATAL
024200        GO TO B119-SUBSTITUTE-PLACEHOLDER-EX
024300     END-IF.
024400 
024500     MOVE "DN" TO WK-C-LOGG-EVENT-TYPE.
024600     MOVE SPACES TO WK-C-LOGG-EVENT-TEXT.
024700     STRING WS-C-INNER-TEXT DELIMITED BY SPACE
024800        " => " DELIMITED BY SIZE
024900        WS-C-SUBST-VALUE DELIMITED BY SPACE
025000        INTO WK-C-LOGG-EVENT-TEXT.
025100     CALL "DCTGLOGG" USING WK-C-LOGG-RECORD.
025200 
025300* REBUILD THE TEXT WITH THE SUBSTITUTED VALUE IN PLACE OF THE   *
025400* ${...} SEGMENT, THEN LOOP BACK TO LOOK FOR A FURTHER ONE.      *
025500     MOVE SPACES TO WS-C-BEFORE-TEXT.
025600     MOVE SPACES TO WS-C-AFTER-TEXT.
025700     MOVE ZERO   TO WS-C-BEFORE-LEN.
025800     COMPUTE WS-C-BEFORE-LEN = WS-C-OPEN-POS - 1.
025900     IF WS-C-BEFORE-LEN > ZERO
026000        MOVE WS-C-RESOLVE-TEXT(1 : WS-C-BEFORE-LEN)
026100           TO WS-C-BEFORE-TEXT
026200     END-IF.
026300     IF WS-C-CLOSE-POS < 64
026400        MOVE WS-C-RESOLVE-TEXT(WS-C-CLOSE-POS + 1 : )
026500           TO WS-C-AFTER-TEXT
026600     END-IF.
026700     MOVE SPACES TO WS-C-RESOLVE-TEXT.
026800     STRING WS-C-BEFORE-TEXT  DELIMITED BY SIZE
026900        WS-C-SUBST-VALUE DELIMITED BY SPACE
027000        WS-C-AFTER-TEXT  DELIMITED BY SIZE
027100        INTO WS-C-RESOLVE-TEXT.
027200 
027300 B119-SUBSTITUTE-PLACEHOLDER-EX.
027400 EXIT.
027500 
027600*-----------------------------------------------------------------
027700*
027800 B120-SCAN-FOR-OPEN-BRACE.
027900*-----------------------------------------------------------------
028000*
028100     IF WS-C-RESOLVE-TEXT(WS-C-SCAN-IDX : 2) = "${"
028200        MOVE WS-C-SCAN-IDX TO WS-C-OPEN-POS
028300     ELSE
028400        SUBTRACT 1 FROM WS-C-SCAN-IDX
028500     END-IF.
028600 B129-SCAN-FOR-OPEN-BRACE-EX.
028700 EXIT.
028800 
028900*-----------------------------------------------------------------
029000*
029100 B200-LOOKUP-COORDINATE.
029200*-----------------------------------------------------------------
029300*
029400     MOVE "N" TO WK-C-RSLV-FOUND.
029500     PERFORM B210-LOOKUP-IN-TABLES
029600        THRU B214-LOOKUP-IN-TABLES-EX.
029700 
029800     IF NOT WK-C-RSLV-IS-FOUND
029900        AND NOT WK-C-RSLV-IS-FATAL
030000        PERFORM B230-LOOKUP-IN-LOCATORS
030100           THRU B239-LOOKUP-IN-LOCATORS-EX
030200     END-IF.
030300 
030400     IF WK-C-RSLV-IS-FATAL
030500        GO TO B299-LOOKUP-COORDINATE-EX
030600     END-IF.
030700 
030800     MOVE "ST" TO WK-C-LOGG-EVENT-TYPE.
030900     MOVE SPACES TO WK-C-LOGG-EVENT-TEXT.
031000     STRING WK-C-RSLV-LOCATOR-NAME DELIMITED BY SPACE
031100        "::" DELIMITED BY SIZE
031200        WK-C-RSLV-FRAGMENT-NAME DELIMITED BY SPACE
031300        " => " DELIMITED BY SIZE
031400        WK-C-RSLV-RESOLVED-VALUE DELIMITED BY SPACE
031500        INTO WK-C-LOGG-EVENT-TEXT.
031600     CALL "DCTGLOGG" USING WK-C-LOGG-RECORD.
031700 
031800 B299-LOOKUP-COORDINATE-EX.
031900 EXIT.
032000 
032100*-----------------------------------------------------------------
032200*
032300 B210-LOOKUP-IN-TABLES.
032400*-----------------------------------------------------------------
032500*
032600     SET DC-TBL-IDX TO 1.
032700     SEARCH DC-TABLE-ENTRY
032800        AT END
032900           CONTINUE
033000        WHEN DC-TABLE-NAME(DC-TBL-IDX) = WK-C-RSLV-LOCATOR-NAME
033100           PERFORM B220-COMPUTE-TABLE-OUTCOME
033200              THRU B229-COMPUTE-TABLE-OUTCOME-EX
033300     END-SEARCH.
033400 B214-LOOKUP-IN-TABLES-EX.
033500 EXIT.
033600 
033700*-----------------------------------------------------------------
033800*
033900 B220-COMPUTE-TABLE-OUTCOME.
034000*-----------------------------------------------------------------
034100*
034200     MOVE WK-C-RSLV-LOCATOR-NAME TO WK-C-DECN-TABLE-NAME.
034300     MOVE SPACES TO WK-C-DECN-REQUEST-ID.
034400     MOVE "N" TO WK-C-DECN-FATAL.
034500     CALL "DCTDECN" USING WK-C-DECN-RECORD
034600        DC-TABLE-REGISTRY
034700        DC-LOCATOR-STORAGE.
034800 
034900     IF WK-C-DECN-IS-FATAL
035000        MOVE "Y" TO WK-C-RSLV-FATAL
035100        MOVE WK-C-DECN-ERROR-CD TO WK-C-RSLV-ERROR-CD
035200        GO TO B229-COMPUTE-TABLE-OUTCOME-EX
035300     END-IF.
035400 
035500     MOVE ZERO TO WS-C-DOUT-SUB.
035600     PERFORM B225-FIND-OUTCOME-BY-NAME
035700        THRU B228-FIND-OUTCOME-BY-NAME-EX
035800        VARYING WS-C-DOUT-SUB FROM 1 BY 1
035900           UNTIL WS-C-DOUT-SUB > WK-C-DECN-OUT-COUNT
036000           OR WK-C-RSLV-IS-FOUND.
036100 
036200 B229-COMPUTE-TABLE-OUTCOME-EX.
036300 EXIT.
036400 
036500*-----------------------------------------------------------------
036600*
036700 B225-FIND-OUTCOME-BY-NAME.
036800*-----------------------------------------------------------------
036900*
037000     IF WK-C-DECN-OUT-NAME(WS-C-DOUT-SUB) = WK-C-RSLV-FRAGMENT-NAME
037100        MOVE WK-C-DECN-OUT-VALUE(WS-C-DOUT-SUB)
037200           TO WK-C-RSLV-RESOLVED-VALUE
037300        MOVE "Y" TO WK-C-RSLV-FOUND
037400     END-IF.
037500 B228-FIND-OUTCOME-BY-NAME-EX.
037600 EXIT.
037700 
037800*-----------------------------------------------------------------
037900*
038000 B230-LOOKUP-IN-LOCATORS.
038100*-----------------------------------------------------------------
038200*
038300     SET DC-LOC-IDX TO 1.
038400     SEARCH DC-LOCATOR-ENTRY
038500* RULE E.5 - A MISSING LOCATOR NAME IS FATAL, NOT undefined.    *DCT019
038600        AT END
038700           MOVE "Y" TO WK-C-RSLV-FATAL
038800           STRING "LOCATOR " DELIMITED BY SIZE
038900              WK-C-RSLV-LOCATOR-NAME DELIMITED BY SPACE
039000              " NOT FOUND IN COMPUTATION CONTEXT"
039100                 DELIMITED BY SIZE
039200              INTO WK-C-LOGG-EVENT-TEXT
039300           MOVE "CN9001" TO WK-C-RSLV-ERROR-CD
039400        WHEN DC-LOCATOR-NAME(DC-LOC-IDX) = WK-C-RSLV-LOCATOR-NAME
039500           PERFORM B235-LOOKUP-FIELD-IN-LOCATOR
039600              THRU B238-LOOKUP-FIELD-IN-LOCATOR-EX
039700     END-SEARCH.
039800 B239-LOOKUP-IN-LOCATORS-EX.
039900 EXIT.
040000 
040100*-----------------------------------------------------------------
040200*
040300 B235-LOOKUP-FIELD-IN-LOCATOR.
040400*-----------------------------------------------------------------
040500*
040600     SET DC-FLD-IDX TO 1.
040700     SEARCH DC-LOCATOR-FIELD
040800* RULE E.4 - A MISSING FIELD INSIDE AN EXISTING LOCATOR RESOLVES*DCT027
040900* TO THE LITERAL TEXT undefined, NOT A FAILURE.                  DCT027
041000        AT END
041100           MOVE WK-C-UNDEFINED-VALUE TO WK-C-RSLV-RESOLVED-VALUE
041200           MOVE "Y" TO WK-C-RSLV-FOUND
041300        WHEN DC-FIELD-NAME(DC-LOC-IDX, DC-FLD-IDX)
041400              = WK-C-RSLV-FRAGMENT-NAME
041500           MOVE DC-FIELD-VALUE(DC-LOC-IDX, DC-FLD-IDX)
041600              TO WK-C-RSLV-RESOLVED-VALUE
041700           MOVE "Y" TO WK-C-RSLV-FOUND
041800     END-SEARCH.
041900 B238-LOOKUP-FIELD-IN-LOCATOR-EX.
042000 EXIT.
042100 
042200*-----------------------------------------------------------------
042300*
042400 B900-SPLIT-TEXT.
042500*-----------------------------------------------------------------
042600*
042700     MOVE SPACES TO WS-C-SPLIT-LOC.
042800     MOVE SPACES TO WS-C-SPLIT-FRAG.
042900     MOVE ZERO   TO WS-C-SPLIT-COLON.
043000     MOVE WS-C-SPLIT-INPUT TO WS-C-REDEF-BASE.
043100 
043200     INSPECT WS-C-SPLIT-INPUT TALLYING WS-C-SPLIT-COLON
043300        FOR CHARACTERS BEFORE INITIAL "::".
043400 
043500     IF WS-C-SPLIT-COLON > ZERO AND WS-C-SPLIT-COLON < 62
043550        AND WS-C-SPLIT-INPUT(WS-C-SPLIT-COLON + 1 : 2) = "::"
043600        MOVE WS-C-SPLIT-INPUT(1 : WS-C-SPLIT-COLON)
043700           TO WS-C-SPLIT-LOC
043800        MOVE WS-C-SPLIT-INPUT(WS-C-SPLIT-COLON + 3 : )
043900           TO WS-C-SPLIT-FRAG
044000     ELSE
044100        MOVE WS-C-SPLIT-INPUT TO WS-C-SPLIT-FRAG
044200     END-IF.
044300 
044500 B999-SPLIT-TEXT-EX.
044600 EXIT.
044700 
044800*=================================================================
044900**************** END OF PROGRAM SOURCE  DCTRSLV ***************
045000*=================================================================
