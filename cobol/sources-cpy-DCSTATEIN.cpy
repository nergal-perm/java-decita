000100******************************************************************
000200*    DCSTATEIN  --  REQUEST/STATE INPUT  --  FD RECORD             *
000300******************************************************************
000400*    SEEDS THE state/request LOCATORS FOR ONE BATCH RUN.  KEY IS  *
000500*    LOCATOR NAME + FIELD NAME, PER RECORD LAYOUT 3 OF THE        *
000600*    DECTAB DESIGN NOTE - LOADED SEQUENTIALLY, NEVER RE-READ.     *
000700******************************************************************
000800* AMENDMENT HISTORY:                                              *
000900******************************************************************
001000* TAG    INIT   DATE       DESCRIPTION                            *
001100* ------ ------ ---------- ------------------------------------- *
001200* DCT003 RPK    14/03/1991 FIRST VERSION, RELEASE 1               *
001300* DCT019 HLM    02/11/1994 ADD DC-STATE-LOCATOR-NAME - SCENARIOS  *
001400*                          NOW SEED BOTH state AND request       *
001500*                          FROM THE SAME DECK, DCT PR 0019        *
001600******************************************************************
001700 01  DC-STATE-IN-RECORD.
001800     05  DC-STATE-LOCATOR-NAME      PIC X(32).
001900     05  DC-STATE-FIELD-NAME        PIC X(64).
002000     05  DC-STATE-FIELD-VALUE       PIC X(64).
002100     05  FILLER                     PIC X(16).
