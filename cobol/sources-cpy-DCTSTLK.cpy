000100******************************************************************
000200*    DCTSTLK  --  LINKAGE AREA FOR DCTTESTS (SELF-TEST RUN)       *
000300******************************************************************
000400*    ONE CALL PER TEST TABLE (A "T" CONTROL CARD) - DCTTESTS      *
000500*    RUNS EVERY SCENARIO IN THE NAMED TEST TABLE AND HANDS BACK   *
000600*    THE PASS/FAIL COUNTS SO DCTMAIN CAN ROLL THEM INTO ITS       *
000700*    END-OF-JOB TOTALS, PER BATCH FLOW D.                         *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* TAG    INIT   DATE       DESCRIPTION                            *
001200* ------ ------ ---------- ------------------------------------- *
001300* DCT016 RPK    14/03/1991 ORIGINAL VERSION, REL 1                *
001400******************************************************************
001500 01  WK-C-TEST-RECORD.
001600     05  WK-C-TEST-TABLE-NAME       PIC X(32).
001700     05  WK-C-TEST-SCENARIO-COUNT   PIC 9(04) COMP.
001800     05  WK-C-TEST-PASS-COUNT       PIC 9(04) COMP.
001900     05  WK-C-TEST-FAIL-COUNT       PIC 9(04) COMP.
002000     05  WK-C-TEST-FATAL            PIC X(01).
002100         88  WK-C-TEST-IS-FATAL             VALUE "Y".
002200     05  WK-C-TEST-ERROR-CD         PIC X(07).
