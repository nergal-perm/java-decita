000100******************************************************************
000200*    DCLOGGLK  --  LINKAGE AREA FOR DCTGLOGG (LOG APPEND)         *
000300******************************************************************
000400* AMENDMENT HISTORY:                                              *
000500******************************************************************
000600* TAG    INIT   DATE       DESCRIPTION                            *
000700* ------ ------ ---------- ------------------------------------- *
000800* DCT015 RPK    14/03/1991 FIRST RELEASE VERSION                  *
000900******************************************************************
001000 01  WK-C-LOGG-RECORD.
001100     05  WK-C-LOGG-EVENT-TYPE       PIC X(02).
001200     05  WK-C-LOGG-EVENT-TEXT       PIC X(256).
