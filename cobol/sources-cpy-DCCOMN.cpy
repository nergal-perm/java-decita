000100******************************************************************
000200*    DCCOMN  --  DECTAB RULE ENGINE  --  COMMON WORK AREA         *
000300******************************************************************
000400*    COPIED INTO WK-C-COMMON OF EVERY DCTxxxx PROGRAM IN THE      *
000500*    DECTAB LIBRARY.  HOLDS THE ONE FILE-STATUS SWITCH AND THE    *
000600*    88-LEVEL CONDITION NAMES EVERY CALLED ROUTINE TESTS AFTER AN *
000700*    OPEN/READ/WRITE/CLOSE.  MODELLED ON THE SHOP'S ASCMWS.       *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* TAG    INIT   DATE       DESCRIPTION                            *
001200* ------ ------ ---------- ------------------------------------- *
001300* DCT001 RPK    14/03/1991 INITIAL ISSUE, RELEASE 1               *
001400* DCT014 HLM    02/11/1994 ADD WK-C-FATAL-ERROR CONDITION - THE   *
001500*                          "EXACTLY ONE RULE WINS" CHECK NEEDED   *
001600*                          ITS OWN RETURN PATH, SEE DCT PR 0014   *
001700* Y2K003 BTW    19/08/1998 YEAR 2000 REVIEW - NO DATE FIELDS IN   *
001800*                          THIS COPYBOOK, NO CHANGE REQUIRED      *
001900* DCT027 SGN    07/06/2001 ADD WK-C-UNDEFINED-VALUE LITERAL FOR   *
002000*                          MISSING-FIELD RESOLUTION, DCT PR 0027  *
002100******************************************************************
002200     05  WK-C-FILE-STATUS        PIC X(02).
002300         88  WK-C-SUCCESSFUL             VALUE "00".
002400         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002500         88  WK-C-END-OF-FILE            VALUE "10".
002600         88  WK-C-DUPLICATE-KEY          VALUE "22".
002700     05  WK-C-RETURN-CD          PIC X(02).
002800         88  WK-C-FATAL-ERROR            VALUE "FE".
002900         88  WK-C-NORMAL-RETURN          VALUE "OK".
003000     05  WK-C-FOUND-SW           PIC X(01).
003100         88  WK-C-ITEM-FOUND             VALUE "Y".
003200         88  WK-C-ITEM-NOT-FOUND         VALUE "N".
003300     05  WK-C-UNDEFINED-VALUE    PIC X(64)   VALUE "undefined".
003400     05  WK-C-WORK-CTR           PIC S9(07)  COMP.
