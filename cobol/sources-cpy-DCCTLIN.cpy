000100******************************************************************
000200*    DCCTLIN  --  RUN CONTROL DECK  --  FD RECORD                 *
000300******************************************************************
000400*    ONE CARD PER REQUEST FOR THIS RUN OF DCTMAIN.  MODE "B"      *
000500*    ASKS FOR A PLAIN DECISION (FLOW B, DCTDECN, OUTCOME RECORDS  *
000600*    WRITTEN TO DCOUT), MODE "C" ASKS FOR A COMMAND TO BE RUN     *
000700*    (FLOW C, DCTCMD, LOCATOR STATE MUTATED, NO DCOUT RECORDS),   *
000800*    MODE "T" ASKS FOR A TEST TABLE TO BE RUN (FLOW D, DCTTESTS). *
000900*    DC-CTL-REQUEST-ID IS ONLY MEANINGFUL ON A MODE "B" CARD - IT *
001000*    GROUPS THE DCOUT RECORDS THAT COME FROM ONE CARD, PER RECORD *
001100*    LAYOUT 4.                                                    *
001200******************************************************************
001300* AMENDMENT HISTORY:                                              *
001400******************************************************************
001500* TAG    INIT   DATE       DESCRIPTION                            *
001600* ------ ------ ---------- ------------------------------------- *
001700* DCT056 SGN    21/06/2004 ORIGINAL CODING, REL 1                 *
001800******************************************************************
001900 01  DC-CTL-RECORD.
002000     05  DC-CTL-MODE                PIC X(01).
002100         88  DC-CTL-MODE-DECISION           VALUE "B".
002200         88  DC-CTL-MODE-COMMAND            VALUE "C".
002300         88  DC-CTL-MODE-TEST               VALUE "T".
002400     05  DC-CTL-TABLE-NAME          PIC X(32).
002500     05  DC-CTL-REQUEST-ID          PIC X(32).
002600     05  FILLER                     PIC X(15).
