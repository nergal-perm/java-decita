000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DCTTESTS.
000300 AUTHOR. R P KOH.
000400 INSTALLATION. MEPS DATA PROCESSING CENTRE.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================*
000900*                                                                 *
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO RUN ONE TEST TABLE'S   *
001100*              SCENARIOS - BATCH FLOW D, THE SELF-TEST SUITE.    *
001200*              A TEST TABLE IS LOADED BY DCTLOAD EXACTLY LIKE ANY *
001300*              OTHER DECISION TABLE - EACH RULE COLUMN IS ONE      *
001400*              SCENARIO.  FOR EVERY SCENARIO, IN FILE ORDER, ON A  *
001500*              FRESH COPY OF DC-LOCATOR-STORAGE : ARRANGE (APPLY   *
001600*              THE RULE'S ASG LINES DIRECTLY), ACT (IF AN OUT LINE *
001700*              NAMED execute IS PRESENT, CALL DCTCMD FOR THE TABLE *
001800*              IT NAMES), THEN ASSERT (EVERY CND LINE IS A STRICT  *
001900*              EQUALITY CHECK, NO SHORT-CIRCUIT).  ONE DC-CHK-     *
002000*              RECORD AND ONE TEST .../PASS/FAIL DISPLAY LINE IS   *
002100*              WRITTEN PER SCENARIO.                               *
002200*                                                                 *
002300*=================================================================*
002400*                                                                 *
002500*HISTORY OF AMENDMENT :                                          *
002600*                                                                 *
002700*=================================================================*
002800*                                                                 *
002900*DCT016 RPK    14/03/1991 INITIAL CODE, RELEASE 1                 *
003000*Y2K013 BTW    19/08/1998 YEAR 2000 REVIEW - TEXT FIELDS ONLY,    *
003100*                          NO CHANGE REQUIRED                    *
003200*DCT050 SGN    03/09/2003 SNAPSHOT/RESTORE OF DC-LOCATOR-STORAGE  *
003300*                          NOW TAKEN FRESH FOR EVERY SCENARIO -   *
003400*                          PREVIOUSLY ONE RESTORE SERVED THE WHOLE*
003500*                          RUN AND A LATE ASG LEAKED INTO THE NEXT*
003600*                          SCENARIO, DCT PR 0050                  *
003700*DCT054 SGN    21/06/2004 RESULT FILE NOW OPENS EXTEND AFTER THE  *
003800*                          FIRST CALL SO MULTIPLE TEST TABLES IN  *
003900*                          ONE RUN ALL LAND IN DCCHKOUT, DCT PR   *
004000*                          0054                                  *
004100*=================================================================*
004200 EJECT
004300********************
004400 ENVIRONMENT DIVISION.
004500********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300        SELECT DCCHKOUT ASSIGN TO "DCCHKOUT"
005400        ORGANIZATION IS SEQUENTIAL
005500 FILE STATUS IS WK-C-FILE-STATUS.
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000***************
006100 FD  DCCHKOUT
006200        LABEL RECORDS ARE OMITTED
006300 DATA RECORD IS DC-CHK-RECORD.
006400        COPY DCCHK.
006500 WORKING-STORAGE SECTION.
006600************************
006700 01  FILLER               PIC X(24) VALUE
006800        "** PROGRAM DCTTESTS **".
006900
007000*---------------- PROGRAM WORKING STORAGE ------------------*
007100 01  WK-C-COMMON.
007200        COPY DCCOMN.
007300
007400 01  WK-C-LOGG-RECORD.
007500        COPY DCLOGGLK.
007600
007700 01  WK-C-RSLV-RECORD.
007800        COPY DCRSLVLK.
007900
008000 01  WK-C-CMD-RECORD.
008100        COPY DCCMDLK.
008200
008300 01  WS-C-FIRST-CALL        PIC X(01) VALUE "Y".
008400
008500 01  WS-C-SUBSCRIPTS.
008600     05  WS-C-TBL-SUB           PIC 9(04) COMP.
008700     05  WS-C-RUL-SUB           PIC 9(04) COMP.
008800     05  WS-C-CND-SUB           PIC 9(04) COMP.
008900     05  WS-C-ASG-SUB           PIC 9(04) COMP.
009000     05  WS-C-OUT-SUB           PIC 9(04) COMP.
009100     05  WS-C-SNP-LOC-SUB       PIC 9(04) COMP.
009200     05  WS-C-SNP-FLD-SUB       PIC 9(04) COMP.
009300     05  FILLER                 PIC X(04).
009400
009500 01  WS-C-TABLE-FOUND-SW    PIC X(01).
009600     88  WS-C-TABLE-WAS-FOUND           VALUE "Y".
009700 01  WS-C-TABLE-FOUND-VIEW REDEFINES WS-C-TABLE-FOUND-SW.
009800     05  WS-C-TABLE-FOUND-BYTE  PIC X(01).
009900
010000 01  WS-C-EXECUTE-FOUND-SW  PIC X(01) VALUE "N".
010100     88  WS-C-EXECUTE-WAS-FOUND         VALUE "Y".
010200
010300 01  WS-C-SCENARIO-NAME     PIC X(64).
010400 01  WS-C-SCENARIO-NAME-VIEW REDEFINES WS-C-SCENARIO-NAME.
010500     05  WS-C-SCEN-NAME-HALF1   PIC X(32).
010600     05  WS-C-SCEN-NAME-HALF2   PIC X(32).
010700
010800 01  WS-C-TARGET-LOCATOR    PIC X(32).
010900 01  WS-C-TARGET-LOCATOR-VIEW REDEFINES WS-C-TARGET-LOCATOR.
011000     05  WS-C-TGT-LOC-HALF1     PIC X(16).
011100     05  WS-C-TGT-LOC-HALF2     PIC X(16).
011200
011300 01  WS-C-TARGET-FRAGMENT   PIC X(64).
011400 01  WS-C-TARGET-VALUE      PIC X(64).
011500
011600 01  WS-C-ASSERT-LEFT       PIC X(64).
011700 01  WS-C-ASSERT-RIGHT      PIC X(64).
011800
011900 01  WS-C-FAIL-MESSAGE      PIC X(128).
012000
012100*********************
012200 LINKAGE SECTION.
012300*********************
012400        COPY DCTSTLK.
012500        COPY DCTABLE.
012600        COPY DCLOCR.
012700
012800 EJECT
012900*****************************************************************
013000 PROCEDURE DIVISION USING WK-C-TEST-RECORD,
013100        DC-TABLE-REGISTRY,
013200        DC-LOCATOR-STORAGE.
013300*****************************************************************
013400 MAIN-MODULE.
013500     PERFORM A000-RUN-TEST-TABLE
013600        THRU A099-RUN-TEST-TABLE-EX.
013700 GOBACK.
013800
013900*-----------------------------------------------------------------
014000*
014100 A000-RUN-TEST-TABLE.
014200*-----------------------------------------------------------------
014300*
014400     MOVE "N" TO WK-C-TEST-FATAL.
014500     MOVE SPACES TO WK-C-TEST-ERROR-CD.
014600     MOVE ZERO TO WK-C-TEST-SCENARIO-COUNT.
014700     MOVE ZERO TO WK-C-TEST-PASS-COUNT.
014800     MOVE ZERO TO WK-C-TEST-FAIL-COUNT.
014900
015000     PERFORM B100-OPEN-RESULT-FILE
015100        THRU B199-OPEN-RESULT-FILE-EX.
015200     IF WK-C-TEST-IS-FATAL
015300        GO TO A099-RUN-TEST-TABLE-EX
015400     END-IF.
015500
015600     PERFORM C100-FIND-TEST-TABLE
015700        THRU C199-FIND-TEST-TABLE-EX.
015800     IF WK-C-TEST-IS-FATAL
015900        GO TO A090-CLOSE-RESULT-FILE
016000     END-IF.
016100
016200     PERFORM D100-SNAPSHOT-LOCATORS
016300        THRU D199-SNAPSHOT-LOCATORS-EX.
016400
016500     PERFORM F100-RUN-ONE-SCENARIO
016600        THRU F199-RUN-ONE-SCENARIO-EX
016700        VARYING WS-C-RUL-SUB FROM 1 BY 1
016800           UNTIL WS-C-RUL-SUB > DC-RULE-COUNT(WS-C-TBL-SUB)
016900              OR WK-C-TEST-IS-FATAL.
017000
017100 A090-CLOSE-RESULT-FILE.
017200     PERFORM Z100-CLOSE-RESULT-FILE
017300        THRU Z199-CLOSE-RESULT-FILE-EX.
017400 A099-RUN-TEST-TABLE-EX.
017500 EXIT.
017600
017700*-----------------------------------------------------------------
017800*
017900 B100-OPEN-RESULT-FILE.
018000*-----------------------------------------------------------------
018100*
018200     IF WS-C-FIRST-CALL = "Y"
018300        OPEN OUTPUT DCCHKOUT
018400        MOVE "N" TO WS-C-FIRST-CALL
018500     ELSE
018600        OPEN EXTEND DCCHKOUT
018700     END-IF.
018800     IF NOT WK-C-SUCCESSFUL
018900        DISPLAY "DCTTESTS - OPEN FILE ERROR - DCCHKOUT"
019000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019100        MOVE "Y" TO WK-C-TEST-FATAL
019200        MOVE "CN9040" TO WK-C-TEST-ERROR-CD
019300     END-IF.
019400 B199-OPEN-RESULT-FILE-EX.
019500 EXIT.
019600
019700*-----------------------------------------------------------------
019800*
019900 C100-FIND-TEST-TABLE.
020000*-----------------------------------------------------------------
020100*
020200     SET DC-TBL-IDX TO 1.
020300     SEARCH DC-TABLE-ENTRY
020400        AT END
020500           MOVE "Y" TO WK-C-TEST-FATAL
020600           MOVE "CN9030" TO WK-C-TEST-ERROR-CD
020700        WHEN DC-TABLE-NAME(DC-TBL-IDX) = WK-C-TEST-TABLE-NAME
020800           SET WS-C-TBL-SUB TO DC-TBL-IDX
020900     END-SEARCH.
021000 C199-FIND-TEST-TABLE-EX.
021100 EXIT.
021200
021300*-----------------------------------------------------------------
021400*
021500 D100-SNAPSHOT-LOCATORS.
021600*-----------------------------------------------------------------
021700* TAKEN ONCE, BEFORE THE FIRST SCENARIO OF THIS TEST TABLE, SO
021800* EVERY SCENARIO RESTORES FROM THE SAME FRESH STARTING STATE.
021900     MOVE DC-LOCATOR-COUNT TO DC-SNAP-LOCATOR-COUNT.
022000     PERFORM D110-SNAPSHOT-ONE-LOCATOR
022100        THRU D119-SNAPSHOT-ONE-LOCATOR-EX
022200        VARYING WS-C-SNP-LOC-SUB FROM 1 BY 1
022300           UNTIL WS-C-SNP-LOC-SUB > DC-LOCATOR-COUNT.
022400 D199-SNAPSHOT-LOCATORS-EX.
022500 EXIT.
022600
022700*-----------------------------------------------------------------
022800*
022900 D110-SNAPSHOT-ONE-LOCATOR.
023000*-----------------------------------------------------------------
023100*
023200     MOVE DC-LOCATOR-NAME(WS-C-SNP-LOC-SUB)
023300        TO DC-SNAP-LOCATOR-NAME(WS-C-SNP-LOC-SUB).
023400     MOVE DC-LOCATOR-IS-TABLE(WS-C-SNP-LOC-SUB)
023500        TO DC-SNAP-LOCATOR-IS-TABLE(WS-C-SNP-LOC-SUB).
023600     MOVE DC-LOCATOR-FIELD-COUNT(WS-C-SNP-LOC-SUB)
023700        TO DC-SNAP-LOCATOR-FIELD-COUNT(WS-C-SNP-LOC-SUB).
023800     PERFORM D115-SNAPSHOT-ONE-FIELD
023900        THRU D118-SNAPSHOT-ONE-FIELD-EX
024000        VARYING WS-C-SNP-FLD-SUB FROM 1 BY 1
024100           UNTIL WS-C-SNP-FLD-SUB >
024200              DC-LOCATOR-FIELD-COUNT(WS-C-SNP-LOC-SUB).
024300 D119-SNAPSHOT-ONE-LOCATOR-EX.
024400 EXIT.
024500
024600*-----------------------------------------------------------------
024700*
024800 D115-SNAPSHOT-ONE-FIELD.
024900*-----------------------------------------------------------------
025000*
025100     MOVE DC-FIELD-NAME(WS-C-SNP-LOC-SUB, WS-C-SNP-FLD-SUB)
025200        TO DC-SNAP-FIELD-NAME(WS-C-SNP-LOC-SUB, WS-C-SNP-FLD-SUB).
025300     MOVE DC-FIELD-VALUE(WS-C-SNP-LOC-SUB, WS-C-SNP-FLD-SUB)
025400        TO DC-SNAP-FIELD-VALUE(WS-C-SNP-LOC-SUB, WS-C-SNP-FLD-SUB).
025500 D118-SNAPSHOT-ONE-FIELD-EX.
025600 EXIT.
025700
025800*-----------------------------------------------------------------
025900*
026000 D200-RESTORE-LOCATORS.
026100*-----------------------------------------------------------------
026200* RESTORES DC-LOCATOR-STORAGE FROM THE SNAPSHOT BEFORE EVERY
026300* SCENARIO - THE "FRESH COPY OF CONTEXT" RULE OF FLOW D, DCT PR 0050.
026400     MOVE DC-SNAP-LOCATOR-COUNT TO DC-LOCATOR-COUNT.
026500     PERFORM D210-RESTORE-ONE-LOCATOR
026600        THRU D219-RESTORE-ONE-LOCATOR-EX
026700        VARYING WS-C-SNP-LOC-SUB FROM 1 BY 1
026800           UNTIL WS-C-SNP-LOC-SUB > DC-SNAP-LOCATOR-COUNT.
026900 D299-RESTORE-LOCATORS-EX.
027000 EXIT.
027100
027200*-----------------------------------------------------------------
027300*
027400 D210-RESTORE-ONE-LOCATOR.
027500*-----------------------------------------------------------------
027600*
027700     MOVE DC-SNAP-LOCATOR-NAME(WS-C-SNP-LOC-SUB)
027800        TO DC-LOCATOR-NAME(WS-C-SNP-LOC-SUB).
027900     MOVE DC-SNAP-LOCATOR-IS-TABLE(WS-C-SNP-LOC-SUB)
028000        TO DC-LOCATOR-IS-TABLE(WS-C-SNP-LOC-SUB).
028100     MOVE DC-SNAP-LOCATOR-FIELD-COUNT(WS-C-SNP-LOC-SUB)
028200        TO DC-LOCATOR-FIELD-COUNT(WS-C-SNP-LOC-SUB).
028300     PERFORM D215-RESTORE-ONE-FIELD
028400        THRU D218-RESTORE-ONE-FIELD-EX
028500        VARYING WS-C-SNP-FLD-SUB FROM 1 BY 1
028600           UNTIL WS-C-SNP-FLD-SUB >
028700              DC-SNAP-LOCATOR-FIELD-COUNT(WS-C-SNP-LOC-SUB).
028800 D219-RESTORE-ONE-LOCATOR-EX.
028900 EXIT.
029000
029100*-----------------------------------------------------------------
029200*
029300 D215-RESTORE-ONE-FIELD.
029400*-----------------------------------------------------------------
029500*
029600     MOVE DC-SNAP-FIELD-NAME(WS-C-SNP-LOC-SUB, WS-C-SNP-FLD-SUB)
029700        TO DC-FIELD-NAME(WS-C-SNP-LOC-SUB, WS-C-SNP-FLD-SUB).
029800     MOVE DC-SNAP-FIELD-VALUE(WS-C-SNP-LOC-SUB, WS-C-SNP-FLD-SUB)
029900        TO DC-FIELD-VALUE(WS-C-SNP-LOC-SUB, WS-C-SNP-FLD-SUB).
030000 D218-RESTORE-ONE-FIELD-EX.
030100 EXIT.
030200
030300*-----------------------------------------------------------------
030400*
030500 F100-RUN-ONE-SCENARIO.
030600*-----------------------------------------------------------------
030700*
030800     PERFORM D200-RESTORE-LOCATORS
030900        THRU D299-RESTORE-LOCATORS-EX.
031000
031100     MOVE SPACES TO WS-C-SCENARIO-NAME.
031200     STRING DC-TABLE-NAME(WS-C-TBL-SUB) DELIMITED BY SPACE
031300        "::" DELIMITED BY SIZE
031400        DC-RULE-NAME(WS-C-TBL-SUB, WS-C-RUL-SUB) DELIMITED BY SPACE
031500        INTO WS-C-SCENARIO-NAME.
031600
031700     MOVE ZERO TO DC-CHK-MESSAGE-COUNT.
031800     MOVE "N" TO WS-C-EXECUTE-FOUND-SW.
031900
032000     PERFORM E100-ARRANGE-ONE-ASSIGNMENT
032100        THRU E199-ARRANGE-ONE-ASSIGNMENT-EX
032200        VARYING WS-C-ASG-SUB FROM 1 BY 1
032300           UNTIL WS-C-ASG-SUB >
032400              DC-ASG-COUNT(WS-C-TBL-SUB, WS-C-RUL-SUB).
032500
032600     PERFORM E300-LOOK-FOR-EXECUTE
032700        THRU E399-LOOK-FOR-EXECUTE-EX
032800        VARYING WS-C-OUT-SUB FROM 1 BY 1
032900           UNTIL WS-C-OUT-SUB >
033000              DC-OUT-COUNT(WS-C-TBL-SUB, WS-C-RUL-SUB)
033100              OR WS-C-EXECUTE-WAS-FOUND.
033200
033300     IF WS-C-EXECUTE-WAS-FOUND
033400        PERFORM E500-ACT-RUN-COMMAND
033500           THRU E599-ACT-RUN-COMMAND-EX
033600     END-IF.
033700
033800     PERFORM F300-ASSERT-ONE-CONDITION
033900        THRU F399-ASSERT-ONE-CONDITION-EX
034000        VARYING WS-C-CND-SUB FROM 1 BY 1
034100           UNTIL WS-C-CND-SUB >
034200              DC-COND-COUNT(WS-C-TBL-SUB, WS-C-RUL-SUB).
034300
034400     PERFORM F500-REPORT-SCENARIO-RESULT
034500        THRU F599-REPORT-SCENARIO-RESULT-EX.
034600     ADD 1 TO WK-C-TEST-SCENARIO-COUNT.
034700 F199-RUN-ONE-SCENARIO-EX.
034800 EXIT.
034900
035000*-----------------------------------------------------------------
035100*
035200 E100-ARRANGE-ONE-ASSIGNMENT.
035300*-----------------------------------------------------------------
035400* APPLIES ONE ASG LINE OF THE SCENARIO DIRECTLY - THIS IS THE
035500* "ARRANGE" STEP, NOT A RULE WINNING A DECISION, SO DCTTESTS WRITES
035600* THE LOCATOR STORAGE ITSELF RATHER THAN CALLING DCTCMD.
035700     MOVE SPACES TO WK-C-RSLV-LOCATOR-NAME.
035800     MOVE DC-ASG-VALUE(WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-ASG-SUB)
035900        TO WK-C-RSLV-FRAGMENT-NAME.
036000     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
036100        DC-TABLE-REGISTRY
036200        DC-LOCATOR-STORAGE.
036300     IF WK-C-RSLV-IS-FATAL
036400        MOVE "Y" TO WK-C-TEST-FATAL
036500        MOVE WK-C-RSLV-ERROR-CD TO WK-C-TEST-ERROR-CD
036600        GO TO E199-ARRANGE-ONE-ASSIGNMENT-EX
036700     END-IF.
036800
036900     MOVE DC-ASG-TARGET-LOCATOR(WS-C-TBL-SUB, WS-C-RUL-SUB,
037000        WS-C-ASG-SUB) TO WS-C-TARGET-LOCATOR.
037100     MOVE DC-ASG-TARGET-FRAGMENT(WS-C-TBL-SUB, WS-C-RUL-SUB,
037200        WS-C-ASG-SUB) TO WS-C-TARGET-FRAGMENT.
037300     MOVE WK-C-RSLV-RESOLVED-VALUE TO WS-C-TARGET-VALUE.
037400     PERFORM G100-STORE-LOCATOR-FIELD
037500        THRU G199-STORE-LOCATOR-FIELD-EX.
037600 E199-ARRANGE-ONE-ASSIGNMENT-EX.
037700 EXIT.
037800
037900*-----------------------------------------------------------------
038000*
038100 E300-LOOK-FOR-EXECUTE.
038200*-----------------------------------------------------------------
038300* THE CONVENTION "OUT;outcome;execute;<table-name>" MEANS "RUN THIS
038400* COMMAND" - AN OUT LINE WHOSE FIELD NAME IS execute NAMES THE
038500* TABLE/COMMAND TO PERFORM FOR THE "ACT" STEP OF THIS SCENARIO.
038600     IF DC-OUT-NAME(WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-OUT-SUB)
038700           = "execute"
038800        MOVE "Y" TO WS-C-EXECUTE-FOUND-SW
038900        MOVE DC-OUT-VALUE(WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-OUT-SUB)
039000           TO WK-C-CMD-TABLE-NAME
039100     END-IF.
039200 E399-LOOK-FOR-EXECUTE-EX.
039300 EXIT.
039400
039500*-----------------------------------------------------------------
039600*
039700 E500-ACT-RUN-COMMAND.
039800*-----------------------------------------------------------------
039900*
040000     MOVE "N" TO WK-C-CMD-FATAL.
040100     MOVE SPACES TO WK-C-CMD-ERROR-CD.
040200     CALL "DCTCMD" USING WK-C-CMD-RECORD
040300        DC-TABLE-REGISTRY
040400        DC-LOCATOR-STORAGE.
040500     IF WK-C-CMD-IS-FATAL
040600        MOVE "Y" TO WK-C-TEST-FATAL
040700        MOVE WK-C-CMD-ERROR-CD TO WK-C-TEST-ERROR-CD
040800     END-IF.
040900 E599-ACT-RUN-COMMAND-EX.
041000 EXIT.
041100
041200*-----------------------------------------------------------------
041300*
041400 F300-ASSERT-ONE-CONDITION.
041500*-----------------------------------------------------------------
041600* STRICT EQUALITY, NO SHORT-CIRCUIT - EVERY CND LINE OF THE
041700* SCENARIO IS CHECKED AND EVERY FAILURE IS REPORTED, PER THE
041800* SELF-TEST ASSERTION RULE.
041900     MOVE DC-COND-LEFT-LOCATOR(WS-C-TBL-SUB, WS-C-RUL-SUB,
042000        WS-C-CND-SUB) TO WK-C-RSLV-LOCATOR-NAME.
042100     MOVE DC-COND-LEFT-FRAGMENT(WS-C-TBL-SUB, WS-C-RUL-SUB,
042200        WS-C-CND-SUB) TO WK-C-RSLV-FRAGMENT-NAME.
042300     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
042400        DC-TABLE-REGISTRY
042500        DC-LOCATOR-STORAGE.
042600     IF WK-C-RSLV-IS-FATAL
042700        MOVE "Y" TO WK-C-TEST-FATAL
042800        MOVE WK-C-RSLV-ERROR-CD TO WK-C-TEST-ERROR-CD
042900        GO TO F399-ASSERT-ONE-CONDITION-EX
043000     END-IF.
043100     MOVE WK-C-RSLV-RESOLVED-VALUE TO WS-C-ASSERT-LEFT.
043200
043300     MOVE SPACES TO WK-C-RSLV-LOCATOR-NAME.
043400     MOVE DC-COND-RIGHT-VALUE(WS-C-TBL-SUB, WS-C-RUL-SUB,
043500        WS-C-CND-SUB) TO WK-C-RSLV-FRAGMENT-NAME.
043600     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
043700        DC-TABLE-REGISTRY
043800        DC-LOCATOR-STORAGE.
043900     IF WK-C-RSLV-IS-FATAL
044000        MOVE "Y" TO WK-C-TEST-FATAL
044100        MOVE WK-C-RSLV-ERROR-CD TO WK-C-TEST-ERROR-CD
044200        GO TO F399-ASSERT-ONE-CONDITION-EX
044300     END-IF.
044400     MOVE WK-C-RSLV-RESOLVED-VALUE TO WS-C-ASSERT-RIGHT.
044500
044600     IF WS-C-ASSERT-LEFT NOT = WS-C-ASSERT-RIGHT
044700        PERFORM F350-BUILD-FAIL-MESSAGE
044800           THRU F359-BUILD-FAIL-MESSAGE-EX
044900     END-IF.
045000 F399-ASSERT-ONE-CONDITION-EX.
045100 EXIT.
045200
045300*-----------------------------------------------------------------
045400*
045500 F350-BUILD-FAIL-MESSAGE.
045600*-----------------------------------------------------------------
045700* ONE LINE PER FAILED ASSERTION - BOTH COORDINATES AND BOTH
045800* RESOLVED VALUES, PER THE SELF-TEST ASSERTION RULE MESSAGE SHAPE.
045900     IF DC-CHK-MESSAGE-COUNT < 10
046000        ADD 1 TO DC-CHK-MESSAGE-COUNT
046100        MOVE SPACES TO WS-C-FAIL-MESSAGE
046200        STRING "EXPECTED " DELIMITED BY SIZE
046300           DC-COND-LEFT-LOCATOR(WS-C-TBL-SUB, WS-C-RUL-SUB,
046400              WS-C-CND-SUB) DELIMITED BY SPACE
046500           "::" DELIMITED BY SIZE
046600           DC-COND-LEFT-FRAGMENT(WS-C-TBL-SUB, WS-C-RUL-SUB,
046700              WS-C-CND-SUB) DELIMITED BY SPACE
046800           " = " DELIMITED BY SIZE
046900           DC-COND-RIGHT-VALUE(WS-C-TBL-SUB, WS-C-RUL-SUB,
047000              WS-C-CND-SUB) DELIMITED BY SPACE
047100           " BUT WAS " DELIMITED BY SIZE
047200           WS-C-ASSERT-LEFT DELIMITED BY SPACE
047300           " = " DELIMITED BY SIZE
047400           WS-C-ASSERT-RIGHT DELIMITED BY SPACE
047500           INTO WS-C-FAIL-MESSAGE
047600        MOVE WS-C-FAIL-MESSAGE TO
047700           DC-CHK-FAILURE-MESSAGE(DC-CHK-MESSAGE-COUNT)
047800     END-IF.
047900 F359-BUILD-FAIL-MESSAGE-EX.
048000 EXIT.
048100
048200*-----------------------------------------------------------------
048300*
048400 F500-REPORT-SCENARIO-RESULT.
048500*-----------------------------------------------------------------
048600* WRITES THE DCCHK RECORD, DISPLAYS THE TEST .../PASS/FAIL LINE(S),
048700* AND LOGS THE CH CHECKPOINT PAIR, PER THE REPORTS SECTION.
048800     MOVE "CH" TO WK-C-LOGG-EVENT-TYPE.
048900     MOVE SPACES TO WK-C-LOGG-EVENT-TEXT.
049000     STRING WS-C-SCENARIO-NAME DELIMITED BY SPACE
049100        " => STARTED" DELIMITED BY SIZE
049200        INTO WK-C-LOGG-EVENT-TEXT.
049300     CALL "DCTGLOGG" USING WK-C-LOGG-RECORD.
049400
049500     MOVE WS-C-SCENARIO-NAME TO DC-CHK-SCENARIO-NAME.
049600     IF DC-CHK-MESSAGE-COUNT = ZERO
049700        MOVE "P" TO DC-CHK-RESULT-FLAG
049800        ADD 1 TO WK-C-TEST-PASS-COUNT
049900        DISPLAY "TEST " WS-C-SCENARIO-NAME " PASS"
050000        MOVE " => PASSED" TO WK-C-LOGG-EVENT-TEXT
050100     ELSE
050200        MOVE "F" TO DC-CHK-RESULT-FLAG
050300        ADD 1 TO WK-C-TEST-FAIL-COUNT
050400        PERFORM F510-DISPLAY-ONE-FAILURE
050500           THRU F519-DISPLAY-ONE-FAILURE-EX
050600           VARYING WS-C-OUT-SUB FROM 1 BY 1
050700              UNTIL WS-C-OUT-SUB > DC-CHK-MESSAGE-COUNT
050800        MOVE " => FAILED" TO WK-C-LOGG-EVENT-TEXT
050900     END-IF.
051000     WRITE DC-CHK-RECORD.
051100     IF NOT WK-C-SUCCESSFUL
051200        DISPLAY "DCTTESTS - WRITE ERROR - DCCHKOUT"
051300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051400        MOVE "Y" TO WK-C-TEST-FATAL
051500        MOVE "CN9041" TO WK-C-TEST-ERROR-CD
051600     END-IF.
051700
051800     MOVE "CH" TO WK-C-LOGG-EVENT-TYPE.
051900     CALL "DCTGLOGG" USING WK-C-LOGG-RECORD.
052000 F599-REPORT-SCENARIO-RESULT-EX.
052100 EXIT.
052200
052300*-----------------------------------------------------------------
052400*
052500 F510-DISPLAY-ONE-FAILURE.
052600*-----------------------------------------------------------------
052700* "TEST ... FAIL expected=... got=..." PER SCENARIO FAILURE
052800* MESSAGE - PER THE SELF-TEST RESULT REPORTING CONVENTION.
052900     DISPLAY "TEST " WS-C-SCENARIO-NAME " FAIL "
053000        DC-CHK-FAILURE-MESSAGE(WS-C-OUT-SUB).
053100 F519-DISPLAY-ONE-FAILURE-EX.
053200 EXIT.
053300
053400*-----------------------------------------------------------------
053500*
053600 G100-STORE-LOCATOR-FIELD.
053700*-----------------------------------------------------------------
053800* FIND-OR-CREATE A STATE LOCATOR BY NAME - SAME IDIOM AS DCTCMD'S
053900* E100, DUPLICATED HERE SO DCTTESTS NEVER CALLS ANOTHER PROGRAM'S
054000* INTERNAL PARAGRAPHS.
054100     SET DC-LOC-IDX TO 1.
054200     SEARCH DC-LOCATOR-ENTRY
054300        AT END
054400           ADD 1 TO DC-LOCATOR-COUNT
054500           SET DC-LOC-IDX TO DC-LOCATOR-COUNT
054600           MOVE WS-C-TARGET-LOCATOR TO DC-LOCATOR-NAME(DC-LOC-IDX)
054700           MOVE "N" TO DC-LOCATOR-IS-TABLE(DC-LOC-IDX)
054800           MOVE ZERO TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
054900           PERFORM G300-STORE-FIELD-IN-LOCATOR
055000              THRU G399-STORE-FIELD-IN-LOCATOR-EX
055100        WHEN DC-LOCATOR-NAME(DC-LOC-IDX) = WS-C-TARGET-LOCATOR
055200           PERFORM G300-STORE-FIELD-IN-LOCATOR
055300              THRU G399-STORE-FIELD-IN-LOCATOR-EX
055400     END-SEARCH.
055500 G199-STORE-LOCATOR-FIELD-EX.
055600 EXIT.
055700
055800*-----------------------------------------------------------------
055900*
056000 G300-STORE-FIELD-IN-LOCATOR.
056100*-----------------------------------------------------------------
056200*
056300     SET DC-FLD-IDX TO 1.
056400     SEARCH DC-LOCATOR-FIELD
056500        AT END
056600           ADD 1 TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
056700           SET DC-FLD-IDX TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
056800           MOVE WS-C-TARGET-FRAGMENT
056900              TO DC-FIELD-NAME(DC-LOC-IDX, DC-FLD-IDX)
057000           MOVE WS-C-TARGET-VALUE
057100              TO DC-FIELD-VALUE(DC-LOC-IDX, DC-FLD-IDX)
057200        WHEN DC-FIELD-NAME(DC-LOC-IDX, DC-FLD-IDX)
057300              = WS-C-TARGET-FRAGMENT
057400           MOVE WS-C-TARGET-VALUE
057500              TO DC-FIELD-VALUE(DC-LOC-IDX, DC-FLD-IDX)
057600     END-SEARCH.
057700 G399-STORE-FIELD-IN-LOCATOR-EX.
057800 EXIT.
057900
058000*-----------------------------------------------------------------
058100*
058200 Z100-CLOSE-RESULT-FILE.
058300*-----------------------------------------------------------------
058400*
058500     CLOSE DCCHKOUT.
058600     IF NOT WK-C-SUCCESSFUL
058700        DISPLAY "DCTTESTS - CLOSE FILE ERROR - DCCHKOUT"
058800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058900     END-IF.
059000 Z199-CLOSE-RESULT-FILE-EX.
059100 EXIT.
059200
059300*=================================================================
059400**************** END OF PROGRAM SOURCE  DCTTESTS ****************
059500*=================================================================
