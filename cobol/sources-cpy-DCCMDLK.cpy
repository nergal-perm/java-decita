000100******************************************************************
000200*    DCCMDLK  --  LINKAGE AREA FOR DCTCMD (COMMAND EXECUTION)     *
000300******************************************************************
000400* AMENDMENT HISTORY:                                              *
000500******************************************************************
000600* TAG    INIT   DATE       DESCRIPTION                            *
000700* ------ ------ ---------- ------------------------------------- *
000800* DCT013 RPK    14/03/1991 ORIGINAL VERSION FOR REL 1             *
000900******************************************************************
001000 01  WK-C-CMD-RECORD.
001100     05  WK-C-CMD-TABLE-NAME        PIC X(32).
001200     05  WK-C-CMD-FATAL             PIC X(01).
001300         88  WK-C-CMD-IS-FATAL              VALUE "Y".
001400     05  WK-C-CMD-ERROR-CD          PIC X(07).
