000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DCTGLOGG.
000300 AUTHOR. R P KOH.
000400 INSTALLATION. MEPS DATA PROCESSING CENTRE.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================*
000900*                                                                 *
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO APPEND ONE EVENT TO    *
001100*              THE DECTAB COMPUTATION LOG, DCLOG.  EVERY         *
001200*              DCTRSLV/DCTCOND/DCTDECN/DCTCMD/DCTTESTS CALL COMES*
001300*              THROUGH HERE SO THE LOG STAYS IN STRICT RUN ORDER.*
001400*              THE FILE IS OPENED ON THE FIRST CALL OF THE RUN   *
001500*              AND STAYS OPEN UNTIL THE CALLER PASSES THE        *
001600*              SENTINEL EVENT-TYPE "XX", WHICH CLOSES IT - DCTMAIN*
001700*              ISSUES THAT SENTINEL CALL AS ITS LAST ACT.        *
001800*                                                                 *
001900*=================================================================*
002000*                                                                 *
002100* HISTORY OF AMENDMENT :                                          *
002200*                                                                 *
002300*=================================================================*
002400*                                                                 *
002500* DCT017 RPK    14/03/1991 NEW FOR DECTAB RELEASE 1               *
002600* DCT047 SGN    03/09/2003 SENTINEL EVENT-TYPE "XX" ADDED SO      *
002700*                          DCTMAIN CAN CLOSE DCLOGOUT EXPLICITLY *
002800*                          INSTEAD OF RELYING ON JOB-END, DCT PR *
002900*                          0047                                  *
003000* DCT063 SGN    21/06/2004 DROPPED THE WALL-CLOCK TIMESTAMP GROUP *
003100*                          - IT WAS NEVER POPULATED AND DC-LOG-   *
003200*                          RECORD HAS NO TIMESTAMP FIELD TO CARRY *
003300*                          IT ANYWAY, DCT PR 0063                 *
003400*=================================================================*
003500 EJECT
003600********************
003700 ENVIRONMENT DIVISION.
003800********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004400        UPSI-0 ON STATUS IS WK-C-VERBOSE-LOG.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700        SELECT DCLOGOUT ASSIGN TO "DCLOGOUT"
004800        ORGANIZATION IS LINE SEQUENTIAL
004900 FILE STATUS IS WK-C-FILE-STATUS.
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400***************
005500 FD  DCLOGOUT
005600        LABEL RECORDS ARE OMITTED
005700 DATA RECORD IS DC-LOG-RECORD.
005800        COPY DCLOG.
005900 WORKING-STORAGE SECTION.
006000************************
006100 01  FILLER               PIC X(24) VALUE
006200        "** PROGRAM DCTGLOGG **".
006300
006400*---------------- PROGRAM WORKING STORAGE ------------------*
006500 01  WK-C-COMMON.
006600        COPY DCCOMN.
006700
006800 01  WS-C-FLAG.
006900     05  WS-C-FIRST-CALL      PIC X(01) VALUE "Y".
007000     05  WS-C-VERBOSE-LOG     PIC X(01) VALUE "N".
007100     05  FILLER               PIC X(05).
007200 01  WS-C-FLAG-VIEW REDEFINES WS-C-FLAG.
007300     05  WS-C-FLAG-BYTES      PIC X(02).
007400     05  FILLER               PIC X(05).
007500
007600 01  WS-C-TEXT-WORK-AREA      PIC X(256).
007700 01  WS-C-TEXT-WORK-HALVES REDEFINES WS-C-TEXT-WORK-AREA.
007800     05  WS-C-TEXT-FIRST-HALF  PIC X(128).
007900     05  WS-C-TEXT-SECOND-HALF PIC X(128).
008000
008100 01  WS-C-EVENT-TYPE-AREA     PIC X(02).
008200 01  WS-C-EVENT-TYPE-BYTES REDEFINES WS-C-EVENT-TYPE-AREA.
008300     05  WS-C-EVENT-TYPE-1ST  PIC X(01).
008400     05  WS-C-EVENT-TYPE-2ND  PIC X(01).
008500
008600 77  WS-C-CALL-SEQUENCE       PIC S9(07) COMP VALUE ZERO.
008700
008800********************
008900 LINKAGE SECTION.
009000********************
009100        COPY DCLOGGLK.
009200
009300 EJECT
009400****************************************
009500 PROCEDURE DIVISION USING WK-C-LOGG-RECORD.
009600****************************************
009700 MAIN-MODULE.
009800     PERFORM A000-PROCESS-CALLED-ROUTINE
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010000 GOBACK.
010100
010200*-----------------------------------------------------------------
010300*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*-----------------------------------------------------------------
010600*
010700     IF WK-C-LOGG-EVENT-TYPE = "XX"
010800        PERFORM Z000-END-PROGRAM-ROUTINE
010900           THRU Z999-END-PROGRAM-ROUTINE-EX
011000        GO TO A099-PROCESS-CALLED-ROUTINE-EX
011100     END-IF.
011200
011300     IF WS-C-FIRST-CALL = "Y"
011400        PERFORM B100-OPEN-LOG-FILE
011500           THRU B199-OPEN-LOG-FILE-EX
011600        MOVE "N" TO WS-C-FIRST-CALL
011700     END-IF.
011800
011900     ADD 1 TO WS-C-CALL-SEQUENCE.
012000     MOVE WK-C-LOGG-EVENT-TYPE TO DC-LOG-EVENT-TYPE.
012100     MOVE WK-C-LOGG-EVENT-TEXT TO DC-LOG-EVENT-TEXT.
012200     WRITE DC-LOG-RECORD.
012300     IF NOT WK-C-SUCCESSFUL
012400 DISPLAY "DCTGLOGG - WRITE ERROR - DCLOGOUT"
012500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600        GO TO Y900-ABNORMAL-TERMINATION
012700     END-IF.
012800
012900 A099-PROCESS-CALLED-ROUTINE-EX.
013000 EXIT.
013100*-----------------------------------------------------------------
013200*
013300 B100-OPEN-LOG-FILE.
013400*-----------------------------------------------------------------
013500*
013600     OPEN OUTPUT DCLOGOUT.
013700     IF NOT WK-C-SUCCESSFUL
013800 DISPLAY "DCTGLOGG - OPEN FILE ERROR - DCLOGOUT"
013900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000        GO TO Y900-ABNORMAL-TERMINATION
014100     END-IF.
014200 B199-OPEN-LOG-FILE-EX.
014300 EXIT.
014400*-----------------------------------------------------------------
014500*
014600 Y900-ABNORMAL-TERMINATION.
014700*-----------------------------------------------------------------
014800*
014900     PERFORM Z000-END-PROGRAM-ROUTINE
015000        THRU Z999-END-PROGRAM-ROUTINE-EX.
015100     EXIT PROGRAM.
015200*-----------------------------------------------------------------
015300*
015400 Z000-END-PROGRAM-ROUTINE.
015500*-----------------------------------------------------------------
015600*
015700     IF WS-C-FIRST-CALL = "N"
015800        CLOSE DCLOGOUT
015900        IF NOT WK-C-SUCCESSFUL
016000 DISPLAY "DCTGLOGG - CLOSE FILE ERROR - DCLOGOUT"
016100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016200        END-IF
016300     END-IF.
016400*=================================================================
016500*
016600 Z999-END-PROGRAM-ROUTINE-EX.
016700*=================================================================
016800*
016900 EXIT.
