000100******************************************************************
000200*    DCCONDLK  --  LINKAGE AREA FOR DCTCOND (CONDITION EVALUATE)  *
000300******************************************************************
000400* AMENDMENT HISTORY:                                              *
000500******************************************************************
000600* TAG    INIT   DATE       DESCRIPTION                            *
000700* ------ ------ ---------- ------------------------------------- *
000800* DCT011 RPK    14/03/1991 INITIAL CODING - RELEASE 1             *
000900* DCT024 HLM    02/11/1994 ADD WK-C-COND-OPERATOR - ORIGINAL      *
001000*                          VERSION ONLY SUPPORTED EQUALS, DCT PR  *
001100*                          0024                                   *
002000******************************************************************
002100 01  WK-C-COND-RECORD.
002200     05  WK-C-COND-OPERATOR         PIC X(01).
002300         88  WK-C-COND-IS-EQUALS            VALUE "=".
002400         88  WK-C-COND-IS-GREATER           VALUE ">".
002500         88  WK-C-COND-IS-NOT               VALUE "!".
002600     05  WK-C-COND-LEFT-LOCATOR     PIC X(32).
002700     05  WK-C-COND-LEFT-FRAGMENT    PIC X(64).
002800     05  WK-C-COND-RIGHT-VALUE      PIC X(64).
002900     05  WK-C-COND-SATISFIED        PIC X(01).
003000         88  WK-C-COND-IS-SATISFIED         VALUE "Y".
003100     05  WK-C-COND-FATAL            PIC X(01).
003200         88  WK-C-COND-IS-FATAL             VALUE "Y".
003300     05  WK-C-COND-ERROR-CD         PIC X(07).
