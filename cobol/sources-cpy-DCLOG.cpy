000100******************************************************************
000200*    DCLOG  --  COMPUTATION LOG ENTRY  --  FD RECORD               *
000300******************************************************************
000400*    THE SHARED COMPUTATION LOG - ONE RECORD PER LOGGED EVENT,    *
000500*    APPEND ONLY, PER RECORD LAYOUT 7.  EVENT-TYPE IS ONE OF      *
000550*    ST/DN/RL/TB/CH/CN, SEE DCTGLOGG.                              *
000700******************************************************************
000800* AMENDMENT HISTORY:                                              *
000900******************************************************************
001000* TAG    INIT   DATE       DESCRIPTION                            *
001100* ------ ------ ---------- ------------------------------------- *
001200* DCT007 RPK    14/03/1991 INITIAL BUILD - RELEASE 1              *
001300******************************************************************
001400 01  DC-LOG-RECORD.
001500     05  DC-LOG-EVENT-TYPE          PIC X(02).
001600     05  DC-LOG-EVENT-TEXT          PIC X(256).
001700     05  FILLER                     PIC X(10).
