000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DCTCOND.
000300 AUTHOR. R P KOH.
000400 INSTALLATION. MEPS DATA PROCESSING CENTRE.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================*
000900*                                                                 *
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO EVALUATE ONE CONDITION *
001100*              OF THE THREE DECTAB CONDITION KINDS - EQUALS,      *
001200*              GREATER-THAN OR A NEGATED WRAP OF EITHER.  BOTH    *
001300*              ARE FULLY RESOLVED BY DCTRSLV BEFORE THE COMPARE   *
001400*              IS MADE, PER THE RESOLUTION-ORDER RULE.  THE       *
001500*              CALLER SUPPLIES THE LEFT SIDE AS A COORDINATE AND  *
001600*              THE RIGHT SIDE AS A RAW VALUE-TEXT TOKEN (LITERAL, *
001700*              COORDINATE OR ${...} STRING) - DCTRSLV DECIDES      *
001800*              WHICH IT IS.                                       *
001900*                                                                 *
002000*=================================================================*
002100*                                                                 *
002200*HISTORY OF AMENDMENT :                                          *
002300*                                                                 *
002400*=================================================================*
002500*                                                                 *
002600*DCT012 RPK    14/03/1991 INITIAL RELEASE OF DECTAB R1            *
002700*DCT024 HLM    02/11/1994 ADD WK-C-COND-OPERATOR - ORIGINAL        *
002800*                          VERSION ONLY SUPPORTED EQUALS, DCT PR  *
002900*                          0024                                   *
003000*Y2K010 BTW    19/08/1998 YEAR 2000 REVIEW - TEXT FIELDS ONLY,    *
003100*                          NO CHANGE REQUIRED                    *
003200*DCT041 SGN    14/07/2002 GREATER-THAN CONDITIONS NOW DO A DIGIT-BY-
003300*                          DIGIT TEXT-TO-DECIMAL CONVERSION SO THE*
003400*                          COMPARE IS NUMERIC, NOT LEXICAL, PER   *
003500*                          THE BUSINESS RULE, DCT PR 0041          *
003600*=================================================================*
003700 EJECT
003800********************
003900 ENVIRONMENT DIVISION.
004000********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000************************
005100 01  FILLER               PIC X(24) VALUE
005200        "** PROGRAM DCTCOND **".
005300
005400*---------------- PROGRAM WORKING STORAGE ------------------*
005500 01  WK-C-COMMON.
005600        COPY DCCOMN.
005700
005800 01  WK-C-LOGG-RECORD.
005900        COPY DCLOGGLK.
006000
006100 01  WK-C-RSLV-RECORD.
006200        COPY DCRSLVLK.
006300
006400 01  WS-C-LEFT-VALUE         PIC X(64).
006500 01  WS-C-LEFT-VALUE-VIEW REDEFINES WS-C-LEFT-VALUE.
006600     05  WS-C-LEFT-HALF1         PIC X(32).
006700     05  WS-C-LEFT-HALF2         PIC X(32).
006800
006900 01  WS-C-RIGHT-VALUE        PIC X(64).
007000 01  WS-C-RIGHT-VALUE-VIEW REDEFINES WS-C-RIGHT-VALUE.
007100     05  WS-C-RIGHT-HALF1        PIC X(32).
007200     05  WS-C-RIGHT-HALF2        PIC X(32).
007300
007400 01  WS-C-NUMERIC-COMPARE-AREA.
007500     05  WS-C-LEFT-NUMBER        PIC S9(07)V99 COMP-3.
007600     05  WS-C-RIGHT-NUMBER       PIC S9(07)V99 COMP-3.
007700     05  FILLER                  PIC X(04).
007800
007900*NUMERIC-TEXT-TO-DECIMAL CONVERSION WORK AREA - USED TWICE PER
008000*GREATER-THAN CALL, ONCE FOR EACH SIDE - PER THE BUSINESS
008100*RULE 'COMPARISON IS NUMERIC, NOT LEXICAL' - NO INTRINSIC FUNCTION
008200*IS USED, THE SHOP STANDARD DIGIT-SCAN IDIOM IS USED INSTEAD.
008300 01  WS-C-NUM-CONVERT-AREA.
008400     05  WS-C-NUM-INPUT          PIC X(64).
008500     05  WS-C-NUM-INPUT-VIEW REDEFINES WS-C-NUM-INPUT.
008600         10  WS-C-NUM-IN-HALF1       PIC X(32).
008700         10  WS-C-NUM-IN-HALF2       PIC X(32).
008800     05  WS-C-NUM-VALID-SW       PIC X(01).
008900         88  WS-C-NUM-IS-VALID           VALUE "Y".
009000     05  WS-C-NUM-SIGN           PIC X(01).
009100     05  WS-C-NUM-IDX            PIC 9(04) COMP.
009200     05  WS-C-NUM-PHASE          PIC 9(01) COMP.
009300     05  WS-C-NUM-INT-PART       PIC S9(07) COMP-3.
009400     05  WS-C-NUM-FRAC-PART      PIC S9(02) COMP-3.
009500     05  WS-C-NUM-FRAC-DIGITS    PIC 9(01) COMP.
009600     05  WS-C-NUM-DIGIT-SEEN     PIC X(01).
009700         88  WS-C-NUM-SAW-DIGIT          VALUE "Y".
009800     05  WS-C-NUM-CHAR           PIC X(01).
009900     05  WS-C-NUM-DIGIT-VAL      PIC 9(01).
010000     05  WS-C-NUM-RESULT         PIC S9(07)V99 COMP-3.
010100     05  FILLER                  PIC X(04).
010200
010300*********************
010400 LINKAGE SECTION.
010500*********************
010600        COPY DCCONDLK.
010700        COPY DCTABLE.
010800        COPY DCLOCR.
010900
011000 EJECT
011100*****************************************************************
011200 PROCEDURE DIVISION USING WK-C-COND-RECORD,
011300        DC-TABLE-REGISTRY,
011400        DC-LOCATOR-STORAGE.
011500*****************************************************************
011600 MAIN-MODULE.
011700     PERFORM A000-EVALUATE-CONDITION
011800        THRU A099-EVALUATE-CONDITION-EX.
011900 GOBACK.
012000
012100*-----------------------------------------------------------------
012200*
012300 A000-EVALUATE-CONDITION.
012400*-----------------------------------------------------------------
012500*
012600     MOVE "N" TO WK-C-COND-SATISFIED.
012700     MOVE "N" TO WK-C-COND-FATAL.
012800     MOVE SPACES TO WK-C-COND-ERROR-CD.
012900
013000     PERFORM B100-RESOLVE-LEFT-SIDE
013100        THRU B199-RESOLVE-LEFT-SIDE-EX.
013200     IF WK-C-COND-IS-FATAL
013300        GO TO A099-EVALUATE-CONDITION-EX
013400     END-IF.
013500
013600     PERFORM B200-RESOLVE-RIGHT-SIDE
013700        THRU B299-RESOLVE-RIGHT-SIDE-EX.
013800     IF WK-C-COND-IS-FATAL
013900        GO TO A099-EVALUATE-CONDITION-EX
014000     END-IF.
014100
014200     EVALUATE TRUE
014300        WHEN WK-C-COND-IS-EQUALS
014400           PERFORM C100-EVALUATE-EQUALS
014500              THRU C199-EVALUATE-EQUALS-EX
014600        WHEN WK-C-COND-IS-GREATER
014700           PERFORM C200-EVALUATE-GREATER
014800              THRU C299-EVALUATE-GREATER-EX
014900        WHEN WK-C-COND-IS-NOT
015000           PERFORM C300-EVALUATE-NOT
015100              THRU C399-EVALUATE-NOT-EX
015200        WHEN OTHER
015300           MOVE "Y" TO WK-C-COND-FATAL
015400           MOVE "CN9010" TO WK-C-COND-ERROR-CD
015500     END-EVALUATE.
015600     IF WK-C-COND-IS-FATAL
015700        GO TO A099-EVALUATE-CONDITION-EX
015800     END-IF.
015900
016000     MOVE "CN" TO WK-C-LOGG-EVENT-TYPE.
016100     MOVE SPACES TO WK-C-LOGG-EVENT-TEXT.
016200     STRING WK-C-COND-LEFT-LOCATOR DELIMITED BY SPACE
016300        "::" DELIMITED BY SIZE
016400        WK-C-COND-LEFT-FRAGMENT DELIMITED BY SPACE
016500        WK-C-COND-OPERATOR DELIMITED BY SIZE
016600        WK-C-COND-RIGHT-VALUE DELIMITED BY SPACE
016700        " => " DELIMITED BY SIZE
016800        WK-C-COND-SATISFIED DELIMITED BY SIZE
016900        INTO WK-C-LOGG-EVENT-TEXT.
017000     CALL "DCTGLOGG" USING WK-C-LOGG-RECORD.
017100
017200 A099-EVALUATE-CONDITION-EX.
017300 EXIT.
017400
017500*-----------------------------------------------------------------
017600*
017700 B100-RESOLVE-LEFT-SIDE.
017800*-----------------------------------------------------------------
017900* THE LEFT SIDE OF A CONDITION IS ALWAYS AN EXPLICIT COORDINATE
018000* SUPPLIED BY THE CALLER (THE CND LINE'S KEY FIELD) - DCT012
018100     MOVE WK-C-COND-LEFT-LOCATOR  TO WK-C-RSLV-LOCATOR-NAME.
018200     MOVE WK-C-COND-LEFT-FRAGMENT TO WK-C-RSLV-FRAGMENT-NAME.
018300     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
018400        DC-TABLE-REGISTRY
018500        DC-LOCATOR-STORAGE.
018600
018700     IF WK-C-RSLV-IS-FATAL
018800        MOVE "Y" TO WK-C-COND-FATAL
018900        MOVE WK-C-RSLV-ERROR-CD TO WK-C-COND-ERROR-CD
019000     ELSE
019100        MOVE WK-C-RSLV-RESOLVED-VALUE TO WS-C-LEFT-VALUE
019200     END-IF.
019300 B199-RESOLVE-LEFT-SIDE-EX.
019400 EXIT.
019500
019600*-----------------------------------------------------------------
019700*
019800 B200-RESOLVE-RIGHT-SIDE.
019900*-----------------------------------------------------------------
020000* THE RIGHT SIDE IS A RAW RULE-VALUE TOKEN - MAY BE A LITERAL, A
020100* LOCATOR::FRAGMENT COORDINATE OR A ${...} STRING - DCTRSLV'S LAZY
020200* RESOLUTION MODE (NO LOCATOR NAME SUPPLIED) DECIDES WHICH.
020300     MOVE SPACES TO WK-C-RSLV-LOCATOR-NAME.
020400     MOVE WK-C-COND-RIGHT-VALUE TO WK-C-RSLV-FRAGMENT-NAME.
020500     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
020600        DC-TABLE-REGISTRY
020700        DC-LOCATOR-STORAGE.
020800
020900     IF WK-C-RSLV-IS-FATAL
021000        MOVE "Y" TO WK-C-COND-FATAL
021100        MOVE WK-C-RSLV-ERROR-CD TO WK-C-COND-ERROR-CD
021200     ELSE
021300        MOVE WK-C-RSLV-RESOLVED-VALUE TO WS-C-RIGHT-VALUE
021400     END-IF.
021500 B299-RESOLVE-RIGHT-SIDE-EX.
021600 EXIT.
021700
021800*-----------------------------------------------------------------
021900*
022000 C100-EVALUATE-EQUALS.
022100*-----------------------------------------------------------------
022200* EXACT STRING MATCH, BLANK-PADDED TO PIC X(64) ON BOTH SIDES -
022300* COBOL COMPARE SEMANTICS ALREADY GIVE CASE-SENSITIVE EQUALITY.
022400     IF WS-C-LEFT-VALUE = WS-C-RIGHT-VALUE
022500        MOVE "Y" TO WK-C-COND-SATISFIED
022600     ELSE
022700        MOVE "N" TO WK-C-COND-SATISFIED
022800     END-IF.
022900 C199-EVALUATE-EQUALS-EX.
023000 EXIT.
023100
023200*-----------------------------------------------------------------
023300*
023400 C200-EVALUATE-GREATER.                                             DCT041
023500*-----------------------------------------------------------------
023600* BOTH SIDES MUST MATCH THE NUMERIC PATTERN -?\d+(\.\d+)? - A
023700* NON-NUMERIC VALUE HERE IS A PROGRAMMING ERROR IN THE SOURCE
023800* DATA, NEVER A SILENT false, PER THE BUSINESS RULE - DCT041
023900     MOVE WS-C-LEFT-VALUE TO WS-C-NUM-INPUT.
024000     PERFORM C500-CONVERT-TEXT-TO-DECIMAL
024100        THRU C599-CONVERT-TEXT-TO-DECIMAL-EX.
024200     IF NOT WS-C-NUM-IS-VALID
024300        MOVE "Y" TO WK-C-COND-FATAL
024400        MOVE "CN9020" TO WK-C-COND-ERROR-CD
024500        GO TO C299-EVALUATE-GREATER-EX
024600     END-IF.
024700     MOVE WS-C-NUM-RESULT TO WS-C-LEFT-NUMBER.
024800
024900     MOVE WS-C-RIGHT-VALUE TO WS-C-NUM-INPUT.
025000     PERFORM C500-CONVERT-TEXT-TO-DECIMAL
025100        THRU C599-CONVERT-TEXT-TO-DECIMAL-EX.
025200     IF NOT WS-C-NUM-IS-VALID
025300        MOVE "Y" TO WK-C-COND-FATAL
025400        MOVE "CN9021" TO WK-C-COND-ERROR-CD
025500        GO TO C299-EVALUATE-GREATER-EX
025600     END-IF.
025700     MOVE WS-C-NUM-RESULT TO WS-C-RIGHT-NUMBER.
025800
025900     IF WS-C-LEFT-NUMBER > WS-C-RIGHT-NUMBER
026000        MOVE "Y" TO WK-C-COND-SATISFIED
026100     ELSE
026200        MOVE "N" TO WK-C-COND-SATISFIED
026300     END-IF.
026400 C299-EVALUATE-GREATER-EX.
026500 EXIT.
026600
026700*-----------------------------------------------------------------
026800*
026900 C300-EVALUATE-NOT.
027000*-----------------------------------------------------------------
027100* A NEGATED CONDITION WRAPS AN EQUALITY CHECK AND ADDS NO
027200* RESOLUTION STEP OF ITS OWN - IT IS EVALUATED AT THE SAME MOMENT
027300* THE WRAPPED EQUALS CHECK IS, PER THE BUSINESS RULE.
027400     PERFORM C100-EVALUATE-EQUALS
027500        THRU C199-EVALUATE-EQUALS-EX.
027600     IF WK-C-COND-IS-SATISFIED
027700        MOVE "N" TO WK-C-COND-SATISFIED
027800     ELSE
027900        MOVE "Y" TO WK-C-COND-SATISFIED
028000     END-IF.
028100 C399-EVALUATE-NOT-EX.
028200 EXIT.
028300
028400*-----------------------------------------------------------------
028500*
028600 C500-CONVERT-TEXT-TO-DECIMAL.                                      DCT041
028700*-----------------------------------------------------------------
028800* SHOP STANDARD DIGIT-SCAN IDIOM - NO INTRINSIC FUNCTION IS USED,
028900* EACH CHARACTER OF WS-C-NUM-INPUT IS CLASSIFIED AND ACCUMULATED
029000* ONE DIGIT AT A TIME INTO WS-C-NUM-RESULT.
029100     MOVE "Y" TO WS-C-NUM-VALID-SW.
029200     MOVE "+" TO WS-C-NUM-SIGN.
029300     MOVE 1    TO WS-C-NUM-PHASE.
029400     MOVE ZERO TO WS-C-NUM-INT-PART.
029500     MOVE ZERO TO WS-C-NUM-FRAC-PART.
029600     MOVE ZERO TO WS-C-NUM-FRAC-DIGITS.
029700     MOVE "N"  TO WS-C-NUM-DIGIT-SEEN.
029800     MOVE ZERO TO WS-C-NUM-RESULT.
029900
030000     PERFORM C510-SCAN-ONE-CHARACTER
030100        THRU C519-SCAN-ONE-CHARACTER-EX
030200        VARYING WS-C-NUM-IDX FROM 1 BY 1
030300           UNTIL WS-C-NUM-IDX > 64
030400              OR NOT WS-C-NUM-IS-VALID.
030500
030600     IF NOT WS-C-NUM-SAW-DIGIT
030700        MOVE "N" TO WS-C-NUM-VALID-SW
030800     END-IF.
030900     IF WS-C-NUM-PHASE = 3 AND WS-C-NUM-FRAC-DIGITS = ZERO
031000        MOVE "N" TO WS-C-NUM-VALID-SW
031100     END-IF.
031200     IF NOT WS-C-NUM-IS-VALID
031300        GO TO C599-CONVERT-TEXT-TO-DECIMAL-EX
031400     END-IF.
031500
031600     IF WS-C-NUM-FRAC-DIGITS = 1
031700        COMPUTE WS-C-NUM-FRAC-PART = WS-C-NUM-FRAC-PART * 10
031800     END-IF.
031900     COMPUTE WS-C-NUM-RESULT =
032000        WS-C-NUM-INT-PART + (WS-C-NUM-FRAC-PART / 100).
032100     IF WS-C-NUM-SIGN = "-"
032200        COMPUTE WS-C-NUM-RESULT = WS-C-NUM-RESULT * -1
032300     END-IF.
032400 C599-CONVERT-TEXT-TO-DECIMAL-EX.
032500 EXIT.
032600
032700*-----------------------------------------------------------------
032800*
032900 C510-SCAN-ONE-CHARACTER.                                           DCT041
033000*-----------------------------------------------------------------
033100* STATE WS-C-NUM-PHASE : 1=BEFORE FIRST DIGIT  2=INTEGER DIGITS
033200*                        3=FRACTION DIGITS      4=TRAILING SPACES
033300     MOVE WS-C-NUM-INPUT(WS-C-NUM-IDX : 1) TO WS-C-NUM-CHAR.
033400     EVALUATE WS-C-NUM-PHASE
033500        WHEN 1
033600           EVALUATE TRUE
033700              WHEN WS-C-NUM-CHAR = SPACE
033800                 CONTINUE
033900              WHEN WS-C-NUM-CHAR = "-"
034000                 MOVE "-" TO WS-C-NUM-SIGN
034100              WHEN WS-C-NUM-CHAR >= "0" AND WS-C-NUM-CHAR <= "9"
034200                 MOVE 2 TO WS-C-NUM-PHASE
034300                 PERFORM C520-ADD-INT-DIGIT
034400                    THRU C529-ADD-INT-DIGIT-EX
034500              WHEN OTHER
034600                 MOVE "N" TO WS-C-NUM-VALID-SW
034700           END-EVALUATE
034800        WHEN 2
034900           EVALUATE TRUE
035000              WHEN WS-C-NUM-CHAR >= "0" AND WS-C-NUM-CHAR <= "9"
035100                 PERFORM C520-ADD-INT-DIGIT
035200                    THRU C529-ADD-INT-DIGIT-EX
035300              WHEN WS-C-NUM-CHAR = "."
035400                 MOVE 3 TO WS-C-NUM-PHASE
035500              WHEN WS-C-NUM-CHAR = SPACE
035600                 MOVE 4 TO WS-C-NUM-PHASE
035700              WHEN OTHER
035800                 MOVE "N" TO WS-C-NUM-VALID-SW
035900           END-EVALUATE
036000        WHEN 3
036100           EVALUATE TRUE
036200              WHEN WS-C-NUM-CHAR >= "0" AND WS-C-NUM-CHAR <= "9"
036300                 IF WS-C-NUM-FRAC-DIGITS < 2
036400                    PERFORM C530-ADD-FRAC-DIGIT
036500                       THRU C539-ADD-FRAC-DIGIT-EX
036600                 END-IF
036700              WHEN WS-C-NUM-CHAR = SPACE
036800                 MOVE 4 TO WS-C-NUM-PHASE
036900              WHEN OTHER
037000                 MOVE "N" TO WS-C-NUM-VALID-SW
037100           END-EVALUATE
037200        WHEN OTHER
037300           IF WS-C-NUM-CHAR NOT = SPACE
037400              MOVE "N" TO WS-C-NUM-VALID-SW
037500           END-IF
037600     END-EVALUATE.
037700 C519-SCAN-ONE-CHARACTER-EX.
037800 EXIT.
037900
038000*-----------------------------------------------------------------
038100*
038200 C520-ADD-INT-DIGIT.                                                DCT041
038300*-----------------------------------------------------------------
038400* MOVING A DISPLAY DIGIT CHARACTER DIRECTLY INTO A PIC 9(01) ITEM
038500* IS VALID - THE STORAGE REPRESENTATION OF '0'-'9' IS THE SAME IN
038600* BOTH USAGES - THIS IS THE SHOP'S USUAL WAY OF PICKING A DIGIT
038700* OUT OF AN ALPHANUMERIC FIELD WITHOUT AN INTRINSIC FUNCTION.
038800     MOVE WS-C-NUM-CHAR TO WS-C-NUM-DIGIT-VAL.
038900     COMPUTE WS-C-NUM-INT-PART =
039000        (WS-C-NUM-INT-PART * 10) + WS-C-NUM-DIGIT-VAL.
039100     MOVE "Y" TO WS-C-NUM-DIGIT-SEEN.
039200 C529-ADD-INT-DIGIT-EX.
039300 EXIT.
039400
039500*-----------------------------------------------------------------
039600*
039700 C530-ADD-FRAC-DIGIT.
039800*-----------------------------------------------------------------
039900* AT MOST THE FIRST TWO FRACTION DIGITS ARE KEPT - THE ENGINE
040000* ASSUMES 2 DECIMAL PLACES FOR ANY MONEY-SHAPED FIELD, PER THE
040100* NUMERIC PRECISION ASSUMPTION IN THE RECORD LAYOUT NOTES.
040200     MOVE WS-C-NUM-CHAR TO WS-C-NUM-DIGIT-VAL.
040300     COMPUTE WS-C-NUM-FRAC-PART =
040400        (WS-C-NUM-FRAC-PART * 10) + WS-C-NUM-DIGIT-VAL.
040500     ADD 1 TO WS-C-NUM-FRAC-DIGITS.
040600 C539-ADD-FRAC-DIGIT-EX.
040700 EXIT.
040800
040900*=================================================================
041000**************** END OF PROGRAM SOURCE  DCTCOND ****************
041100*=================================================================
