000100******************************************************************
000200*    DCCMDSRC  --  COMMAND OPERATION SOURCE  --  FD RECORD        *
000300******************************************************************
000400*    ALTERNATE, SIMPLER SOURCE FOR THE SAME ASSIGNMENT MECHANISM  *
000500*    AS A TABLE'S ASG ROWS.  ONE PHYSICAL LINE PER target->value  *
000600*    OPERATION; DC-CMD-NAME REPEATS ON EVERY LINE OF ONE COMMAND  *
000700*    SO DCTLOAD CAN GROUP THEM, PER RECORD LAYOUT 5.              *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* TAG    INIT   DATE       DESCRIPTION                            *
001200* ------ ------ ---------- ------------------------------------- *
001300* DCT005 RPK    14/03/1991 FIRST BUILD, RELEASE 1                 *
001400******************************************************************
001500 01  DC-CMD-SRC-RECORD.
001600     05  DC-CMD-NAME                PIC X(32).
001700     05  DC-CMD-OPERATION           PIC X(128).
001800     05  FILLER                     PIC X(16).
