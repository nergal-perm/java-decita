000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DCTMAIN.
000300 AUTHOR. R P KOH.
000400 INSTALLATION. MEPS DATA PROCESSING CENTRE.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================*
000900*                                                                 *
001000*DESCRIPTION : THIS IS THE DECTAB BATCH DRIVER.  IT SEEDS THE     *
001100*              state/request LOCATORS FROM DCSTATEIN, CALLS       *
001200*              DCTLOAD ONCE TO BUILD THE TABLE REGISTRY (FLOW A), *
001300*              THEN READS THE RUN CONTROL DECK (DCCTLIN) ONE CARD *
001400*              AT A TIME - MODE B DISPATCHES A PLAIN DECISION     *
001500*              (DCTDECN, FLOW B, OUTCOME RECORDS WRITTEN TO       *
001600*              DCOUT), MODE C DISPATCHES A COMMAND (DCTCMD, FLOW  *
001700*              C), MODE T DISPATCHES A TEST TABLE (DCTTESTS, FLOW *
001800*              D).  THE LAST ACT OF THE RUN IS THE SENTINEL CALL  *
001900*              TO DCTGLOGG THAT CLOSES THE COMPUTATION LOG.       *
002000*                                                                 *
002100*=================================================================*
002200*                                                                 *
002300*HISTORY OF AMENDMENT :                                          *
002400*                                                                 *
002500*=================================================================*
002600*                                                                 *
002700*DCT057 RPK    14/03/1991 FIRST ISSUE - DECTAB REL 1              *
002800*DCT058 HLM    02/11/1994 STATE SEED STEP ADDED - PREVIOUSLY A RUN *
002900*                          WITH NO DCSTATEIN RECORDS WOULD ABEND  *
003000*                          ON THE FIRST REFERENCE TO A state OR   *
003100*                          request FIELD, DCT PR 0029             *
003200*Y2K015 BTW    19/08/1998 YEAR 2000 REVIEW - CONTROL DECK AND      *
003300*                          STATE DECK ARE TEXT FIELDS ONLY, NO     *
003400*                          CHANGE REQUIRED                        *
003500*DCT051 SGN    03/09/2003 DC-CTL-REQUEST-ID ADDED TO THE CONTROL   *
003600*                          CARD SO MULTIPLE MODE B CARDS IN ONE    *
003700*                          RUN PRODUCE SEPARATE DCOUT GROUPS,      *
003800*                          DCT PR 0041                            *
003900*DCT059 SGN    21/06/2004 END-OF-JOB TOTALS NOW ROLL UP DCTTESTS'  *
004000*                          PASS/FAIL COUNTS ACROSS EVERY MODE T    *
004100*                          CARD, NOT JUST THE LAST ONE, DCT PR     *
004200*                          0054                                   *
004300*=================================================================*
004400 EJECT
004500********************
004600 ENVIRONMENT DIVISION.
004700********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005300        UPSI-0 ON STATUS IS WS-C-ABEND-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600        SELECT DCSTATEIN ASSIGN TO "DCSTATEIN"
005700        ORGANIZATION IS SEQUENTIAL
005800 FILE STATUS IS WK-C-FILE-STATUS.
005900        SELECT DCCTLIN ASSIGN TO "DCCTLIN"
006000        ORGANIZATION IS LINE SEQUENTIAL
006100 FILE STATUS IS WK-C-FILE-STATUS.
006200        SELECT DCOUT ASSIGN TO "DCOUT"
006300        ORGANIZATION IS SEQUENTIAL
006400 FILE STATUS IS WK-C-FILE-STATUS.
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900***************
007000 FD  DCSTATEIN
007100        LABEL RECORDS ARE OMITTED
007200 DATA RECORD IS DC-STATE-IN-RECORD.
007300        COPY DCSTATEIN.
007400
007500 FD  DCCTLIN
007600        LABEL RECORDS ARE OMITTED
007700 DATA RECORD IS DC-CTL-RECORD.
007800        COPY DCCTLIN.
007900
008000 FD  DCOUT
008100        LABEL RECORDS ARE OMITTED
008200 DATA RECORD IS DC-OUT-RECORD.
008300        COPY DCOUT.
008400 WORKING-STORAGE SECTION.
008500************************
008600 01  FILLER               PIC X(24) VALUE
008700        "** PROGRAM DCTMAIN **".
008800
008900*--------------- PROGRAM WORKING STORAGE ------------------*
009000 01  WK-C-COMMON.
009100        COPY DCCOMN.
009200
009300 01  WK-C-LOAD-RECORD.
009400        COPY DCLOADLK.
009500
009600 01  WK-C-DECN-RECORD.
009700        COPY DCDECNLK.
009800
009900 01  WK-C-CMD-RECORD.
010000        COPY DCCMDLK.
010100
010200 01  WK-C-TEST-RECORD.
010300        COPY DCTSTLK.
010400
010500 01  WK-C-LOGG-RECORD.
010600        COPY DCLOGGLK.
010700
010800 01  DC-TABLE-REGISTRY.
010900        COPY DCTABLE.
011000
011100 01  DC-LOCATOR-STORAGE.
011200        COPY DCLOCR.
011300
011400 01  WS-C-FLAG.
011500     05  WS-C-ABEND-SW        PIC X(01) VALUE "N".
011600     05  WS-C-CTLIN-OPEN-SW   PIC X(01) VALUE "N".
011700     05  WS-C-DCOUT-OPEN-SW   PIC X(01) VALUE "N".
011800     05  FILLER               PIC X(05).
011900
012000 01  WS-C-SUBSCRIPTS.
012100     05  WS-C-O                PIC 9(04) COMP.
012200     05  FILLER                PIC X(06).
012300
012400 01  WS-C-TOTALS.
012500     05  WS-C-CARDS-READ       PIC 9(07) COMP VALUE ZERO.
012600     05  WS-C-B-COUNT          PIC 9(07) COMP VALUE ZERO.
012700     05  WS-C-C-COUNT          PIC 9(07) COMP VALUE ZERO.
012800     05  WS-C-T-COUNT          PIC 9(07) COMP VALUE ZERO.
012900     05  WS-C-TOTAL-SCENARIOS  PIC 9(07) COMP VALUE ZERO.
013000     05  WS-C-TOTAL-PASS       PIC 9(07) COMP VALUE ZERO.
013100     05  WS-C-TOTAL-FAIL       PIC 9(07) COMP VALUE ZERO.
013200 01  WS-C-TOTALS-VIEW REDEFINES WS-C-TOTALS.
013300     05  WS-C-TOTALS-TEXT      PIC X(28).
013400
013500 01  WS-C-STATE-TARGET.
013600     05  WS-C-STATE-LOCATOR    PIC X(32).
013700     05  WS-C-STATE-FRAGMENT   PIC X(64).
013800     05  WS-C-STATE-VALUE      PIC X(64).
013900 01  WS-C-STATE-TARGET-VIEW REDEFINES WS-C-STATE-TARGET.
014000     05  WS-C-STATE-LOCATOR-PFX
014100                               PIC X(08).
014200     05  FILLER                PIC X(152).
014300
014400 01  WS-C-CARD-ECHO           PIC X(32).
014500 01  WS-C-CARD-ECHO-VIEW REDEFINES WS-C-CARD-ECHO.
014600     05  WS-C-CARD-ECHO-1ST    PIC X(16).
014700     05  WS-C-CARD-ECHO-2ND    PIC X(16).
014800
014900 EJECT
015000****************************************
015100 PROCEDURE DIVISION.
015200****************************************
015300 MAIN-MODULE.
015400     PERFORM A000-INITIALISE-RUN
015500        THRU A099-INITIALISE-RUN-EX.
015600     IF WS-C-ABEND-SW NOT = "Y"
015700        PERFORM B100-READ-CONTROL-CARD
015800           THRU B199-READ-CONTROL-CARD-EX
015900           UNTIL WK-C-END-OF-FILE OR WS-C-ABEND-SW = "Y"
016000     END-IF.
016100     IF WS-C-ABEND-SW NOT = "Y"
016200        PERFORM Y800-LOG-RUN-TOTALS
016300           THRU Y899-LOG-RUN-TOTALS-EX
016400     END-IF.
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600        THRU Z999-END-PROGRAM-ROUTINE-EX.
016700 GOBACK.
016800
016900*-----------------------------------------------------------------
017000*
017100 A000-INITIALISE-RUN.
017200*-----------------------------------------------------------------
017300*
017400     INITIALIZE DC-TABLE-REGISTRY DC-LOCATOR-STORAGE.
017500     PERFORM A100-SEED-STATE-LOCATORS
017600        THRU A199-SEED-STATE-LOCATORS-EX.
017700     IF WS-C-ABEND-SW NOT = "Y"
017800        PERFORM A200-LOAD-TABLE-DECK
017900           THRU A299-LOAD-TABLE-DECK-EX
018000     END-IF.
018100     IF WS-C-ABEND-SW NOT = "Y"
018200        PERFORM A300-OPEN-RUN-FILES
018300           THRU A399-OPEN-RUN-FILES-EX
018400     END-IF.
018500 A099-INITIALISE-RUN-EX.
018600 EXIT.
018700*-----------------------------------------------------------------
018800*
018900 A100-SEED-STATE-LOCATORS.
019000*-----------------------------------------------------------------
019100*
019200* RULE - RECORD LAYOUT 3 SEEDS THE STARTING VALUES OF THE state AND
019300* request LOCATORS.  A RUN WITH NO SEED RECORDS AT ALL IS A VALID
019400* RUN - DCSTATEIN MAY BE AN EMPTY DECK.
019500     OPEN INPUT DCSTATEIN.
019600     IF NOT WK-C-SUCCESSFUL
019700 DISPLAY "DCTMAIN - OPEN FILE ERROR - DCSTATEIN"
019800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900        MOVE "Y" TO WS-C-ABEND-SW
020000        GO TO A199-SEED-STATE-LOCATORS-EX
020100     END-IF.
020200     PERFORM A110-READ-ONE-STATE-RECORD
020300        THRU A119-READ-ONE-STATE-RECORD-EX
020400        UNTIL WK-C-END-OF-FILE OR WS-C-ABEND-SW = "Y".
020500     CLOSE DCSTATEIN.
020600     MOVE "00" TO WK-C-FILE-STATUS.
020700 A199-SEED-STATE-LOCATORS-EX.
020800 EXIT.
020900*-----------------------------------------------------------------
021000*
021100 A110-READ-ONE-STATE-RECORD.
021200*-----------------------------------------------------------------
021300*
021400     READ DCSTATEIN
021500        AT END
021600           MOVE "10" TO WK-C-FILE-STATUS
021700        NOT AT END
021800           PERFORM A150-STORE-STATE-FIELD
021900              THRU A159-STORE-STATE-FIELD-EX
022000     END-READ.
022100     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
022200 DISPLAY "DCTMAIN - READ FILE ERROR - DCSTATEIN"
022300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022400        MOVE "Y" TO WS-C-ABEND-SW
022500     END-IF.
022600 A119-READ-ONE-STATE-RECORD-EX.
022700 EXIT.
022800*-----------------------------------------------------------------
022900*
023000 A150-STORE-STATE-FIELD.
023100*-----------------------------------------------------------------
023200*
023300     MOVE DC-STATE-LOCATOR-NAME TO WS-C-STATE-LOCATOR.
023400     MOVE DC-STATE-FIELD-NAME   TO WS-C-STATE-FRAGMENT.
023500     MOVE DC-STATE-FIELD-VALUE  TO WS-C-STATE-VALUE.
023600     SET DC-LOC-IDX TO 1.
023700     SEARCH DC-LOCATOR-ENTRY
023800        AT END
023900           ADD 1 TO DC-LOCATOR-COUNT
024000           SET DC-LOC-IDX TO DC-LOCATOR-COUNT
024100           MOVE WS-C-STATE-LOCATOR TO DC-LOCATOR-NAME(DC-LOC-IDX)
024200           MOVE "N" TO DC-LOCATOR-IS-TABLE(DC-LOC-IDX)
024300           MOVE ZERO TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
024400           PERFORM A155-STORE-FIELD-IN-LOCATOR
024500              THRU A158-STORE-FIELD-IN-LOCATOR-EX
024600        WHEN DC-LOCATOR-NAME(DC-LOC-IDX) = WS-C-STATE-LOCATOR
024700           PERFORM A155-STORE-FIELD-IN-LOCATOR
024800              THRU A158-STORE-FIELD-IN-LOCATOR-EX
024900     END-SEARCH.
025000 A159-STORE-STATE-FIELD-EX.
025100 EXIT.
025200*-----------------------------------------------------------------
025300*
025400 A155-STORE-FIELD-IN-LOCATOR.
025500*-----------------------------------------------------------------
025600*
025700     SET DC-FLD-IDX TO 1.
025800     SEARCH DC-LOCATOR-FIELD
025900        AT END
026000           ADD 1 TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
026100           SET DC-FLD-IDX TO DC-LOCATOR-FIELD-COUNT(DC-LOC-IDX)
026200           MOVE WS-C-STATE-FRAGMENT
026300              TO DC-FIELD-NAME(DC-LOC-IDX, DC-FLD-IDX)
026400           MOVE WS-C-STATE-VALUE
026500              TO DC-FIELD-VALUE(DC-LOC-IDX, DC-FLD-IDX)
026600        WHEN DC-FIELD-NAME(DC-LOC-IDX, DC-FLD-IDX)
026700              = WS-C-STATE-FRAGMENT
026800           MOVE WS-C-STATE-VALUE
026900              TO DC-FIELD-VALUE(DC-LOC-IDX, DC-FLD-IDX)
027000     END-SEARCH.
027100 A158-STORE-FIELD-IN-LOCATOR-EX.
027200 EXIT.
027300*-----------------------------------------------------------------
027400*
027500 A200-LOAD-TABLE-DECK.
027600*-----------------------------------------------------------------
027700*
027800* FLOW A KICKOFF - CALL DCTLOAD ONCE TO BUILD THE TABLE REGISTRY
027900* THAT EVERY LATER CALL ON THIS RUN SEARCHES.
028000     CALL "DCTLOAD" USING WK-C-LOAD-RECORD
028100        DC-TABLE-REGISTRY.
028200     IF WK-C-LOAD-IS-FATAL
028300 DISPLAY "DCTMAIN - DCTLOAD RETURNED FATAL - "
028400                     WK-C-LOAD-ERROR-CD
028500        MOVE "Y" TO WS-C-ABEND-SW
028600     END-IF.
028700 A299-LOAD-TABLE-DECK-EX.
028800 EXIT.
028900*-----------------------------------------------------------------
029000*
029100 A300-OPEN-RUN-FILES.
029200*-----------------------------------------------------------------
029300*
029400     OPEN INPUT DCCTLIN.
029500     IF NOT WK-C-SUCCESSFUL
029600 DISPLAY "DCTMAIN - OPEN FILE ERROR - DCCTLIN"
029700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029800        MOVE "Y" TO WS-C-ABEND-SW
029900        GO TO A399-OPEN-RUN-FILES-EX
030000     END-IF.
030100     MOVE "Y" TO WS-C-CTLIN-OPEN-SW.
030200     OPEN OUTPUT DCOUT.
030300     IF NOT WK-C-SUCCESSFUL
030400 DISPLAY "DCTMAIN - OPEN FILE ERROR - DCOUT"
030500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600        MOVE "Y" TO WS-C-ABEND-SW
030700     ELSE
030800        MOVE "Y" TO WS-C-DCOUT-OPEN-SW
030900     END-IF.
031000 A399-OPEN-RUN-FILES-EX.
031100 EXIT.
031200*-----------------------------------------------------------------
031300*
031400 B100-READ-CONTROL-CARD.
031500*-----------------------------------------------------------------
031600*
031700     READ DCCTLIN
031800        AT END
031900           MOVE "10" TO WK-C-FILE-STATUS
032000        NOT AT END
032100           ADD 1 TO WS-C-CARDS-READ
032200           MOVE DC-CTL-TABLE-NAME TO WS-C-CARD-ECHO
032300           PERFORM B150-DISPATCH-ONE-CARD
032400              THRU B159-DISPATCH-ONE-CARD-EX
032500     END-READ.
032600     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
032700 DISPLAY "DCTMAIN - READ FILE ERROR - DCCTLIN"
032800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032900        MOVE "Y" TO WS-C-ABEND-SW
033000     END-IF.
033100 B199-READ-CONTROL-CARD-EX.
033200 EXIT.
033300*-----------------------------------------------------------------
033400*
033500 B150-DISPATCH-ONE-CARD.
033600*-----------------------------------------------------------------
033700*
033800     EVALUATE TRUE
033900        WHEN DC-CTL-MODE-DECISION
034000           PERFORM C100-RUN-ONE-DECISION
034100              THRU C199-RUN-ONE-DECISION-EX
034200        WHEN DC-CTL-MODE-COMMAND
034300           PERFORM C200-RUN-ONE-COMMAND
034400              THRU C299-RUN-ONE-COMMAND-EX
034500        WHEN DC-CTL-MODE-TEST
034600           PERFORM C300-RUN-ONE-TEST-TABLE
034700              THRU C399-RUN-ONE-TEST-TABLE-EX
034800        WHEN OTHER
034900 DISPLAY "DCTMAIN - UNKNOWN CONTROL CARD MODE - "
035000                     DC-CTL-MODE " - " WS-C-CARD-ECHO
035100     END-EVALUATE.
035200 B159-DISPATCH-ONE-CARD-EX.
035300 EXIT.
035400*-----------------------------------------------------------------
035500*
035600 C100-RUN-ONE-DECISION.
035700*-----------------------------------------------------------------
035800*
035900     ADD 1 TO WS-C-B-COUNT.
036000     MOVE DC-CTL-TABLE-NAME TO WK-C-DECN-TABLE-NAME.
036100     MOVE DC-CTL-REQUEST-ID TO WK-C-DECN-REQUEST-ID.
036200     CALL "DCTDECN" USING WK-C-DECN-RECORD
036300        DC-TABLE-REGISTRY
036400        DC-LOCATOR-STORAGE.
036500     IF WK-C-DECN-IS-FATAL
036600 DISPLAY "DCTMAIN - DCTDECN RETURNED FATAL - "
036700                     WK-C-DECN-ERROR-CD
036800        MOVE "Y" TO WS-C-ABEND-SW
036900        GO TO C199-RUN-ONE-DECISION-EX
037000     END-IF.
037100     PERFORM D100-WRITE-ONE-OUTCOME
037200        THRU D199-WRITE-ONE-OUTCOME-EX
037300        VARYING WS-C-O FROM 1 BY 1
037400           UNTIL WS-C-O > WK-C-DECN-OUT-COUNT
037500              OR WS-C-ABEND-SW = "Y".
037600 C199-RUN-ONE-DECISION-EX.
037700 EXIT.
037800*-----------------------------------------------------------------
037900*
038000 D100-WRITE-ONE-OUTCOME.
038100*-----------------------------------------------------------------
038200*
038300     MOVE DC-CTL-REQUEST-ID             TO DC-OUT-REQUEST-ID.
038400     MOVE WK-C-DECN-TABLE-NAME          TO DC-OUT-TABLE-NAME.
038500     MOVE WK-C-DECN-OUT-NAME(WS-C-O)    TO DC-OUT-NAME.
038600     MOVE WK-C-DECN-OUT-VALUE(WS-C-O)   TO DC-OUT-VALUE.
038700     WRITE DC-OUT-RECORD.
038800     IF NOT WK-C-SUCCESSFUL
038900 DISPLAY "DCTMAIN - WRITE FILE ERROR - DCOUT"
039000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039100        MOVE "Y" TO WS-C-ABEND-SW
039200     END-IF.
039300 D199-WRITE-ONE-OUTCOME-EX.
039400 EXIT.
039500*-----------------------------------------------------------------
039600*
039700 C200-RUN-ONE-COMMAND.
039800*-----------------------------------------------------------------
039900*
040000     ADD 1 TO WS-C-C-COUNT.
040100     MOVE DC-CTL-TABLE-NAME TO WK-C-CMD-TABLE-NAME.
040200     CALL "DCTCMD" USING WK-C-CMD-RECORD
040300        DC-TABLE-REGISTRY
040400        DC-LOCATOR-STORAGE.
040500     IF WK-C-CMD-IS-FATAL
040600 DISPLAY "DCTMAIN - DCTCMD RETURNED FATAL - "
040700                     WK-C-CMD-ERROR-CD
040800        MOVE "Y" TO WS-C-ABEND-SW
040900     END-IF.
041000 C299-RUN-ONE-COMMAND-EX.
041100 EXIT.
041200*-----------------------------------------------------------------
041300*
041400 C300-RUN-ONE-TEST-TABLE.
041500*-----------------------------------------------------------------
041600*
041700     ADD 1 TO WS-C-T-COUNT.
041800     MOVE DC-CTL-TABLE-NAME TO WK-C-TEST-TABLE-NAME.
041900     CALL "DCTTESTS" USING WK-C-TEST-RECORD
042000        DC-TABLE-REGISTRY
042100        DC-LOCATOR-STORAGE.
042200     IF WK-C-TEST-IS-FATAL
042300 DISPLAY "DCTMAIN - DCTTESTS RETURNED FATAL - "
042400                     WK-C-TEST-ERROR-CD
042500        MOVE "Y" TO WS-C-ABEND-SW
042600        GO TO C399-RUN-ONE-TEST-TABLE-EX
042700     END-IF.
042800     ADD WK-C-TEST-SCENARIO-COUNT TO WS-C-TOTAL-SCENARIOS.
042900     ADD WK-C-TEST-PASS-COUNT     TO WS-C-TOTAL-PASS.
043000     ADD WK-C-TEST-FAIL-COUNT     TO WS-C-TOTAL-FAIL.
043100 C399-RUN-ONE-TEST-TABLE-EX.
043200 EXIT.
043300*-----------------------------------------------------------------
043400*
043500 Y800-LOG-RUN-TOTALS.
043600*-----------------------------------------------------------------
043700*
043800* RULE - PASS/FAIL COUNTS ARE A PRESENTATION CONCERN, NOT SOMETHING
043900* THE ENGINE ITSELF AGGREGATES - DCTMAIN, THE CALLER, IS WHERE THE
044000* ROLL-UP BELONGS.
044100     DISPLAY "DCTMAIN - CONTROL CARDS READ    - " WS-C-CARDS-READ.
044200     DISPLAY "DCTMAIN - DECISION CARDS (B)     - " WS-C-B-COUNT.
044300     DISPLAY "DCTMAIN - COMMAND CARDS (C)       - " WS-C-C-COUNT.
044400     DISPLAY "DCTMAIN - TEST TABLE CARDS (T)    - " WS-C-T-COUNT.
044500     DISPLAY "DCTMAIN - TOTAL TEST SCENARIOS    - " WS-C-TOTAL-SCENARIOS.
044600     DISPLAY "DCTMAIN - TOTAL TEST PASS          - " WS-C-TOTAL-PASS.
044700     DISPLAY "DCTMAIN - TOTAL TEST FAIL          - " WS-C-TOTAL-FAIL.
044800     IF WS-C-T-COUNT > ZERO AND WS-C-TOTAL-FAIL > ZERO
044900 DISPLAY "DCTMAIN - ONE OR MORE SELF-TESTS FAILED THIS RUN"
045000     END-IF.
045100 Y899-LOG-RUN-TOTALS-EX.
045200 EXIT.
045300*-----------------------------------------------------------------
045400*
045500 Z000-END-PROGRAM-ROUTINE.
045600*-----------------------------------------------------------------
045700*
045800     MOVE "XX" TO WK-C-LOGG-EVENT-TYPE.
045900     MOVE SPACES TO WK-C-LOGG-EVENT-TEXT.
046000     CALL "DCTGLOGG" USING WK-C-LOGG-RECORD.
046100     IF WS-C-CTLIN-OPEN-SW = "Y"
046200        CLOSE DCCTLIN
046300     END-IF.
046400     IF WS-C-DCOUT-OPEN-SW = "Y"
046500        CLOSE DCOUT
046600     END-IF.
046700*=================================================================
046800*
046900 Z999-END-PROGRAM-ROUTINE-EX.
047000*=================================================================
047100*
047200 EXIT.
