000100******************************************************************
000200*    DCLOCR  --  IN-MEMORY LOCATOR / STATE STORAGE                *
000300******************************************************************
000400*    THIS IS THE WHOLE OF DECTAB'S "DATABASE" FOR ONE RUN - A    *
000500*    TABLE OF NAMED LOCATORS (state, request, AND ANY TABLE      *
000600*    NAME USED AS A CROSS-REFERENCE LOCATOR), EACH HOLDING A     *
000700*    TABLE OF FIELD-NAME/FIELD-VALUE PAIRS.  PER THE DESIGN      *
000800*    NOTE THERE IS NO INDEXED FILE BEHIND THIS - EVERY LOOKUP    *
000900*    IS A SEARCH OF DC-LOCATOR-ENTRY / DC-LOCATOR-FIELD BELOW.    *
001000*    RECORD LAYOUT 3 (FIELD-NAME/FIELD-VALUE) IS THE SHAPE OF    *
001100*    ONE DC-LOCATOR-FIELD OCCURRENCE.                             *
001200******************************************************************
001300* AMENDMENT HISTORY:                                              *
001400******************************************************************
001500* TAG    INIT   DATE       DESCRIPTION                            *
001600* ------ ------ ---------- ------------------------------------- *
001700* DCT008 RPK    14/03/1991 FIRST VERSION - DECTAB REL 1           *
001800* DCT022 HLM    02/11/1994 RAISE LOCATOR TABLE FROM 20 TO 50 -    *
001900*                          COMMAND TABLES NOW REGISTER AS        *
002000*                          LOCATORS TOO, DCT PR 0022              *
002100* Y2K005 BTW    19/08/1998 YEAR 2000 REVIEW - TEXT FIELDS ONLY,   *
002200*                          NO CHANGE REQUIRED                     *
002300* DCT038 SGN    14/07/2002 ADD DC-LOCATOR-IS-TABLE SWITCH SO      *
002400*                          DCTRSLV CAN PREFER A TABLE LOCATOR     *
002500*                          OVER A STATE LOCATOR OF THE SAME NAME  *
002600*                          PER THE "TABLES WIN" LOOKUP RULE,      *
002700*                          DCT PR 0038                            *
002800******************************************************************
002900 01  DC-LOCATOR-STORAGE.
003000     05  DC-LOCATOR-COUNT           PIC 9(04) COMP.
003100     05  DC-LOCATOR-ENTRY OCCURS 1 TO 50 TIMES
003200                     DEPENDING ON DC-LOCATOR-COUNT
003300                     INDEXED BY DC-LOC-IDX.
003400         10  DC-LOCATOR-NAME        PIC X(32).
003500         10  DC-LOCATOR-NAME-PFX REDEFINES DC-LOCATOR-NAME
003600                                    PIC X(08).
003700         10  DC-LOCATOR-IS-TABLE    PIC X(01).
003800             88  DC-LOCATOR-IS-A-TABLE      VALUE "Y".
003900             88  DC-LOCATOR-IS-A-STATE      VALUE "N".
004000         10  DC-LOCATOR-FIELD-COUNT PIC 9(04) COMP.
004100         10  DC-LOCATOR-FIELD OCCURS 1 TO 200 TIMES
004200                     DEPENDING ON DC-LOCATOR-FIELD-COUNT
004300                     INDEXED BY DC-FLD-IDX.
004400             15  DC-FIELD-NAME      PIC X(64).
004500             15  DC-FIELD-VALUE     PIC X(64).
004600         10  FILLER                 PIC X(08).
004700******************************************************************
004800*    SNAPSHOT AREA - DCTTESTS COPIES DC-LOCATOR-STORAGE HERE      *
004900*    BEFORE EACH SCENARIO AND COPIES IT BACK AFTERWARDS SO ONE   *
005000*    SCENARIO'S ARRANGE/ACT NEVER LEAKS INTO THE NEXT ONE'S      *
005100*    STARTING STATE, PER THE "FRESH COPY OF CONTEXT" FLOW D RULE.*
005200******************************************************************
005300 01  DC-LOCATOR-SNAPSHOT.
005400     05  DC-SNAP-LOCATOR-COUNT      PIC 9(04) COMP.
005500     05  DC-SNAP-LOCATOR-ENTRY OCCURS 1 TO 50 TIMES
005600                     DEPENDING ON DC-SNAP-LOCATOR-COUNT
005700                     INDEXED BY DC-SNAP-LOC-IDX.
005800         10  DC-SNAP-LOCATOR-NAME   PIC X(32).
005900         10  DC-SNAP-LOCATOR-IS-TABLE
006000                                    PIC X(01).
006100         10  DC-SNAP-LOCATOR-FIELD-COUNT
006200                                    PIC 9(04) COMP.
006300         10  DC-SNAP-LOCATOR-FIELD OCCURS 1 TO 200 TIMES
006400                     DEPENDING ON DC-SNAP-LOCATOR-FIELD-COUNT
006500                     INDEXED BY DC-SNAP-FLD-IDX.
006600             15  DC-SNAP-FIELD-NAME PIC X(64).
006700             15  DC-SNAP-FIELD-VALUE
006800                                    PIC X(64).
006900         10  FILLER                 PIC X(08).
