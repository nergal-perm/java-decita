000100******************************************************************
000200*    DCSRC  --  DECISION-TABLE SOURCE LINE  --  FD RECORD         *
000300******************************************************************
000400*    ONE PHYSICAL RECORD PER LINE OF THE CONCATENATED TABLE-      *
000500*    SOURCE RUN DECK BUILT BY THE JOB STEP AHEAD OF DCTLOAD.      *
000600*    DC-SRC-TABLE-NAME CARRIES THE NAME OF THE *.CSV FILE THE     *
000700*    LINE CAME FROM SO ONE RUN DECK CAN HOLD MANY TABLES.         *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* TAG    INIT   DATE       DESCRIPTION                            *
001200* ------ ------ ---------- ------------------------------------- *
001300* DCT002 RPK    14/03/1991 INITIAL VERSION - REL 1                *
001400* DCT031 SGN    11/02/2002 WIDEN RULE-COLUMN TABLE FROM 20 TO 30  *
001500*                          COLUMNS - RATE TABLES OUTGREW LIMIT,   *
001600*                          DCT PR 0031                           *
001700* Y2K004 BTW    19/08/1998 YEAR 2000 REVIEW - TEXT FIELDS ONLY,   *
001800*                          NO CHANGE REQUIRED                     *
001900******************************************************************
002000 01  DC-SRC-RECORD.
002100     05  DC-SRC-TABLE-NAME          PIC X(32).
002200     05  DC-SRC-LINE-TYPE           PIC X(03).
002300         88  DC-SRC-IS-HDR                  VALUE "HDR".
002400         88  DC-SRC-IS-CND                  VALUE "CND".
002500         88  DC-SRC-IS-ASG                  VALUE "ASG".
002600         88  DC-SRC-IS-OUT                   VALUE "OUT".
002700     05  DC-SRC-KEY                 PIC X(64).
002800     05  DC-SRC-RULE-COLUMN-CT      PIC 9(02) COMP.
002900     05  DC-SRC-RULE-VALUE OCCURS 30 TIMES
003000                                    PIC X(64).
003100     05  FILLER                     PIC X(32).
