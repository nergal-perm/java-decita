000100******************************************************************
000200*    DCCHK  --  SELF-TEST SCENARIO RESULT  --  FD RECORD          *
000300******************************************************************
000400*    OUTPUT OF THE SELF-TEST SUITE - ONE RECORD PER SCENARIO      *
000500*    OF A TEST FILE, PER RECORD LAYOUT 6.  FAILURE MESSAGES ARE   *
000600*    CARRIED AS A FIXED 10-DEEP TABLE; DC-CHK-MESSAGE-COUNT SAYS  *
000700*    HOW MANY OF THE 10 ARE ACTUALLY POPULATED.                  *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* TAG    INIT   DATE       DESCRIPTION                            *
001200* ------ ------ ---------- ------------------------------------- *
001300* DCT006 RPK    14/03/1991 INITIAL VERSION - R1                   *
001400* DCT052 SGN    18/05/2004 RAISE MESSAGE TABLE FROM 5 TO 10 ROWS  *
001500*                          - WIDE TEST RULES FAILED MORE THAN 5   *
001600*                          ASSERTIONS AT ONCE, DCT PR 0052         *
001700******************************************************************
001800 01  DC-CHK-RECORD.
001900     05  DC-CHK-SCENARIO-NAME       PIC X(64).
002000     05  DC-CHK-RESULT-FLAG         PIC X(01).
002100         88  DC-CHK-PASSED                  VALUE "P".
002200         88  DC-CHK-FAILED                   VALUE "F".
002300     05  DC-CHK-MESSAGE-COUNT       PIC 9(02) COMP.
002400     05  DC-CHK-FAILURE-MESSAGE OCCURS 10 TIMES
002500                                    PIC X(128).
002600     05  FILLER                     PIC X(15).
