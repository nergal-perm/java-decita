000100******************************************************************
000200*    DCDECNLK  --  LINKAGE AREA FOR DCTDECN (DECISION COMPUTE)    *
000300******************************************************************
000400* AMENDMENT HISTORY:                                              *
000500******************************************************************
000600* TAG    INIT   DATE       DESCRIPTION                            *
000700* ------ ------ ---------- ------------------------------------- *
000800* DCT012 RPK    14/03/1991 INITIAL VERSION                        *
000900* DCT041 SGN    03/09/2003 ADD WK-C-DECN-REQUEST-ID - NEEDED TO   *
001000*                          TAG OUTCOME GROUPS ON DCOUT, DCT PR    *
001100*                          0041                                   *
001200******************************************************************
001300 01  WK-C-DECN-RECORD.
001400     05  WK-C-DECN-TABLE-NAME       PIC X(32).
001500     05  WK-C-DECN-REQUEST-ID       PIC X(32).
001600     05  WK-C-DECN-WINNING-RULE     PIC X(64).
001700     05  WK-C-DECN-OUT-COUNT        PIC 9(04) COMP.
001800     05  WK-C-DECN-OUT-ENTRY OCCURS 30 TIMES.
001900         10  WK-C-DECN-OUT-NAME     PIC X(64).
002000         10  WK-C-DECN-OUT-VALUE    PIC X(64).
002100     05  WK-C-DECN-FATAL            PIC X(01).
002200         88  WK-C-DECN-IS-FATAL             VALUE "Y".
002300     05  WK-C-DECN-ERROR-CD         PIC X(07).
