000100******************************************************************
000200*    DCOUT  --  RULE OUTCOME  --  FD RECORD                       *
000300******************************************************************
000400*    ONE RECORD PER (OUTCOME-NAME,OUTCOME-VALUE) PAIR OF A        *
000500*    DECISION-TABLE EVALUATION.  DC-OUT-TABLE-NAME AND            *
000600*    DC-OUT-REQUEST-ID GROUP THE PAIRS THAT BELONG TO ONE         *
000700*    PROCESSED REQUEST, PER RECORD LAYOUT 4.                      *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* TAG    INIT   DATE       DESCRIPTION                            *
001200* ------ ------ ---------- ------------------------------------- *
001300* DCT004 RPK    14/03/1991 INITIAL VERSION, DECTAB REL 1          *
001400* DCT041 SGN    03/09/2003 ADD DC-OUT-REQUEST-ID - MULTI-REQUEST  *
001500*                          RUNS NEEDED TO SEPARATE OUTCOME SETS   *
001600*                          ON THE SAME OUTPUT FILE, DCT PR 0041   *
001700******************************************************************
001800 01  DC-OUT-RECORD.
001900     05  DC-OUT-REQUEST-ID          PIC X(32).
002000     05  DC-OUT-TABLE-NAME          PIC X(32).
002100     05  DC-OUT-NAME                PIC X(64).
002200     05  DC-OUT-VALUE               PIC X(64).
002300     05  FILLER                     PIC X(16).
