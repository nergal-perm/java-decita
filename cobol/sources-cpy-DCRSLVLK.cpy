000100******************************************************************
000200*    DCRSLVLK  --  LINKAGE AREA FOR DCTRSLV (COORDINATE RESOLVE)  *
000300******************************************************************
000400* AMENDMENT HISTORY:                                              *
000500******************************************************************
000600* TAG    INIT   DATE       DESCRIPTION                            *
000700* ------ ------ ---------- ------------------------------------- *
000800* DCT010 RPK    14/03/1991 FIRST CUT - RELEASE 1                  *
000900* DCT029 SGN    07/06/2001 WIDEN WK-C-RSLV-RESOLVED-VALUE FROM    *
001000*                          32 TO 64 - OUTCOME VALUES TRUNCATED    *
001100*                          ON LONG RATE STRINGS, DCT PR 0029      *
001200******************************************************************
001300 01  WK-C-RSLV-RECORD.
001400     05  WK-C-RSLV-LOCATOR-NAME     PIC X(32).
001500     05  WK-C-RSLV-FRAGMENT-NAME    PIC X(64).
001600     05  WK-C-RSLV-RESOLVED-VALUE   PIC X(64).
001700     05  WK-C-RSLV-FOUND            PIC X(01).
001800         88  WK-C-RSLV-IS-FOUND             VALUE "Y".
001900     05  WK-C-RSLV-FATAL            PIC X(01).
002000         88  WK-C-RSLV-IS-FATAL             VALUE "Y".
002100     05  WK-C-RSLV-ERROR-CD         PIC X(07).
