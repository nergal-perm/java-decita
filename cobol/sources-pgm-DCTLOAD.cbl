000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DCTLOAD.
000300 AUTHOR. R P KOH.
000400 INSTALLATION. MEPS DATA PROCESSING CENTRE.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================*
000900*                                                                 *
001000*DESCRIPTION : THIS IS A CALLED ROUTINE THAT READS THE RUN'S      *
001100*              CONCATENATED DECISION-TABLE SOURCE DECK (DCSRC,   *
001200*              ONE PHYSICAL LINE PER HDR/CND/ASG/OUT ROW OF EVERY*
001300*              *.CSV TABLE FILE IN THE FOLDER) AND BUILDS THE     *
001400*              IN-MEMORY TABLE REGISTRY (DCTABLE) THAT DCTDECN,  *
001500*              DCTCMD AND DCTRSLV SEARCH FOR THE REST OF THE RUN.*
001600*              TABLES MUST BE UNIQUE BY NAME WITHIN THE DECK.     *
001700*                                                                 *
001800*=================================================================*
001900*                                                                 *
002000* HISTORY OF AMENDMENT :                                          *
002100*                                                                 *
002200*=================================================================*
002300*                                                                 *
002400* DCT018 RPK    14/03/1991 FIRST VERSION FOR REL 1                *
002500* DCT024 HLM    02/11/1994 SUPPORT > AND ! OPERATORS ON CND ROWS -*
002600*                          ORIGINAL RELEASE ONLY PARSED =, DCT PR*
002700*                          0024                                 *
002800* Y2K008 BTW    19/08/1998 YEAR 2000 REVIEW - SOURCE ROWS ARE     *
002900*                          TEXT ONLY, NO CHANGE REQUIRED         *
003000* DCT031 SGN    11/02/2002 WIDEN RULE COLUMN LIMIT FROM 20 TO 30, *
003100*                          MATCHING DCTABLE/DCSRC CHANGE, DCT PR *
003200*                          0031                                 *
003300* DCT044 SGN    03/09/2003 ADD ELSE-OUTCOME HANDLING FOR THE      *
003400*                          EXTRA TRAILING OUT VALUE, DCT PR 0044 *
003500* DCT061 SGN    21/06/2004 UNHEADED RULE COLUMNS NOW GET A        *
003600*                          GENERATED "RULE_NN" NAME INSTEAD OF    *
003700*                          BEING LEFT BLANK, DCT PR 0061          *
003800* DCT062 SGN    21/06/2004 LOAD STANDALONE COMMAND SOURCE FILES   *
003900*                          (DCCMDSRC) INTO THE SAME TABLE         *
004000*                          REGISTRY AS *.CSV TABLES, SO A COMMAND *
004100*                          NEED NOT BE EMBEDDED IN A TABLE'S ASG  *
004200*                          ROWS, DCT PR 0062                      *
004300*=================================================================*
004400 EJECT
004500********************
004600 ENVIRONMENT DIVISION.
004700********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500        SELECT DCSRC ASSIGN TO "DCSRC"
005600        ORGANIZATION IS LINE SEQUENTIAL
005700 FILE STATUS IS WK-C-FILE-STATUS.
005800        SELECT DCCMDSRC ASSIGN TO "DCCMDSRC"
005900        ORGANIZATION IS LINE SEQUENTIAL
006000 FILE STATUS IS WK-C-FILE-STATUS.
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500***************
006600 FD  DCSRC
006700        LABEL RECORDS ARE OMITTED
006800 DATA RECORD IS DC-SRC-RECORD.
006900        COPY DCSRC.
007000 FD  DCCMDSRC
007100        LABEL RECORDS ARE OMITTED
007200 DATA RECORD IS DC-CMD-SRC-RECORD.
007300        COPY DCCMDSRC.
007400 WORKING-STORAGE SECTION.
007500************************
007600 01  FILLER               PIC X(24) VALUE
007700        "** PROGRAM DCTLOAD **".
007800
007900*---------------- PROGRAM WORKING STORAGE ------------------*
008000 01  WK-C-COMMON.
008100        COPY DCCOMN.
008200
008300 01  WS-C-FLAG.
008400     05  WS-C-TABLE-OPEN      PIC X(01) VALUE "N".
008500     05  WS-C-CMD-TABLE-OPEN  PIC X(01) VALUE "N".
008600     05  FILLER               PIC X(06).
008700
008800 01  WS-C-CURRENT-TABLE.
008900     05  WS-C-CURR-TABLE-NAME PIC X(32) VALUE SPACES.
009000     05  WS-C-COND-COLUMN-CT  PIC 9(02) COMP VALUE ZERO.
009100
009200
009300 01  WS-C-CURRENT-COMMAND.
009400     05  WS-C-CURR-CMD-NAME   PIC X(32) VALUE SPACES.
009500     05  WS-C-CMD-LINES-READ  PIC S9(07) COMP VALUE ZERO.
009600     05  FILLER               PIC X(06).
009700
009800 01  WS-C-CMDOP-AREA.
009900     05  WS-C-CMDOP-TARGET    PIC X(64).
010000     05  WS-C-CMDOP-VALUE     PIC X(64).
010100     05  WS-C-ARROW-POS       PIC 9(04) COMP.
010200     05  FILLER               PIC X(04).
010300 01  WS-C-SUBSCRIPTS.
010400     05  WS-C-T                PIC 9(04) COMP.
010500     05  WS-C-R                PIC 9(04) COMP.
010600     05  WS-C-C                PIC 9(04) COMP.
010700     05  WS-C-ELSE-COL         PIC 9(04) COMP.
010800     05  FILLER                PIC X(04).
010900
011000 77  WS-C-LINES-READ          PIC S9(07) COMP VALUE ZERO.
011100
011200 01  WS-C-SPLIT-AREA.
011300     05  WS-C-SPLIT-WORK       PIC X(64).
011400     05  WS-C-SPLIT-LOCATOR    PIC X(32).
011500     05  WS-C-SPLIT-FRAGMENT   PIC X(64).
011600     05  WS-C-COLON-POS        PIC 9(04) COMP.
011700 01  WS-C-SPLIT-WORK-VIEW REDEFINES WS-C-SPLIT-AREA.
011800     05  WS-C-SPLIT-WORK-1ST   PIC X(32).
011900     05  WS-C-SPLIT-WORK-2ND   PIC X(32).
012000     05  FILLER                PIC X(68).
012100
012200 01  WS-C-RULE-GEN.                                               DCT061
012300     05  WS-C-RULE-GEN-NUM     PIC 9(02).
012400     05  WS-C-RULE-GEN-TEXT    PIC X(64).
012500     05  FILLER                PIC X(04).
012600 01  WS-C-OPERAND             PIC X(64).
012700 01  WS-C-OPERAND-VIEW REDEFINES WS-C-OPERAND.
012800     05  WS-C-OPERAND-SIGN-CHAR
012900                               PIC X(01).
013000     05  WS-C-OPERAND-REST     PIC X(63).
013100
013200 01  WS-C-CURRENT-TABLE-VIEW REDEFINES WS-C-CURRENT-TABLE.
013300     05  WS-C-CURR-TABLE-NAME-PFX
013400                               PIC X(08).
013500     05  FILLER                PIC X(24).
013600 01  WS-C-LITERALS.
013700     05  C-HDR                PIC X(03) VALUE "HDR".
013800     05  C-CND                PIC X(03) VALUE "CND".
013900     05  C-ASG                PIC X(03) VALUE "ASG".
014000     05  C-OUT                PIC X(03) VALUE "OUT".
014100     05  FILLER               PIC X(04).
014200
014300********************
014400 LINKAGE SECTION.
014500********************
014600        COPY DCLOADLK.
014700        COPY DCTABLE.
014800
014900 EJECT
015000****************************************
015100 PROCEDURE DIVISION USING WK-C-LOAD-RECORD
015200                          DC-TABLE-REGISTRY.
015300****************************************
015400 MAIN-MODULE.
015500     INITIALIZE WK-C-LOAD-RECORD.
015600     MOVE ZERO TO DC-TABLE-COUNT.
015700     PERFORM A000-OPEN-SOURCE-DECK
015800        THRU A099-OPEN-SOURCE-DECK-EX.
015900     PERFORM B100-READ-SOURCE-LINE
016000        THRU B199-READ-SOURCE-LINE-EX
016100        UNTIL WK-C-END-OF-FILE.
016200     IF WS-C-TABLE-OPEN = "Y"
016300        PERFORM E100-FINALIZE-TABLE
016400           THRU E199-FINALIZE-TABLE-EX
016500     END-IF.
016600     MOVE "00" TO WK-C-FILE-STATUS.
016700     PERFORM A050-OPEN-COMMAND-DECK
016800        THRU A059-OPEN-COMMAND-DECK-EX.
016900     PERFORM B200-READ-COMMAND-LINE
017000        THRU B299-READ-COMMAND-LINE-EX
017100        UNTIL WK-C-END-OF-FILE.
017200     IF WS-C-CMD-TABLE-OPEN = "Y"
017300        PERFORM E100-FINALIZE-TABLE
017400           THRU E199-FINALIZE-TABLE-EX
017500     END-IF.
017600     MOVE DC-TABLE-COUNT TO WK-C-LOAD-TABLES-LOADED.
017700     PERFORM Z000-END-PROGRAM-ROUTINE
017800        THRU Z999-END-PROGRAM-ROUTINE-EX.
017900 GOBACK.
018000
018100*-----------------------------------------------------------------
018200*
018300 A000-OPEN-SOURCE-DECK.
018400*-----------------------------------------------------------------
018500*
018600     OPEN INPUT DCSRC.
018700     IF NOT WK-C-SUCCESSFUL
018800 DISPLAY "DCTLOAD - OPEN FILE ERROR - DCSRC"
018900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000        MOVE "Y" TO WK-C-LOAD-FATAL
019100        MOVE "DCT0001" TO WK-C-LOAD-ERROR-CD
019200        GO TO Y900-ABNORMAL-TERMINATION
019300     END-IF.
019400 A099-OPEN-SOURCE-DECK-EX.
019500 EXIT.
019600*-----------------------------------------------------------------
019700*
019800 A050-OPEN-COMMAND-DECK.
019900*-----------------------------------------------------------------
020000*
020100     OPEN INPUT DCCMDSRC.
020200     IF NOT WK-C-SUCCESSFUL
020300 DISPLAY "DCTLOAD - OPEN FILE ERROR - DCCMDSRC"
020400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500        MOVE "Y" TO WK-C-LOAD-FATAL
020600        MOVE "DCT0003" TO WK-C-LOAD-ERROR-CD
020700        GO TO Y900-ABNORMAL-TERMINATION
020800     END-IF.
020900 A059-OPEN-COMMAND-DECK-EX.
021000 EXIT.
021100*-----------------------------------------------------------------
021200*
021300 B100-READ-SOURCE-LINE.
021400*-----------------------------------------------------------------
021500*
021600     READ DCSRC
021700        AT END
021800           MOVE "10" TO WK-C-FILE-STATUS
021900        NOT AT END
022000           ADD 1 TO WS-C-LINES-READ
022100           PERFORM C100-GROUP-SOURCE-LINE
022200              THRU C199-GROUP-SOURCE-LINE-EX
022300     END-READ.
022400     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
022500 DISPLAY "DCTLOAD - READ FILE ERROR - DCSRC"
022600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700        MOVE "Y" TO WK-C-LOAD-FATAL
022800        MOVE "DCT0002" TO WK-C-LOAD-ERROR-CD
022900        GO TO Y900-ABNORMAL-TERMINATION
023000     END-IF.
023100 B199-READ-SOURCE-LINE-EX.
023200 EXIT.
023300*-----------------------------------------------------------------
023400*
023500 B200-READ-COMMAND-LINE.
023600*-----------------------------------------------------------------
023700*
023800     READ DCCMDSRC
023900        AT END
024000           MOVE "10" TO WK-C-FILE-STATUS
024100        NOT AT END
024200           ADD 1 TO WS-C-CMD-LINES-READ
024300           PERFORM C200-GROUP-COMMAND-LINE
024400              THRU C299-GROUP-COMMAND-LINE-EX
024500     END-READ.
024600     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
024700 DISPLAY "DCTLOAD - READ FILE ERROR - DCCMDSRC"
024800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900        MOVE "Y" TO WK-C-LOAD-FATAL
025000        MOVE "DCT0004" TO WK-C-LOAD-ERROR-CD
025100        GO TO Y900-ABNORMAL-TERMINATION
025200     END-IF.
025300 B299-READ-COMMAND-LINE-EX.
025400 EXIT.
025500*-----------------------------------------------------------------
025600*
025700 C100-GROUP-SOURCE-LINE.
025800*-----------------------------------------------------------------
025900*
026000     IF DC-SRC-TABLE-NAME NOT = WS-C-CURR-TABLE-NAME
026100        IF WS-C-TABLE-OPEN = "Y"
026200           PERFORM E100-FINALIZE-TABLE
026300              THRU E199-FINALIZE-TABLE-EX
026400        END-IF
026500        PERFORM D900-START-NEW-TABLE
026600           THRU D999-START-NEW-TABLE-EX
026700     END-IF.
026800
026900     EVALUATE TRUE
027000        WHEN DC-SRC-LINE-TYPE = C-HDR
027100           PERFORM D100-STORE-HDR-LINE
027200              THRU D199-STORE-HDR-LINE-EX
027300        WHEN DC-SRC-LINE-TYPE = C-CND
027400           PERFORM D200-STORE-CND-LINE
027500              THRU D299-STORE-CND-LINE-EX
027600        WHEN DC-SRC-LINE-TYPE = C-ASG
027700           PERFORM D300-STORE-ASG-LINE
027800              THRU D399-STORE-ASG-LINE-EX
027900        WHEN DC-SRC-LINE-TYPE = C-OUT
028000           PERFORM D400-STORE-OUT-LINE
028100              THRU D499-STORE-OUT-LINE-EX
028200        WHEN OTHER
028300 DISPLAY "DCTLOAD - UNKNOWN LINE-TYPE ON DCSRC - "
028400                    DC-SRC-LINE-TYPE
028500     END-EVALUATE.
028600 C199-GROUP-SOURCE-LINE-EX.
028700 EXIT.
028800*-----------------------------------------------------------------
028900*
029000 C200-GROUP-COMMAND-LINE.
029100*-----------------------------------------------------------------
029200*    DCT062 SGN 21/06/2004 - DCCMDSRC LINES GROUP BY DC-CMD-NAME
029300*    THE SAME WAY DCSRC LINES GROUP BY DC-SRC-TABLE-NAME ABOVE -
029400*    A CHANGE OF NAME STARTS A NEW ONE-RULE COMMAND TABLE.
029500*
029600     IF DC-CMD-NAME NOT = WS-C-CURR-CMD-NAME
029700        IF WS-C-CMD-TABLE-OPEN = "Y"
029800           PERFORM E100-FINALIZE-TABLE
029900              THRU E199-FINALIZE-TABLE-EX
030000        END-IF
030100        PERFORM D910-START-NEW-COMMAND-TABLE
030200          THRU D919-START-NEW-COMMAND-TABLE-EX
030300     END-IF.
030400     PERFORM D925-STORE-COMMAND-OPERATION
030500        THRU D929-STORE-COMMAND-OPERATION-EX.
030600 C299-GROUP-COMMAND-LINE-EX.
030700 EXIT.
030800*-----------------------------------------------------------------
030900*
031000 D100-STORE-HDR-LINE.
031100*-----------------------------------------------------------------
031200*
031300     PERFORM F900-ENSURE-RULE-COLUMNS
031400        THRU F999-ENSURE-RULE-COLUMNS-EX.
031500     PERFORM D125-STORE-HDR-COLUMN
031600        THRU D129-STORE-HDR-COLUMN-EX
031700        VARYING WS-C-C FROM 1 BY 1
031800           UNTIL WS-C-C > DC-SRC-RULE-COLUMN-CT.
031900 D199-STORE-HDR-LINE-EX.
032000 EXIT.
032100*-----------------------------------------------------------------
032200*
032300 D125-STORE-HDR-COLUMN.
032400*-----------------------------------------------------------------
032500*    DCT061 SGN 21/06/2004 - A COLUMN WITH NO HDR ROW GETS A
032600*    GENERATED "RULE_NN" NAME HERE, SO IT STILL SHOWS UP WITH A
032700*    READABLE NAME IN DCTTESTS' SELF-TEST REPORT.  DCT PR 0061.
032800*
032900     IF DC-SRC-RULE-VALUE(WS-C-C) NOT = SPACES
033000        MOVE DC-SRC-RULE-VALUE(WS-C-C)
033100           TO DC-RULE-NAME(DC-TBL-IDX, WS-C-C)
033200     ELSE                                                         DCT061
033300        MOVE WS-C-C TO WS-C-RULE-GEN-NUM
033400        MOVE SPACES TO WS-C-RULE-GEN-TEXT
033500        STRING "rule_" DELIMITED BY SIZE
033600           WS-C-RULE-GEN-NUM DELIMITED BY SIZE
033700              INTO WS-C-RULE-GEN-TEXT
033800        MOVE WS-C-RULE-GEN-TEXT                                   DCT061
033900           TO DC-RULE-NAME(DC-TBL-IDX, WS-C-C)
034000     END-IF.
034100 D129-STORE-HDR-COLUMN-EX.
034200 EXIT.
034300*-----------------------------------------------------------------
034400*
034500 D200-STORE-CND-LINE.
034600*-----------------------------------------------------------------
034700*
034800     IF DC-SRC-RULE-COLUMN-CT > WS-C-COND-COLUMN-CT
034900        MOVE DC-SRC-RULE-COLUMN-CT TO WS-C-COND-COLUMN-CT
035000     END-IF.
035100     PERFORM F900-ENSURE-RULE-COLUMNS
035200        THRU F999-ENSURE-RULE-COLUMNS-EX.
035300     PERFORM D225-STORE-CND-COLUMN
035400        THRU D229-STORE-CND-COLUMN-EX
035500        VARYING WS-C-C FROM 1 BY 1
035600           UNTIL WS-C-C > DC-SRC-RULE-COLUMN-CT.
035700 D299-STORE-CND-LINE-EX.
035800 EXIT.
035900*-----------------------------------------------------------------
036000*
036100 D225-STORE-CND-COLUMN.
036200*-----------------------------------------------------------------
036300*
036400     IF DC-SRC-RULE-VALUE(WS-C-C) NOT = SPACES
036500        PERFORM G100-ADD-CONDITION
036600           THRU G199-ADD-CONDITION-EX
036700     END-IF.
036800 D229-STORE-CND-COLUMN-EX.
036900 EXIT.
037000*-----------------------------------------------------------------
037100*
037200 D300-STORE-ASG-LINE.
037300*-----------------------------------------------------------------
037400*
037500     PERFORM F900-ENSURE-RULE-COLUMNS
037600        THRU F999-ENSURE-RULE-COLUMNS-EX.
037700     PERFORM D325-STORE-ASG-COLUMN
037800        THRU D329-STORE-ASG-COLUMN-EX
037900        VARYING WS-C-C FROM 1 BY 1
038000           UNTIL WS-C-C > DC-SRC-RULE-COLUMN-CT.
038100 D399-STORE-ASG-LINE-EX.
038200 EXIT.
038300*-----------------------------------------------------------------
038400*
038500 D325-STORE-ASG-COLUMN.
038600*-----------------------------------------------------------------
038700*
038800     IF DC-SRC-RULE-VALUE(WS-C-C) NOT = SPACES
038900        PERFORM G200-ADD-ASSIGNMENT
039000           THRU G299-ADD-ASSIGNMENT-EX
039100     END-IF.
039200 D329-STORE-ASG-COLUMN-EX.
039300 EXIT.
039400*-----------------------------------------------------------------
039500*
039600 D400-STORE-OUT-LINE.
039700*-----------------------------------------------------------------
039800*
039900     PERFORM F900-ENSURE-RULE-COLUMNS
040000        THRU F999-ENSURE-RULE-COLUMNS-EX.
040100     IF DC-SRC-RULE-COLUMN-CT > WS-C-COND-COLUMN-CT
040200        MOVE WS-C-COND-COLUMN-CT TO WS-C-ELSE-COL
040300        ADD 1 TO WS-C-ELSE-COL
040400        IF DC-SRC-RULE-VALUE(WS-C-ELSE-COL) NOT = SPACES
040500           ADD 1 TO DC-ELSE-OUT-COUNT(DC-TBL-IDX)
040600           MOVE DC-SRC-KEY TO
040700    DC-ELSE-OUT-NAME(DC-TBL-IDX, DC-ELSE-OUT-COUNT(DC-TBL-IDX))
040800           MOVE DC-SRC-RULE-VALUE(WS-C-ELSE-COL) TO
040900   DC-ELSE-OUT-VALUE(DC-TBL-IDX, DC-ELSE-OUT-COUNT(DC-TBL-IDX))
041000        END-IF
041100     END-IF.
041200     PERFORM D425-STORE-OUT-COLUMN
041300        THRU D429-STORE-OUT-COLUMN-EX
041400        VARYING WS-C-C FROM 1 BY 1
041500           UNTIL WS-C-C > WS-C-COND-COLUMN-CT.
041600 D499-STORE-OUT-LINE-EX.
041700 EXIT.
041800*-----------------------------------------------------------------
041900*
042000 D425-STORE-OUT-COLUMN.
042100*-----------------------------------------------------------------
042200*
042300     IF DC-SRC-RULE-VALUE(WS-C-C) NOT = SPACES
042400        PERFORM G300-ADD-OUTCOME
042500           THRU G399-ADD-OUTCOME-EX
042600     END-IF.
042700 D429-STORE-OUT-COLUMN-EX.
042800 EXIT.
042900*-----------------------------------------------------------------
043000*
043100 D900-START-NEW-TABLE.
043200*-----------------------------------------------------------------
043300*
043400     ADD 1 TO DC-TABLE-COUNT.
043500     MOVE DC-TABLE-COUNT TO WS-C-T.
043600     SET DC-TBL-IDX TO WS-C-T.
043700     INITIALIZE DC-TABLE-ENTRY(DC-TBL-IDX).
043800     MOVE DC-SRC-TABLE-NAME TO DC-TABLE-NAME(DC-TBL-IDX).
043900     MOVE DC-SRC-TABLE-NAME TO WS-C-CURR-TABLE-NAME.
044000     MOVE ZERO TO WS-C-COND-COLUMN-CT.
044100     MOVE "Y" TO WS-C-TABLE-OPEN.
044200 D999-START-NEW-TABLE-EX.
044300 EXIT.
044400*-----------------------------------------------------------------
044500*
044600 D910-START-NEW-COMMAND-TABLE.
044700*-----------------------------------------------------------------
044800*    DCT062 SGN 21/06/2004 - A STANDALONE COMMAND BECOMES A
044900*    ONE-RULE, ZERO-CONDITION TABLE ENTRY SO DCTDECN'S EXISTING
045000*    "NO CONDITIONS = ALWAYS SATISFIED" RULE (SEE DCTDECN) MAKES
045100*    ITS SINGLE RULE WIN EVERY TIME, DCT PR 0062.
045200*
045300     ADD 1 TO DC-TABLE-COUNT.
045400     MOVE DC-TABLE-COUNT TO WS-C-T.
045500     SET DC-TBL-IDX TO WS-C-T.
045600     INITIALIZE DC-TABLE-ENTRY(DC-TBL-IDX).
045700     MOVE DC-CMD-NAME TO DC-TABLE-NAME(DC-TBL-IDX).
045800     MOVE DC-CMD-NAME TO WS-C-CURR-CMD-NAME.
045900     MOVE "Y" TO DC-TABLE-IS-COMMAND(DC-TBL-IDX).
046000     MOVE 1 TO DC-RULE-COUNT(DC-TBL-IDX).
046100     SET DC-RUL-IDX TO 1.
046200     MOVE "rule_01" TO DC-RULE-NAME(DC-TBL-IDX, DC-RUL-IDX).
046300     MOVE "Y" TO WS-C-CMD-TABLE-OPEN.
046400 D919-START-NEW-COMMAND-TABLE-EX.
046500 EXIT.
046600*-----------------------------------------------------------------
046700*
046800 D925-STORE-COMMAND-OPERATION.
046900*-----------------------------------------------------------------
047000*    DCT062 SGN 21/06/2004 - ONE DCCMDSRC LINE IS ONE ASSIGNMENT
047100*    ON THE COMMAND'S SINGLE RULE, SAME SHAPE AS A TABLE'S ASG
047200*    LINE BUT SPLIT ON "->" INSTEAD OF COMING PRE-SPLIT BY COLUMN.
047300*
047400     SET DC-RUL-IDX TO 1.
047500     ADD 1 TO DC-ASG-COUNT(DC-TBL-IDX, DC-RUL-IDX).
047600     MOVE DC-ASG-COUNT(DC-TBL-IDX, DC-RUL-IDX) TO WS-C-R.
047700     SET DC-ASG-IDX TO WS-C-R.
047800     PERFORM H300-SPLIT-ARROW
047900        THRU H399-SPLIT-ARROW-EX.
048000     MOVE WS-C-CMDOP-TARGET TO WS-C-SPLIT-WORK.
048100     PERFORM H200-SPLIT-COORDINATE
048200        THRU H299-SPLIT-COORDINATE-EX.
048300     MOVE WS-C-SPLIT-LOCATOR TO
048400        DC-ASG-TARGET-LOCATOR(DC-TBL-IDX, DC-RUL-IDX, DC-ASG-IDX).
048500     MOVE WS-C-SPLIT-FRAGMENT TO
048600        DC-ASG-TARGET-FRAGMENT(DC-TBL-IDX, DC-RUL-IDX, DC-ASG-IDX).
048700     MOVE WS-C-CMDOP-VALUE TO
048800        DC-ASG-VALUE(DC-TBL-IDX, DC-RUL-IDX, DC-ASG-IDX).
048900 D929-STORE-COMMAND-OPERATION-EX.
049000 EXIT.
049100*-----------------------------------------------------------------
049200*
049300 E100-FINALIZE-TABLE.
049400*-----------------------------------------------------------------
049500*
049600     PERFORM F100-COMPACT-EMPTY-RULES
049700        THRU F199-COMPACT-EMPTY-RULES-EX.
049800     IF DC-ASG-COUNT(DC-TBL-IDX, 1) > 0
049900        MOVE "Y" TO DC-TABLE-IS-COMMAND(DC-TBL-IDX)
050000     END-IF.
050100     IF DC-ELSE-OUT-COUNT(DC-TBL-IDX) = 0
050200        MOVE 1 TO DC-ELSE-OUT-COUNT(DC-TBL-IDX)
050300        MOVE "outcome" TO DC-ELSE-OUT-NAME(DC-TBL-IDX, 1)
050400        MOVE "undefined" TO DC-ELSE-OUT-VALUE(DC-TBL-IDX, 1)
050500     END-IF.
050600     MOVE "N" TO WS-C-TABLE-OPEN.
050700 E199-FINALIZE-TABLE-EX.
050800 EXIT.
050900*-----------------------------------------------------------------
051000*
051100 F100-COMPACT-EMPTY-RULES.
051200*-----------------------------------------------------------------
051300*
051400     MOVE ZERO TO WS-C-R.
051500     PERFORM F125-COMPACT-RULE-COLUMN
051600        THRU F129-COMPACT-RULE-COLUMN-EX
051700        VARYING WS-C-C FROM 1 BY 1
051800           UNTIL WS-C-C > DC-RULE-COUNT(DC-TBL-IDX).
051900     MOVE WS-C-R TO DC-RULE-COUNT(DC-TBL-IDX).
052000 F199-COMPACT-EMPTY-RULES-EX.
052100 EXIT.
052200*-----------------------------------------------------------------
052300*
052400 F125-COMPACT-RULE-COLUMN.
052500*-----------------------------------------------------------------
052600*
052700     SET DC-RUL-IDX TO WS-C-C.
052800     IF DC-COND-COUNT(DC-TBL-IDX, DC-RUL-IDX) > 0
052900        OR DC-ASG-COUNT(DC-TBL-IDX, DC-RUL-IDX) > 0
053000        OR DC-OUT-COUNT(DC-TBL-IDX, DC-RUL-IDX) > 0
053100        ADD 1 TO WS-C-R
053200        IF WS-C-R NOT = WS-C-C
053300           MOVE DC-RULE-ENTRY(DC-TBL-IDX, DC-RUL-IDX)
053400              TO DC-RULE-ENTRY(DC-TBL-IDX, WS-C-R)
053500        END-IF
053600     END-IF.
053700 F129-COMPACT-RULE-COLUMN-EX.
053800 EXIT.
053900*-----------------------------------------------------------------
054000*
054100 F900-ENSURE-RULE-COLUMNS.
054200*-----------------------------------------------------------------
054300*
054400     IF DC-SRC-RULE-COLUMN-CT > DC-RULE-COUNT(DC-TBL-IDX)
054500        MOVE DC-SRC-RULE-COLUMN-CT TO DC-RULE-COUNT(DC-TBL-IDX)
054600     END-IF.
054700 F999-ENSURE-RULE-COLUMNS-EX.
054800 EXIT.
054900*-----------------------------------------------------------------
055000*
055100 G100-ADD-CONDITION.
055200*-----------------------------------------------------------------
055300*
055400     SET DC-RUL-IDX TO WS-C-C.
055500     ADD 1 TO DC-COND-COUNT(DC-TBL-IDX, DC-RUL-IDX).
055600     MOVE DC-COND-COUNT(DC-TBL-IDX, DC-RUL-IDX) TO WS-C-R.
055700     SET DC-CND-IDX TO WS-C-R.
055800     PERFORM H100-SPLIT-OPERATOR
055900        THRU H199-SPLIT-OPERATOR-EX.
056000     PERFORM H200-SPLIT-COORDINATE
056100        THRU H299-SPLIT-COORDINATE-EX.
056200     MOVE WS-C-SPLIT-LOCATOR TO
056300  DC-COND-LEFT-LOCATOR(DC-TBL-IDX, DC-RUL-IDX, DC-CND-IDX).
056400     MOVE WS-C-SPLIT-FRAGMENT TO
056500  DC-COND-LEFT-FRAGMENT(DC-TBL-IDX, DC-RUL-IDX, DC-CND-IDX).
056600     MOVE WS-C-OPERAND TO
056700  DC-COND-RIGHT-VALUE(DC-TBL-IDX, DC-RUL-IDX, DC-CND-IDX).
056800 G199-ADD-CONDITION-EX.
056900 EXIT.
057000*-----------------------------------------------------------------
057100*
057200 G200-ADD-ASSIGNMENT.
057300*-----------------------------------------------------------------
057400*
057500     SET DC-RUL-IDX TO WS-C-C.
057600     ADD 1 TO DC-ASG-COUNT(DC-TBL-IDX, DC-RUL-IDX).
057700     MOVE DC-ASG-COUNT(DC-TBL-IDX, DC-RUL-IDX) TO WS-C-R.
057800     SET DC-ASG-IDX TO WS-C-R.
057900     MOVE DC-SRC-KEY TO WS-C-SPLIT-WORK.
058000     PERFORM H200-SPLIT-COORDINATE
058100        THRU H299-SPLIT-COORDINATE-EX.
058200     MOVE WS-C-SPLIT-LOCATOR TO
058300  DC-ASG-TARGET-LOCATOR(DC-TBL-IDX, DC-RUL-IDX, DC-ASG-IDX).
058400     MOVE WS-C-SPLIT-FRAGMENT TO
058500  DC-ASG-TARGET-FRAGMENT(DC-TBL-IDX, DC-RUL-IDX, DC-ASG-IDX).
058600     MOVE DC-SRC-RULE-VALUE(WS-C-C) TO
058700  DC-ASG-VALUE(DC-TBL-IDX, DC-RUL-IDX, DC-ASG-IDX).
058800 G299-ADD-ASSIGNMENT-EX.
058900 EXIT.
059000*-----------------------------------------------------------------
059100*
059200 G300-ADD-OUTCOME.
059300*-----------------------------------------------------------------
059400*
059500     SET DC-RUL-IDX TO WS-C-C.
059600     ADD 1 TO DC-OUT-COUNT(DC-TBL-IDX, DC-RUL-IDX).
059700     MOVE DC-OUT-COUNT(DC-TBL-IDX, DC-RUL-IDX) TO WS-C-R.
059800     SET DC-OUT-IDX TO WS-C-R.
059900     MOVE DC-SRC-KEY TO
060000  DC-OUT-NAME(DC-TBL-IDX, DC-RUL-IDX, DC-OUT-IDX).
060100     MOVE DC-SRC-RULE-VALUE(WS-C-C) TO
060200  DC-OUT-VALUE(DC-TBL-IDX, DC-RUL-IDX, DC-OUT-IDX).
060300 G399-ADD-OUTCOME-EX.
060400 EXIT.
060500*-----------------------------------------------------------------
060600*
060700 H100-SPLIT-OPERATOR.
060800*-----------------------------------------------------------------
060900*
061000     MOVE DC-SRC-RULE-VALUE(WS-C-C) TO WS-C-SPLIT-WORK.
061100     IF WS-C-SPLIT-WORK(1:1) = ">"
061200        MOVE ">" TO DC-COND-OPERATOR
061300                       (DC-TBL-IDX, DC-RUL-IDX, DC-CND-IDX)
061400        MOVE WS-C-SPLIT-WORK(2:63) TO WS-C-OPERAND
061500     ELSE
061600        IF WS-C-SPLIT-WORK(1:1) = "!"
061700           MOVE "!" TO DC-COND-OPERATOR
061800                       (DC-TBL-IDX, DC-RUL-IDX, DC-CND-IDX)
061900           MOVE WS-C-SPLIT-WORK(2:63) TO WS-C-OPERAND
062000        ELSE
062100           MOVE "=" TO DC-COND-OPERATOR
062200                       (DC-TBL-IDX, DC-RUL-IDX, DC-CND-IDX)
062300           MOVE WS-C-SPLIT-WORK TO WS-C-OPERAND
062400        END-IF
062500     END-IF.
062600     MOVE DC-SRC-KEY TO WS-C-SPLIT-WORK.
062700 H199-SPLIT-OPERATOR-EX.
062800 EXIT.
062900*-----------------------------------------------------------------
063000*
063100 H200-SPLIT-COORDINATE.
063200*-----------------------------------------------------------------
063300*
063400     MOVE SPACES TO WS-C-SPLIT-LOCATOR WS-C-SPLIT-FRAGMENT.
063500     MOVE ZERO TO WS-C-COLON-POS.
063600     INSPECT WS-C-SPLIT-WORK TALLYING WS-C-COLON-POS
063700        FOR CHARACTERS BEFORE INITIAL "::".
063800     IF WS-C-COLON-POS > ZERO AND WS-C-COLON-POS < 62
063900        AND WS-C-SPLIT-WORK(WS-C-COLON-POS + 1 : 2) = "::"
064000        MOVE WS-C-SPLIT-WORK(1 : WS-C-COLON-POS)
064100           TO WS-C-SPLIT-LOCATOR
064200        MOVE WS-C-SPLIT-WORK(WS-C-COLON-POS + 3 : )
064300           TO WS-C-SPLIT-FRAGMENT
064400     ELSE
064500        MOVE WS-C-SPLIT-WORK TO WS-C-SPLIT-FRAGMENT
064600     END-IF.
064700 H299-SPLIT-COORDINATE-EX.
064800 EXIT.
064900*-----------------------------------------------------------------
065000*
065100 H300-SPLIT-ARROW.
065200*-----------------------------------------------------------------
065300*    DCT062 SGN 21/06/2004 - A DCCMDSRC OPERATION IS "target->value"
065400*    - SAME IDEA AS H200'S "locator::fragment" SPLIT ABOVE, JUST A
065500*    DIFFERENT DELIMITER, DCT PR 0062.
065600*
065700     MOVE SPACES TO WS-C-CMDOP-TARGET WS-C-CMDOP-VALUE.
065800     MOVE ZERO TO WS-C-ARROW-POS.
065900     INSPECT DC-CMD-OPERATION TALLYING WS-C-ARROW-POS
066000        FOR CHARACTERS BEFORE INITIAL "->".
066100     IF WS-C-ARROW-POS > ZERO AND WS-C-ARROW-POS < 127
066200        AND DC-CMD-OPERATION(WS-C-ARROW-POS + 1 : 2) = "->"
066300        MOVE DC-CMD-OPERATION(1 : WS-C-ARROW-POS)
066400           TO WS-C-CMDOP-TARGET
066500        MOVE DC-CMD-OPERATION(WS-C-ARROW-POS + 3 : )
066600           TO WS-C-CMDOP-VALUE
066700     END-IF.
066800 H399-SPLIT-ARROW-EX.
066900 EXIT.
067000*-----------------------------------------------------------------
067100*
067200 Y900-ABNORMAL-TERMINATION.
067300*-----------------------------------------------------------------
067400*
067500     PERFORM Z000-END-PROGRAM-ROUTINE
067600        THRU Z999-END-PROGRAM-ROUTINE-EX.
067700     GOBACK.
067800*-----------------------------------------------------------------
067900*
068000 Z000-END-PROGRAM-ROUTINE.
068100*-----------------------------------------------------------------
068200*
068300     IF WS-C-TABLE-OPEN = "Y" OR WS-C-LINES-READ > ZERO
068400        CLOSE DCSRC
068500        IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
068600 DISPLAY "DCTLOAD - CLOSE FILE ERROR - DCSRC"
068700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068800        END-IF
068900     END-IF.
069000     IF WS-C-CMD-TABLE-OPEN = "Y" OR WS-C-CMD-LINES-READ > ZERO
069100        CLOSE DCCMDSRC
069200        IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
069300 DISPLAY "DCTLOAD - CLOSE FILE ERROR - DCCMDSRC"
069400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
069500        END-IF
069600     END-IF.
069700*=================================================================
069800*
069900 Z999-END-PROGRAM-ROUTINE-EX.
070000*=================================================================
070100*
070200 EXIT.
