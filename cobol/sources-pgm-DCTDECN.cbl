000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DCTDECN.
000300 AUTHOR. R P KOH.
000400 INSTALLATION. MEPS DATA PROCESSING CENTRE.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================*
000900*                                                                 *
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO EVALUATE ONE DECISION  *
001100*              TABLE AGAINST THE CURRENT COMPUTATION CONTEXT -    *
001200*              BATCH FLOW B.  RULES ARE SCANNED IN COLUMN ORDER,  *
001300*              EACH CONDITION CALLS DCTCOND.  MORE THAN ONE       *
001400*              SATISFIED RULE IS A DATA-AUTHORING DEFECT AND IS   *
001500*              FATAL, NEVER A RECOVERABLE CONDITION.  WHEN NO     *
001600*              RULE IS SATISFIED THE TABLE'S ELSE-RULE OUTCOME IS *
001700*              RETURNED INSTEAD.  DCTCMD (BATCH FLOW C) AND       *
001800*              DCTTESTS (BATCH FLOW D) BOTH CALL THROUGH HERE.    *
001900*                                                                 *
002000*=================================================================*
002100*                                                                 *
002200*HISTORY OF AMENDMENT :                                          *
002300*                                                                 *
002400*=================================================================*
002500*                                                                 *
002600*DCT013 RPK    14/03/1991 ORIGINAL RELEASE 1 VERSION              *
002700*Y2K011 BTW    19/08/1998 YEAR 2000 REVIEW - TEXT FIELDS ONLY,    *
002800*                          NO CHANGE REQUIRED                    *
002900*DCT041 SGN    03/09/2003 ADD WK-C-DECN-REQUEST-ID TO DCDECNLK -   *
003000*                          TAGS OUTCOME GROUPS ON DCOUT FOR THE   *
003100*                          COMMAND-EXECUTION FLOW, DCT PR 0041     *
003200*DCT048 SGN    03/09/2003 ELSE-RULE OUTCOME NOW RESOLVED THROUGH  *
003300*                          DCTRSLV LIKE ANY OTHER OUTCOME, NOT    *
003400*                          COPIED AS A RAW LITERAL, DCT PR 0048   *
003500*=================================================================*
003600 EJECT
003700********************
003800 ENVIRONMENT DIVISION.
003900********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900************************
005000 01  FILLER               PIC X(24) VALUE
005100        "** PROGRAM DCTDECN **".
005200
005300*---------------- PROGRAM WORKING STORAGE ------------------*
005400 01  WK-C-COMMON.
005500        COPY DCCOMN.
005600
005700 01  WK-C-LOGG-RECORD.
005800        COPY DCLOGGLK.
005900
006000 01  WK-C-COND-RECORD.
006100        COPY DCCONDLK.
006200
006300 01  WK-C-RSLV-RECORD.
006400        COPY DCRSLVLK.
006500
006600 01  WS-C-SUBSCRIPTS.
006700     05  WS-C-TBL-SUB            PIC 9(04) COMP.
006800     05  WS-C-RUL-SUB            PIC 9(04) COMP.
006900     05  WS-C-CND-SUB            PIC 9(04) COMP.
007000     05  WS-C-OUT-SUB            PIC 9(04) COMP.
007100     05  WS-C-WINNING-SUB        PIC 9(04) COMP.
007200     05  WS-C-SATISFIED-COUNT    PIC 9(04) COMP.
007300     05  FILLER                  PIC X(04).
007400
007500 01  WS-C-RULE-SATISFIED-SW   PIC X(01).
007600     88  WS-C-RULE-IS-SATISFIED      VALUE "Y".
007700
007800 01  WS-C-TABLE-FOUND-SW      PIC X(01).
007900     88  WS-C-TABLE-WAS-FOUND        VALUE "Y".
008000 01  WS-C-TABLE-FOUND-VIEW REDEFINES WS-C-TABLE-FOUND-SW.
008100     05  WS-C-TABLE-FOUND-BYTE   PIC X(01).
008200
008300*SCRATCH AREAS - FOLLOW THE SHOP HABIT OF CARRYING AN ALTERNATE
008400*FIXED/SPLIT VIEW OF EVERY MAJOR TEXT WORK FIELD.
008500 01  WS-C-SCRATCH-1           PIC X(64).
008600 01  WS-C-SCRATCH-1-VIEW REDEFINES WS-C-SCRATCH-1.
008700     05  WS-C-SCRATCH-1-HALF1    PIC X(32).
008800     05  WS-C-SCRATCH-1-HALF2    PIC X(32).
008900
009000 01  WS-C-SCRATCH-2           PIC X(32).
009100 01  WS-C-SCRATCH-2-VIEW REDEFINES WS-C-SCRATCH-2.
009200     05  WS-C-SCRATCH-2-HALF1    PIC X(16).
009300     05  WS-C-SCRATCH-2-HALF2    PIC X(16).
009400
009500*********************
009600 LINKAGE SECTION.
009700*********************
009800        COPY DCDECNLK.
009900        COPY DCTABLE.
010000        COPY DCLOCR.
010100
010200 EJECT
010300*****************************************************************
010400 PROCEDURE DIVISION USING WK-C-DECN-RECORD,
010500        DC-TABLE-REGISTRY,
010600        DC-LOCATOR-STORAGE.
010700*****************************************************************
010800 MAIN-MODULE.
010900     PERFORM A000-COMPUTE-DECISION
011000        THRU A099-COMPUTE-DECISION-EX.
011100 GOBACK.
011200
011300*-----------------------------------------------------------------
011400*
011500 A000-COMPUTE-DECISION.
011600*-----------------------------------------------------------------
011700*
011800     MOVE "N" TO WK-C-DECN-FATAL.
011900     MOVE SPACES TO WK-C-DECN-ERROR-CD.
012000     MOVE SPACES TO WK-C-DECN-WINNING-RULE.
012100     MOVE ZERO TO WK-C-DECN-OUT-COUNT.
012200     MOVE ZERO TO WS-C-SATISFIED-COUNT.
012300     MOVE ZERO TO WS-C-WINNING-SUB.
012400
012500     PERFORM B100-FIND-TABLE
012600        THRU B199-FIND-TABLE-EX.
012700     IF WK-C-DECN-IS-FATAL
012800        GO TO A099-COMPUTE-DECISION-EX
012900     END-IF.
013000
013100     PERFORM C100-EVALUATE-ONE-RULE
013200        THRU C199-EVALUATE-ONE-RULE-EX
013300        VARYING WS-C-RUL-SUB FROM 1 BY 1
013400           UNTIL WS-C-RUL-SUB > DC-RULE-COUNT(WS-C-TBL-SUB)
013500              OR WK-C-DECN-IS-FATAL.
013600     IF WK-C-DECN-IS-FATAL
013700        GO TO A099-COMPUTE-DECISION-EX
013800     END-IF.
013900
014000* RULE E.2/E.3 OF THE DECISION-TABLE RESOLUTION RULE - EXACTLY ONE
014100* WINNER, NEVER TWO OR MORE - DCT PR 0013
014200     IF WS-C-SATISFIED-COUNT > 1
014300        MOVE "Y" TO WK-C-DECN-FATAL
014400        MOVE "CN9032" TO WK-C-DECN-ERROR-CD
014500        GO TO A099-COMPUTE-DECISION-EX
014600     END-IF.
014700
014800     IF WS-C-SATISFIED-COUNT = 1
014900        MOVE DC-RULE-NAME(WS-C-TBL-SUB, WS-C-WINNING-SUB)
015000           TO WK-C-DECN-WINNING-RULE
015100        PERFORM D100-COPY-RULE-OUTCOME
015200           THRU D199-COPY-RULE-OUTCOME-EX
015300     ELSE
015400        MOVE "ELSE" TO WK-C-DECN-WINNING-RULE
015500        PERFORM D200-COPY-ELSE-OUTCOME
015600           THRU D299-COPY-ELSE-OUTCOME-EX
015700     END-IF.
015800     IF WK-C-DECN-IS-FATAL
015900        GO TO A099-COMPUTE-DECISION-EX
016000     END-IF.
016100
016200     MOVE "TB" TO WK-C-LOGG-EVENT-TYPE.
016300     MOVE SPACES TO WK-C-LOGG-EVENT-TEXT.
016400     STRING WK-C-DECN-TABLE-NAME DELIMITED BY SPACE
016500        " => " DELIMITED BY SIZE
016600        WK-C-DECN-WINNING-RULE DELIMITED BY SPACE
016700        INTO WK-C-LOGG-EVENT-TEXT.
016800     CALL "DCTGLOGG" USING WK-C-LOGG-RECORD.
016900
017000 A099-COMPUTE-DECISION-EX.
017100 EXIT.
017200
017300*-----------------------------------------------------------------
017400*
017500 B100-FIND-TABLE.
017600*-----------------------------------------------------------------
017700*
017800     MOVE "N" TO WS-C-TABLE-FOUND-SW.
017900     SET DC-TBL-IDX TO 1.
018000     SEARCH DC-TABLE-ENTRY
018100        AT END
018200           MOVE "Y" TO WK-C-DECN-FATAL
018300           MOVE "CN9030" TO WK-C-DECN-ERROR-CD
018400        WHEN DC-TABLE-NAME(DC-TBL-IDX) = WK-C-DECN-TABLE-NAME
018500           SET WS-C-TBL-SUB TO DC-TBL-IDX
018600           MOVE "Y" TO WS-C-TABLE-FOUND-SW
018700     END-SEARCH.
018800 B199-FIND-TABLE-EX.
018900 EXIT.
019000
019100*-----------------------------------------------------------------
019200*
019300 C100-EVALUATE-ONE-RULE.
019400*-----------------------------------------------------------------
019500* A RULE WITH NO CND LINES HAS NO CONDITIONS TO FAIL AND IS
019600* THEREFORE ALWAYS SATISFIED - A DELIBERATE CATCH-ALL RULE.
019700     MOVE "Y" TO WS-C-RULE-SATISFIED-SW.
019800     PERFORM C110-EVALUATE-ONE-CONDITION
019900        THRU C119-EVALUATE-ONE-CONDITION-EX
020000        VARYING WS-C-CND-SUB FROM 1 BY 1
020100           UNTIL WS-C-CND-SUB >
020200              DC-COND-COUNT(WS-C-TBL-SUB, WS-C-RUL-SUB)
020300              OR NOT WS-C-RULE-IS-SATISFIED
020400              OR WK-C-DECN-IS-FATAL.
020500     IF WK-C-DECN-IS-FATAL
020600        GO TO C199-EVALUATE-ONE-RULE-EX
020700     END-IF.
020800
020900     MOVE "RL" TO WK-C-LOGG-EVENT-TYPE.
021000     MOVE SPACES TO WK-C-LOGG-EVENT-TEXT.
021100     STRING DC-RULE-NAME(WS-C-TBL-SUB, WS-C-RUL-SUB)
021200           DELIMITED BY SPACE
021300        " => " DELIMITED BY SIZE
021400        WS-C-RULE-SATISFIED-SW DELIMITED BY SIZE
021500        INTO WK-C-LOGG-EVENT-TEXT.
021600     CALL "DCTGLOGG" USING WK-C-LOGG-RECORD.
021700
021800     IF WS-C-RULE-IS-SATISFIED
021900        ADD 1 TO WS-C-SATISFIED-COUNT
022000        MOVE WS-C-RUL-SUB TO WS-C-WINNING-SUB
022100     END-IF.
022200 C199-EVALUATE-ONE-RULE-EX.
022300 EXIT.
022400
022500*-----------------------------------------------------------------
022600*
022700 C110-EVALUATE-ONE-CONDITION.
022800*-----------------------------------------------------------------
022900*
023000     MOVE DC-COND-OPERATOR(WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-CND-SUB)
023100        TO WK-C-COND-OPERATOR.
023200     MOVE DC-COND-LEFT-LOCATOR
023300           (WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-CND-SUB)
023400        TO WK-C-COND-LEFT-LOCATOR.
023500     MOVE DC-COND-LEFT-FRAGMENT
023600           (WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-CND-SUB)
023700        TO WK-C-COND-LEFT-FRAGMENT.
023800     MOVE DC-COND-RIGHT-VALUE
023900           (WS-C-TBL-SUB, WS-C-RUL-SUB, WS-C-CND-SUB)
024000        TO WK-C-COND-RIGHT-VALUE.
024100     CALL "DCTCOND" USING WK-C-COND-RECORD
024200        DC-TABLE-REGISTRY
024300        DC-LOCATOR-STORAGE.
024400
024500     IF WK-C-COND-IS-FATAL
024600        MOVE "Y" TO WK-C-DECN-FATAL
024700        MOVE WK-C-COND-ERROR-CD TO WK-C-DECN-ERROR-CD
024800     ELSE
024900        IF NOT WK-C-COND-IS-SATISFIED
025000           MOVE "N" TO WS-C-RULE-SATISFIED-SW
025100        END-IF
025200     END-IF.
025300 C119-EVALUATE-ONE-CONDITION-EX.
025400 EXIT.
025500
025600*-----------------------------------------------------------------
025700*
025800 D100-COPY-RULE-OUTCOME.
025900*-----------------------------------------------------------------
026000*
026100     MOVE DC-OUT-COUNT(WS-C-TBL-SUB, WS-C-WINNING-SUB)
026200        TO WK-C-DECN-OUT-COUNT.
026300     PERFORM D110-COPY-ONE-OUTCOME
026400        THRU D119-COPY-ONE-OUTCOME-EX
026500        VARYING WS-C-OUT-SUB FROM 1 BY 1
026600           UNTIL WS-C-OUT-SUB > WK-C-DECN-OUT-COUNT
026700              OR WK-C-DECN-IS-FATAL.
026800 D199-COPY-RULE-OUTCOME-EX.
026900 EXIT.
027000
027100*-----------------------------------------------------------------
027200*
027300 D110-COPY-ONE-OUTCOME.
027400*-----------------------------------------------------------------
027500*
027600     MOVE DC-OUT-NAME(WS-C-TBL-SUB, WS-C-WINNING-SUB, WS-C-OUT-SUB)
027700        TO WK-C-DECN-OUT-NAME(WS-C-OUT-SUB).
027800     MOVE SPACES TO WK-C-RSLV-LOCATOR-NAME.
027900     MOVE DC-OUT-VALUE(WS-C-TBL-SUB, WS-C-WINNING-SUB, WS-C-OUT-SUB)
028000        TO WK-C-RSLV-FRAGMENT-NAME.
028100     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
028200        DC-TABLE-REGISTRY
028300        DC-LOCATOR-STORAGE.
028400
028500     IF WK-C-RSLV-IS-FATAL
028600        MOVE "Y" TO WK-C-DECN-FATAL
028700        MOVE WK-C-RSLV-ERROR-CD TO WK-C-DECN-ERROR-CD
028800     ELSE
028900        MOVE WK-C-RSLV-RESOLVED-VALUE
029000           TO WK-C-DECN-OUT-VALUE(WS-C-OUT-SUB)
029100     END-IF.
029200 D119-COPY-ONE-OUTCOME-EX.
029300 EXIT.
029400
029500*-----------------------------------------------------------------
029600*
029700 D200-COPY-ELSE-OUTCOME.
029800*-----------------------------------------------------------------
029900* DCTLOAD GUARANTEES AT LEAST ONE DC-ELSE-OUT-ENTRY PER TABLE -
030000* THE 'outcome = undefined' DEFAULT WHEN THE SOURCE HAD NO SPARE
030100* OUT-LINE VALUE TO PRESS INTO SERVICE AS THE ELSE OUTCOME.
030200     MOVE DC-ELSE-OUT-COUNT(WS-C-TBL-SUB)
030300        TO WK-C-DECN-OUT-COUNT.
030400     PERFORM D210-COPY-ONE-ELSE-OUTCOME
030500        THRU D219-COPY-ONE-ELSE-OUTCOME-EX
030600        VARYING WS-C-OUT-SUB FROM 1 BY 1
030700           UNTIL WS-C-OUT-SUB > WK-C-DECN-OUT-COUNT
030800              OR WK-C-DECN-IS-FATAL.
030900 D299-COPY-ELSE-OUTCOME-EX.
031000 EXIT.
031100
031200*-----------------------------------------------------------------
031300*
031400 D210-COPY-ONE-ELSE-OUTCOME.
031500*-----------------------------------------------------------------
031600*
031700     MOVE DC-ELSE-OUT-NAME(WS-C-TBL-SUB, WS-C-OUT-SUB)
031800        TO WK-C-DECN-OUT-NAME(WS-C-OUT-SUB).
031900     MOVE SPACES TO WK-C-RSLV-LOCATOR-NAME.
032000     MOVE DC-ELSE-OUT-VALUE(WS-C-TBL-SUB, WS-C-OUT-SUB)
032100        TO WK-C-RSLV-FRAGMENT-NAME.
032200     CALL "DCTRSLV" USING WK-C-RSLV-RECORD
032300        DC-TABLE-REGISTRY
032400        DC-LOCATOR-STORAGE.
032500
032600     IF WK-C-RSLV-IS-FATAL
032700        MOVE "Y" TO WK-C-DECN-FATAL
032800        MOVE WK-C-RSLV-ERROR-CD TO WK-C-DECN-ERROR-CD
032900     ELSE
033000        MOVE WK-C-RSLV-RESOLVED-VALUE
033100           TO WK-C-DECN-OUT-VALUE(WS-C-OUT-SUB)
033200     END-IF.
033300 D219-COPY-ONE-ELSE-OUTCOME-EX.
033400 EXIT.
033500
033600*=================================================================
033700**************** END OF PROGRAM SOURCE  DCTDECN ****************
033800*=================================================================
