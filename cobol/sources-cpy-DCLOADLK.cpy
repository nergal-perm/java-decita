000100******************************************************************
000200*    DCLOADLK  --  LINKAGE AREA FOR DCTLOAD (TABLE DECK LOAD)     *
000300******************************************************************
000400* AMENDMENT HISTORY:                                              *
000500******************************************************************
000600* TAG    INIT   DATE       DESCRIPTION                            *
000700* ------ ------ ---------- ------------------------------------- *
000800* DCT016 RPK    14/03/1991 ORIGINAL VERSION - R1                  *
000900******************************************************************
001000 01  WK-C-LOAD-RECORD.
001100     05  WK-C-LOAD-TABLES-LOADED    PIC 9(04) COMP.
001200     05  WK-C-LOAD-FATAL            PIC X(01).
001300         88  WK-C-LOAD-IS-FATAL             VALUE "Y".
001400     05  WK-C-LOAD-ERROR-CD         PIC X(07).
