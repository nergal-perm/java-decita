000100******************************************************************
000200*    DCTABLE  --  IN-MEMORY DECISION-TABLE REGISTRY               *
000300******************************************************************
000400*    BUILT ONCE BY DCTLOAD (BATCH FLOW A) AND READ-ONLY FOR THE   *
000500*    REST OF THE RUN - A TABLE'S RULE COLUMNS NEVER CHANGE ONCE   *
000600*    LOADED, AND THIS COPYBOOK HAS NO PARAGRAPH THAT EVER MOVES   *
000700*    INTO IT EXCEPT DCTLOAD'S OWN BUILD LOGIC.  ONE DC-TABLE-ENTRY*
000750*    PER *.CSV TABLE FILE, KEYED BY TABLE NAME; EACH HOLDS ITS    *
000900*    RULE COLUMNS (CONDITIONS/ASSIGNMENTS/OUTCOMES) PLUS THE ONE  *
001000*    MANDATORY ELSE RULE.                                         *
001100******************************************************************
001200* AMENDMENT HISTORY:                                              *
001300******************************************************************
001400* TAG    INIT   DATE       DESCRIPTION                            *
001500* ------ ------ ---------- ------------------------------------- *
001600* DCT009 RPK    14/03/1991 INITIAL ISSUE - REL 1                  *
001700* DCT024 HLM    02/11/1994 ADD DC-COND-OPERATOR TABLE - ORIGINAL  *
001800*                          VERSION ONLY SUPPORTED = COMPARISONS,  *
001900*                          DCT PR 0024                            *
002000* Y2K006 BTW    19/08/1998 YEAR 2000 REVIEW - TEXT FIELDS ONLY,   *
002100*                          NO CHANGE REQUIRED                     *
002200* DCT044 SGN    03/09/2003 ADD DC-TABLE-IS-COMMAND SWITCH - A     *
002300*                          TABLE WHOSE RULES CARRY ASG LINES CAN  *
002400*                          NOW BE PERFORMED AS A COMMAND, DCT PR  *
002500*                          0044                                   *
002600******************************************************************
002700 01  DC-TABLE-REGISTRY.
002800     05  DC-TABLE-COUNT             PIC 9(04) COMP.
002900     05  DC-TABLE-ENTRY OCCURS 1 TO 100 TIMES
003000                     DEPENDING ON DC-TABLE-COUNT
003100                     INDEXED BY DC-TBL-IDX.
003200         10  DC-TABLE-NAME          PIC X(32).
003300         10  DC-TABLE-IS-COMMAND    PIC X(01).
003400             88  DC-TABLE-IS-A-COMMAND      VALUE "Y".
003500         10  DC-RULE-COUNT          PIC 9(04) COMP.
003600         10  DC-RULE-ENTRY OCCURS 1 TO 60 TIMES
003700                     DEPENDING ON DC-RULE-COUNT
003800                     INDEXED BY DC-RUL-IDX.
003900             15  DC-RULE-NAME       PIC X(64).
004000             15  DC-COND-COUNT      PIC 9(04) COMP.
004100             15  DC-COND-ENTRY OCCURS 1 TO 30 TIMES
004200                     DEPENDING ON DC-COND-COUNT
004300                     INDEXED BY DC-CND-IDX.
004400                 20  DC-COND-OPERATOR
004500                                    PIC X(01).
004600                     88  DC-COND-IS-EQUALS       VALUE "=".
004700                     88  DC-COND-IS-GREATER      VALUE ">".
004800                     88  DC-COND-IS-NOT          VALUE "!".
004900                 20  DC-COND-LEFT-LOCATOR
005000                                    PIC X(32).
005100                 20  DC-COND-LEFT-FRAGMENT
005200                                    PIC X(64).
005300                 20  DC-COND-RIGHT-VALUE
005400                                    PIC X(64).
005500             15  DC-ASG-COUNT       PIC 9(04) COMP.
005600             15  DC-ASG-ENTRY OCCURS 1 TO 30 TIMES
005700                     DEPENDING ON DC-ASG-COUNT
005800                     INDEXED BY DC-ASG-IDX.
005900                 20  DC-ASG-TARGET-LOCATOR
006000                                    PIC X(32).
006100                 20  DC-ASG-TARGET-FRAGMENT
006200                                    PIC X(64).
006300                 20  DC-ASG-VALUE   PIC X(64).
006400             15  DC-OUT-COUNT       PIC 9(04) COMP.
006500             15  DC-OUT-ENTRY OCCURS 1 TO 30 TIMES
006600                     DEPENDING ON DC-OUT-COUNT
006700                     INDEXED BY DC-OUT-IDX.
006800                 20  DC-OUT-NAME    PIC X(64).
006900                 20  DC-OUT-VALUE   PIC X(64).
007000         10  DC-ELSE-RULE.
007100             15  DC-ELSE-OUT-COUNT  PIC 9(04) COMP.
007200             15  DC-ELSE-OUT-ENTRY OCCURS 1 TO 30 TIMES
007300                     DEPENDING ON DC-ELSE-OUT-COUNT
007400                     INDEXED BY DC-EOUT-IDX.
007500                 20  DC-ELSE-OUT-NAME
007600                                    PIC X(64).
007700                 20  DC-ELSE-OUT-VALUE
007800                                    PIC X(64).
007900             15  DC-ELSE-ASG-COUNT  PIC 9(04) COMP.
008000             15  DC-ELSE-ASG-ENTRY OCCURS 1 TO 30 TIMES
008100                     DEPENDING ON DC-ELSE-ASG-COUNT
008200                     INDEXED BY DC-EASG-IDX.
008300                 20  DC-ELSE-ASG-TARGET-LOCATOR
008400                                    PIC X(32).
008500                 20  DC-ELSE-ASG-TARGET-FRAGMENT
008600                                    PIC X(64).
008700                 20  DC-ELSE-ASG-VALUE
008800                                    PIC X(64).
008900         10  FILLER                 PIC X(08).
